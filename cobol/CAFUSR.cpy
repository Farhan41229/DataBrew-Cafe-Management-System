000100*--------------------------------------------------------------
000110* CAFUSR   -  ADMIN USER MASTER / TRANSACTION RECORD LAYOUT
000120*             CAFE BACK-OFFICE LOGIN ROSTER
000130*--------------------------------------------------------------
000140 01  USR-REC.
000150     05  USR-ID                  PIC X(8).
000160     05  USR-NAME                PIC X(20).
000170     05  USR-ROLE                PIC X(10).
000180     05  USR-ACTIVE              PIC X(1).
000190         88  USR-IS-ACTIVE       VALUE 'Y'.
000200         88  USR-IS-INACTIVE     VALUE 'N'.
000210     05  USR-CREATED             PIC 9(8).
000220     05  FILLER                  PIC X(1).
