000100****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF DATABREW SYSTEMS DIVISION
000120* ALL RIGHTS RESERVED
000130****************************************************************
000140* PROGRAM:  CAFREV01
000150*
000160* AUTHOR :  R. HALVORSEN
000170*
000180* READS THE DAY'S CUSTOMER REVIEW TRANSACTIONS AND POSTS THEM --
000190* SUBMIT, APPROVE, REJECT, UPDATE-COMMENT.  THERE IS NO REVIEW
000200* MASTER FILE; A SUBMIT TRANSACTION OPENS A REVIEW AND HOLDS IT
000210* IN A WORKING-STORAGE TABLE FOR THE LIFE OF THE JOB STEP SO A
000220* LATER APPROVE, REJECT OR UPDATE-COMMENT TRANSACTION IN THE
000230* SAME RUN CAN FIND THE REVIEW IT REFERS TO.  ACCUMULATES THE
000240* APPROVED-RATING AVERAGE AND THE 5-BUCKET RATING DISTRIBUTION
000250* AND PRINTS THE REVIEW SUMMARY SECTION OF THE DAILY REPORT.
000260*
000270* TRANSACTION RECORD LAYOUT (REVTRAN):
000280*     COLS  1- 8  TRAN-REV-ID         (KEY)
000290*     COLS  9-17  TRAN-CODE           SUBMIT/APPROVE/REJECT/
000300*                                     UPDCMT
000310*     COLS 18-25  TRAN-CUST-ID        (SUBMIT ONLY)
000320*     COLS 26-26  TRAN-RATING         (SUBMIT ONLY)
000330*     COLS 27-66  TRAN-COMMENT        (SUBMIT/UPDCMT)
000340*     COLS 67-86  TRAN-NOTE           (REJECT ONLY)
000350****************************************************************
000360* MAINTENANCE LOG
000370*   10/19/87  RH   CAF-0009  ORIGINAL PROGRAM WRITTEN.
000380*   06/25/91  TDA  CAF-0152  REJECT NOW CARRIES A MODERATION
000390*                            NOTE FORWARD WITH THE REVIEW.
000400*   01/17/96  RH   CAF-0230  ADD 5-BUCKET RATING DISTRIBUTION
000410*                            TO THE REVIEW SUMMARY SECTION.
000420*   07/01/98  MPK  CAF-0267  Y2K -- REVIEWED, NO DATE FIELDS IN
000430*                            THIS RECORD.
000440*   05/20/03  SJO  CAF-0334  A FAILED OPEN ON REVTRAN NOW ABENDS
000450*                            THE STEP IMMEDIATELY INSTEAD OF
000460*                            RUNNING A ZERO-RECORD PASS THAT
000470*                            LOOKED LIKE A CLEAN EOD.
000480****************************************************************
000490 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    CAFREV01.
000510 AUTHOR.        R. HALVORSEN.
000520 INSTALLATION.  DATABREW SYSTEMS DIVISION.
000530 DATE-WRITTEN.  10/19/87.
000540 DATE-COMPILED.
000550 SECURITY.      NON-CONFIDENTIAL.
000560
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER. IBM-370.
000600 OBJECT-COMPUTER. IBM-370.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT REVIEW-TRAN-FILE ASSIGN TO REVTRAN
000660         FILE STATUS IS WS-TRAN-STATUS.
000670     SELECT REPORT-FILE     ASSIGN TO DAILYRPT
000680         FILE STATUS IS WS-RPT-STATUS.
000690*--------------------------------------------------------------
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  REVIEW-TRAN-FILE
000730     RECORDING MODE IS F
000740     LABEL RECORDS ARE STANDARD.
000750 01  REV-TRAN-REC.
000760     05  TRAN-REV-ID             PIC X(8).
000770     05  TRAN-CODE               PIC X(9).
000780         88  TRAN-IS-SUBMIT      VALUE 'SUBMIT   '.
000790         88  TRAN-IS-APPROVE     VALUE 'APPROVE  '.
000800         88  TRAN-IS-REJECT      VALUE 'REJECT   '.
000810         88  TRAN-IS-UPDCMT      VALUE 'UPDCMT   '.
000820     05  TRAN-CUST-ID            PIC X(8).
000830     05  TRAN-RATING             PIC 9(1).
000840     05  TRAN-COMMENT            PIC X(40).
000850     05  TRAN-NOTE               PIC X(20).
000860     05  FILLER                  PIC X(5).
000870*--------------------------------------------------------------
000880 FD  REPORT-FILE
000890     RECORDING MODE IS F
000900     LABEL RECORDS ARE STANDARD.
000910 01  RPT-REC                     PIC X(132).
000920*--------------------------------------------------------------
000930 WORKING-STORAGE SECTION.
000935 77  WS-DIST-IDX             PIC S9(5)  COMP   VALUE ZERO.
000940 01  WS-FILE-STATUSES.
000950     05  WS-TRAN-STATUS          PIC X(2).
000960         88  TRAN-FILE-OK        VALUES '00' '04'.
000970         88  TRAN-FILE-EOF       VALUE  '10'.
000980     05  WS-RPT-STATUS           PIC X(2).
000990*--------------------------------------------------------------
001000 01  WS-SWITCHES.
001010     05  WS-TRAN-AT-EOF          PIC X     VALUE 'N'.
001020         88  TRANS-AT-EOF        VALUE 'Y'.
001030     05  WS-RATING-OK            PIC X     VALUE 'N'.
001040         88  RATING-IS-OK        VALUE 'Y'.
001050     05  WS-REV-FOUND            PIC X     VALUE 'N'.
001060         88  REV-WAS-FOUND       VALUE 'Y'.
001070     05  WS-ABEND-SW             PIC X     VALUE 'N'.
001080         88  ABEND-RUN           VALUE 'Y'.
001090*--------------------------------------------------------------
001100 01  WORK-VARIABLES.
001110     05  WS-REV-FOUND-IDX        PIC S9(5)  COMP   VALUE ZERO.
001120     05  NUM-REV-ENTRIES         PIC S9(5)  COMP   VALUE ZERO.
001140     05  NUM-TRAN-RECS           PIC S9(7)  COMP-3 VALUE ZERO.
001150     05  NUM-TRAN-REJECTS        PIC S9(7)  COMP-3 VALUE ZERO.
001160     05  WS-CENTURY-PREFIX       PIC 9(2)          VALUE 20.
001170*--- BUSINESS RULE FEEDBACK-REVIEW-4 ACCUMULATORS ------------
001180     05  TOTAL-REVIEWS           PIC S9(7)  COMP-3 VALUE ZERO.
001190     05  APPROVED-REVIEWS        PIC S9(7)  COMP-3 VALUE ZERO.
001200     05  APPROVED-RATING-SUM     PIC S9(7)  COMP-3 VALUE ZERO.
001210     05  WS-AVG-RATING           PIC S9(3)V99 COMP-3 VALUE ZERO.
001220     05  RATING-DIST-TABLE.
001230         10  RATING-DIST-CT OCCURS 5 TIMES
001240                 PIC S9(7) COMP-3 VALUE ZERO.
001250*--------------------------------------------------------------
001260*--- DIAGNOSTIC ALTERNATE VIEW OF A SUBMITTED RATING VALUE  ---
001270 01  WS-RATING-DIAG              PIC 9(1).
001280 01  WS-RATING-DIAG-X REDEFINES WS-RATING-DIAG
001290                             PIC X(1).
001300*--- DIAGNOSTIC ALTERNATE VIEW OF THE AVERAGE RATING RESULT  ---
001310 01  WS-AVG-RATING-ALPHA REDEFINES WS-AVG-RATING
001320                             PIC X(6).
001330*--- DIAGNOSTIC ALTERNATE VIEW OF A RATING DISTRIBUTION SLOT --
001340 01  WS-DIST-DIAG                PIC S9(7).
001350 01  WS-DIST-DIAG-X REDEFINES WS-DIST-DIAG
001360                             PIC X(7).
001370*--------------------------------------------------------------
001380 01  REVIEW-HOLD-TABLE.
001390     05  REV-HOLD-ENTRY OCCURS 3000 TIMES.
001400         10  REV-H-ID            PIC X(8).
001410         10  REV-H-CUST-ID       PIC X(8).
001420         10  REV-H-RATING        PIC 9(1).
001430         10  REV-H-COMMENT       PIC X(40).
001440         10  REV-H-STATUS        PIC X(1).
001450             88  REV-H-PENDING   VALUE 'P'.
001460             88  REV-H-APPROVED  VALUE 'A'.
001470             88  REV-H-REJECTED  VALUE 'R'.
001480         10  REV-H-NOTE          PIC X(20).
001490*--------------------------------------------------------------
001500 01  RPT-HEADER1.
001510     05  FILLER                  PIC X(1)   VALUE SPACE.
001520     05  FILLER                  PIC X(40)  VALUE
001530         'DATABREW CAFE - REVIEW SUMMARY         '.
001540     05  FILLER                  PIC X(91)  VALUE SPACES.
001550*--------------------------------------------------------------
001560 01  RPT-TOTALS-LINE.
001570     05  FILLER                  PIC X(1)   VALUE SPACE.
001580     05  FILLER                  PIC X(22)  VALUE
001590         'TOTAL REVIEWS........'.
001600     05  RPT-TOTAL-REVIEWS       PIC ZZZ,ZZ9.
001610     05  FILLER                  PIC X(2)   VALUE SPACES.
001620     05  FILLER                  PIC X(22)  VALUE
001630         'APPROVED REVIEWS.....'.
001640     05  RPT-APPR-REVIEWS        PIC ZZZ,ZZ9.
001650     05  FILLER                  PIC X(68)  VALUE SPACES.
001660*--------------------------------------------------------------
001670 01  RPT-AVERAGE-LINE.
001680     05  FILLER                  PIC X(1)   VALUE SPACE.
001690     05  FILLER                  PIC X(22)  VALUE
001700         'AVERAGE RATING.......'.
001710     05  RPT-AVG-RATING          PIC Z9.99.
001720     05  FILLER                  PIC X(104) VALUE SPACES.
001730*--------------------------------------------------------------
001740 01  RPT-DIST-LINE.
001750     05  FILLER                  PIC X(1)   VALUE SPACE.
001760     05  FILLER                  PIC X(10)  VALUE
001770         'RATING OF '.
001780     05  RPT-DIST-RATING         PIC 9.
001790     05  FILLER                  PIC X(5)   VALUE
001800         ' CT..'.
001810     05  RPT-DIST-CT             PIC ZZZ,ZZ9.
001820     05  FILLER                  PIC X(107) VALUE SPACES.
001830*--------------------------------------------------------------
001840 01  RPT-REJECT-LINE.
001850     05  FILLER                  PIC X(1)   VALUE SPACE.
001860     05  RPT-REJ-ID              PIC X(8).
001870     05  FILLER                  PIC X(2)   VALUE SPACES.
001880     05  RPT-REJ-REASON          PIC X(30).
001890     05  FILLER                  PIC X(91)  VALUE SPACES.
001900*--------------------------------------------------------------
001910 PROCEDURE DIVISION.
001920 0000-MAIN.
001930     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.
001940     IF ABEND-RUN
001950         GO TO 0990-ABEND-EXIT
001960     END-IF.
001970     PERFORM 0720-READ-TRAN-FILE.
001980     PERFORM 0100-PROCESS-REVIEWS
001990         UNTIL TRANS-AT-EOF.
002000     PERFORM 0880-REPORT-REVIEW-SUMMARY.
002010     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.
002020     STOP RUN.
002030 0990-ABEND-EXIT.
002040     DISPLAY 'CAFREV01 - REVIEW FILE OPEN FAILED, RUN ABORTED'.
002050     STOP RUN.
002060*--------------------------------------------------------------
002070 0100-PROCESS-REVIEWS.
002080     ADD +1 TO NUM-TRAN-RECS.
002090     EVALUATE TRUE
002100         WHEN TRAN-IS-SUBMIT
002110             PERFORM 0200-SUBMIT-REVIEW
002120         WHEN TRAN-IS-APPROVE
002130             PERFORM 0210-APPROVE-REVIEW
002140         WHEN TRAN-IS-REJECT
002150             PERFORM 0220-REJECT-REVIEW
002160         WHEN TRAN-IS-UPDCMT
002170             PERFORM 0230-UPDATE-COMMENT
002180         WHEN OTHER
002190             MOVE 'UNKNOWN TRANSACTION CODE' TO RPT-REJ-REASON
002200             PERFORM 0299-REJECT-TRAN
002210     END-EVALUATE.
002220     PERFORM 0720-READ-TRAN-FILE.
002230*--------------------------------------------------------------
002240 0200-SUBMIT-REVIEW.
002250*    BUSINESS RULE FEEDBACK-REVIEW-1 - RATING MUST BE 1-5 AND A
002260*    SUBMITTED REVIEW ALWAYS STARTS PENDING.
002270     MOVE TRAN-RATING TO WS-RATING-DIAG.
002280     MOVE 'N' TO WS-RATING-OK.
002290     IF TRAN-RATING >= 1 AND TRAN-RATING <= 5
002300         MOVE 'Y' TO WS-RATING-OK
002310     END-IF.
002320     IF NOT RATING-IS-OK
002330         MOVE 'RATING OUT OF RANGE 1-5' TO RPT-REJ-REASON
002340         PERFORM 0299-REJECT-TRAN
002350     ELSE
002360         PERFORM 0600-ADD-REVIEW-ENTRY
002370     END-IF.
002380*--------------------------------------------------------------
002390 0210-APPROVE-REVIEW.
002400*    BUSINESS RULE FEEDBACK-REVIEW-2 - APPROVE APPLIES ONLY TO
002410*    A PENDING REVIEW.  APPROVED REVIEWS FEED THE RATING
002420*    TOTALS AND THE 5-BUCKET DISTRIBUTION.
002430     PERFORM 0650-FIND-REVIEW.
002440     IF REV-WAS-FOUND AND REV-H-PENDING (WS-REV-FOUND-IDX)
002450         MOVE 'A' TO REV-H-STATUS (WS-REV-FOUND-IDX)
002460         ADD +1 TO APPROVED-REVIEWS
002470         ADD REV-H-RATING (WS-REV-FOUND-IDX) TO
002480             APPROVED-RATING-SUM
002490         MOVE REV-H-RATING (WS-REV-FOUND-IDX) TO WS-DIST-IDX
002500         ADD +1 TO RATING-DIST-CT (WS-DIST-IDX)
002510         MOVE RATING-DIST-CT (WS-DIST-IDX) TO WS-DIST-DIAG
002520     ELSE
002530         MOVE 'NO PENDING REVIEW TO APPROVE' TO RPT-REJ-REASON
002540         PERFORM 0299-REJECT-TRAN
002550     END-IF.
002560*--------------------------------------------------------------
002570 0220-REJECT-REVIEW.
002580*    BUSINESS RULE FEEDBACK-REVIEW-2 - REJECT APPLIES ONLY TO A
002590*    PENDING REVIEW AND ALWAYS RECORDS A MODERATION NOTE.
002600     PERFORM 0650-FIND-REVIEW.
002610     IF REV-WAS-FOUND AND REV-H-PENDING (WS-REV-FOUND-IDX)
002620         MOVE 'R' TO REV-H-STATUS (WS-REV-FOUND-IDX)
002630         MOVE TRAN-NOTE TO REV-H-NOTE (WS-REV-FOUND-IDX)
002640     ELSE
002650         MOVE 'NO PENDING REVIEW TO REJECT' TO RPT-REJ-REASON
002660         PERFORM 0299-REJECT-TRAN
002670     END-IF.
002680*--------------------------------------------------------------
002690 0230-UPDATE-COMMENT.
002700*    BUSINESS RULE FEEDBACK-REVIEW-3 - COMMENT UPDATE IS BARRED
002710*    ON A REJECTED REVIEW, ALLOWED ON PENDING AND APPROVED.
002720     PERFORM 0650-FIND-REVIEW.
002730     IF REV-WAS-FOUND AND NOT REV-H-REJECTED (WS-REV-FOUND-IDX)
002740         MOVE TRAN-COMMENT TO REV-H-COMMENT (WS-REV-FOUND-IDX)
002750     ELSE
002760         MOVE 'COMMENT UPDATE NOT ALLOWED' TO RPT-REJ-REASON
002770         PERFORM 0299-REJECT-TRAN
002780     END-IF.
002790*--------------------------------------------------------------
002800 0299-REJECT-TRAN.
002810     ADD +1 TO NUM-TRAN-REJECTS.
002820     MOVE TRAN-REV-ID TO RPT-REJ-ID.
002830     WRITE RPT-REC FROM RPT-REJECT-LINE.
002840*--------------------------------------------------------------
002850 0600-ADD-REVIEW-ENTRY.
002860     ADD +1 TO NUM-REV-ENTRIES.
002870     MOVE TRAN-REV-ID    TO REV-H-ID      (NUM-REV-ENTRIES).
002880     MOVE TRAN-CUST-ID   TO REV-H-CUST-ID (NUM-REV-ENTRIES).
002890     MOVE TRAN-RATING    TO REV-H-RATING  (NUM-REV-ENTRIES).
002900     MOVE TRAN-COMMENT   TO REV-H-COMMENT (NUM-REV-ENTRIES).
002910     MOVE 'P'            TO REV-H-STATUS  (NUM-REV-ENTRIES).
002920     MOVE SPACES         TO REV-H-NOTE    (NUM-REV-ENTRIES).
002930     ADD +1 TO TOTAL-REVIEWS.
002940*--------------------------------------------------------------
002950 0650-FIND-REVIEW.
002960     MOVE 'N' TO WS-REV-FOUND.
002970     MOVE ZERO TO WS-REV-FOUND-IDX.
002980     PERFORM 0660-TEST-ONE-REVIEW
002990         VARYING WS-REV-FOUND-IDX FROM 1 BY 1
003000         UNTIL WS-REV-FOUND-IDX > NUM-REV-ENTRIES
003010            OR REV-WAS-FOUND.
003020     IF NOT REV-WAS-FOUND
003030         MOVE ZERO TO WS-REV-FOUND-IDX
003040     ELSE
003050         SUBTRACT 1 FROM WS-REV-FOUND-IDX
003060     END-IF.
003070*--------------------------------------------------------------
003080 0660-TEST-ONE-REVIEW.
003090     IF REV-H-ID (WS-REV-FOUND-IDX) = TRAN-REV-ID
003100         MOVE 'Y' TO WS-REV-FOUND
003110     END-IF.
003120*--------------------------------------------------------------
003130 0700-OPEN-FILES.
003140     OPEN INPUT  REVIEW-TRAN-FILE.
003150     IF WS-TRAN-STATUS NOT = '00'
003160         DISPLAY 'CAFREV01 - ERROR OPENING REVTRAN. RC: '
003170                 WS-TRAN-STATUS
003180         MOVE 'Y' TO WS-ABEND-SW
003190         GO TO 0700-EXIT
003200     END-IF.
003210     OPEN EXTEND REPORT-FILE.
003220     WRITE RPT-REC FROM RPT-HEADER1.
003230 0700-EXIT.
003240     EXIT.
003250*--------------------------------------------------------------
003260 0720-READ-TRAN-FILE.
003270     READ REVIEW-TRAN-FILE.
003280     EVALUATE TRUE
003290         WHEN TRAN-FILE-EOF
003300             MOVE 'Y' TO WS-TRAN-AT-EOF
003310         WHEN TRAN-FILE-OK
003320             CONTINUE
003330         WHEN OTHER
003340             MOVE 'Y' TO WS-TRAN-AT-EOF
003350     END-EVALUATE.
003360*--------------------------------------------------------------
003370 0790-CLOSE-FILES.
003380     CLOSE REVIEW-TRAN-FILE.
003390     CLOSE REPORT-FILE.
003400 0790-EXIT.
003410     EXIT.
003420*--------------------------------------------------------------
003430 0880-REPORT-REVIEW-SUMMARY.
003440*    BUSINESS RULE FEEDBACK-REVIEW-4 - AVERAGE COVERS APPROVED
003450*    REVIEWS ONLY, ZERO WHEN THERE ARE NONE, ROUNDED TO 2 DEC.
003460     MOVE TOTAL-REVIEWS    TO RPT-TOTAL-REVIEWS.
003470     MOVE APPROVED-REVIEWS TO RPT-APPR-REVIEWS.
003480     WRITE RPT-REC FROM RPT-TOTALS-LINE.
003490     IF APPROVED-REVIEWS > 0
003500         COMPUTE WS-AVG-RATING ROUNDED =
003510             APPROVED-RATING-SUM / APPROVED-REVIEWS
003520     ELSE
003530         MOVE 0 TO WS-AVG-RATING
003540     END-IF.
003550     MOVE WS-AVG-RATING TO RPT-AVG-RATING.
003560     WRITE RPT-REC FROM RPT-AVERAGE-LINE.
003570     DISPLAY 'CAFREV01 - AVERAGE RATING (RAW) : ' WS-AVG-RATING-ALPHA.
003580     PERFORM 0890-PRINT-ONE-DIST-LINE
003590         VARYING WS-DIST-IDX FROM 1 BY 1
003600         UNTIL WS-DIST-IDX > 5.
003610*--------------------------------------------------------------
003620 0890-PRINT-ONE-DIST-LINE.
003630     MOVE WS-DIST-IDX TO RPT-DIST-RATING.
003640     MOVE RATING-DIST-CT (WS-DIST-IDX) TO RPT-DIST-CT.
003650     WRITE RPT-REC FROM RPT-DIST-LINE.
