000100****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF DATABREW SYSTEMS DIVISION
000120* ALL RIGHTS RESERVED
000130****************************************************************
000140* PROGRAM:  CAFRSV01
000150*
000160* AUTHOR :  R. HALVORSEN
000170*
000180* READS THE DAY'S RESERVATION TRANSACTIONS AND POSTS THEM --
000190* CREATE, CANCEL, RESCHEDULE -- AGAINST THE SEATING CAPACITY
000200* CARRIED ON THE SORTED TABLE MASTER.  THE TABLE MASTER HOLDS
000210* CAPACITY ONLY; THERE IS NO RESERVATION MASTER FILE, SO EACH
000220* RESERVATION CREATED IN THE RUN IS HELD IN A WORKING-STORAGE
000230* TABLE FOR THE LIFE OF THE JOB STEP SO A LATER CANCEL OR
000240* RESCHEDULE TRANSACTION IN THE SAME RUN CAN FIND IT AGAIN.
000250*
000260* TRANSACTION RECORD LAYOUT (RSVTRAN):
000270*     COLS  1- 8  TRAN-RSV-ID         (KEY)
000280*     COLS  9-17  TRAN-CODE           CREATE/CANCEL/RESCHED
000290*     COLS 18-25  TRAN-CUST-ID        (CREATE ONLY)
000300*     COLS 26-28  TRAN-TABLE-NO       (CREATE ONLY)
000310*     COLS 29-36  TRAN-DATE           (CREATE/RESCHED-NEW DATE)
000320*     COLS 37-40  TRAN-TIME           (CREATE/RESCHED-NEW TIME)
000330*     COLS 41-43  TRAN-GUESTS         (CREATE ONLY)
000340*
000350* TABLE MASTER RECORD LAYOUT - SEE COPY MEMBER CAFTBL.
000360****************************************************************
000370* MAINTENANCE LOG
000380*   08/24/87  RH   CAF-0007  ORIGINAL PROGRAM WRITTEN.
000390*   02/15/90  TDA  CAF-0125  ADD PER-TABLE RESERVATION COUNTS
000400*                            TO THE END-OF-RUN STATISTICS.
000410*   05/09/93  RH   CAF-0171  RESCHEDULE NOW RE-RUNS THE
000420*                            AVAILABILITY CHECK AT THE NEW
000430*                            DATE AND TIME BEFORE POSTING.
000440*   06/30/98  MPK  CAF-0265  Y2K -- TRAN-DATE WORK AREAS CARRY
000450*                            FULL 4-DIGIT YEAR, NO WINDOWING.
000460*   03/08/00  TDA  CAF-0291  TABLE MASTER RECORD NOW COMES IN
000470*                            THROUGH THE SHARED CAFTBL COPY
000480*                            MEMBER INSTEAD OF ITS OWN FD LAYOUT.
000490*   07/14/03  SJO  CAF-0338  THE 02/15/90 PER-TABLE COUNT NEVER
000500*                            GOT BUILT -- CAF-0125 ADDED THE LOG
000510*                            ENTRY BUT NOT THE TABLE.  ADDED
000520*                            RESERVATION-COUNT-TABLE, BUMPED ON
000530*                            EACH SUCCESSFUL CREATE, DISPLAYED
000540*                            ALONGSIDE THE OTHER TOTALS IN 0900.
000541*   07/21/03  SJO  CAF-0339  RESERVATION HOLD TABLE DROPPED THE
000542*                            CUSTOMER ID ON THE FLOOR -- ADDED
000543*                            RSV-H-CUST-ID AND POSTED IT IN 0600
000544*                            SO A RESERVATION CAN BE TRACED BACK.
000550****************************************************************
000560 IDENTIFICATION DIVISION.
000570 PROGRAM-ID.    CAFRSV01.
000580 AUTHOR.        R. HALVORSEN.
000590 INSTALLATION.  DATABREW SYSTEMS DIVISION.
000600 DATE-WRITTEN.  08/24/87.
000610 DATE-COMPILED.
000620 SECURITY.      NON-CONFIDENTIAL.
000630
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SOURCE-COMPUTER. IBM-370.
000670 OBJECT-COMPUTER. IBM-370.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720     SELECT TABLE-MASTER-FILE  ASSIGN TO TBLMSTR
000730         FILE STATUS IS WS-TBL-STATUS.
000740     SELECT RESERVATION-TRAN-FILE ASSIGN TO RSVTRAN
000750         FILE STATUS IS WS-TRAN-STATUS.
000760     SELECT REPORT-FILE ASSIGN TO DAILYRPT
000770         FILE STATUS IS WS-RPT-STATUS.
000780*--------------------------------------------------------------
000790 DATA DIVISION.
000800 FILE SECTION.
000810*    THE TABLE MASTER IS READ AS A RAW BUFFER AND MOVED INTO THE
000820*    CAFTBL COPY LAYOUT BELOW, THE SAME WAY CAFCUS01 READS ITS
000830*    OWN INPUT MASTER.
000840 FD  TABLE-MASTER-FILE
000850     RECORDING MODE IS F
000860     LABEL RECORDS ARE STANDARD.
000870 01  TBL-MASTER-REC               PIC X(10).
000880*--------------------------------------------------------------
000890 FD  RESERVATION-TRAN-FILE
000900     RECORDING MODE IS F
000910     LABEL RECORDS ARE STANDARD.
000920 01  RSV-TRAN-REC.
000930     05  TRAN-RSV-ID             PIC X(8).
000940     05  TRAN-CODE               PIC X(9).
000950         88  TRAN-IS-CREATE      VALUE 'CREATE   '.
000960         88  TRAN-IS-CANCEL      VALUE 'CANCEL   '.
000970         88  TRAN-IS-RESCHED     VALUE 'RESCHED  '.
000980     05  TRAN-CUST-ID            PIC X(8).
000990     05  TRAN-TABLE-NO           PIC 9(3).
001000     05  TRAN-DATE               PIC 9(8).
001010     05  TRAN-TIME               PIC 9(4).
001020     05  TRAN-GUESTS             PIC 9(3).
001030     05  FILLER                  PIC X(6).
001040*--------------------------------------------------------------
001050 FD  REPORT-FILE
001060     RECORDING MODE IS F
001070     LABEL RECORDS ARE STANDARD.
001080 01  RPT-REC                     PIC X(132).
001090*--------------------------------------------------------------
001100 WORKING-STORAGE SECTION.
001105 77  WS-SKIP-IDX             PIC S9(5)  COMP   VALUE ZERO.
001110 01  WS-FILE-STATUSES.
001120     05  WS-TBL-STATUS           PIC X(2).
001130         88  TBL-FILE-OK         VALUES '00' '04'.
001140         88  TBL-FILE-EOF        VALUE  '10'.
001150     05  WS-TRAN-STATUS          PIC X(2).
001160         88  TRAN-FILE-OK        VALUES '00' '04'.
001170         88  TRAN-FILE-EOF       VALUE  '10'.
001180     05  WS-RPT-STATUS           PIC X(2).
001190*--------------------------------------------------------------
001200 01  WS-SWITCHES.
001210     05  WS-TBL-AT-EOF           PIC X     VALUE 'N'.
001220         88  TABLE-FILE-AT-EOF   VALUE 'Y'.
001230     05  WS-TRAN-AT-EOF          PIC X     VALUE 'N'.
001240         88  TRANS-AT-EOF        VALUE 'Y'.
001250     05  WS-RSV-FOUND            PIC X     VALUE 'N'.
001260         88  RSV-WAS-FOUND       VALUE 'Y'.
001270     05  WS-SLOT-AVAILABLE       PIC X     VALUE 'Y'.
001280         88  SLOT-IS-AVAILABLE   VALUE 'Y'.
001290     05  WS-ABEND-SW             PIC X     VALUE 'N'.
001300         88  ABEND-RUN           VALUE 'Y'.
001310*--------------------------------------------------------------
001320 01  WORK-VARIABLES.
001330     05  WS-RSV-FOUND-IDX        PIC S9(5)  COMP   VALUE ZERO.
001340     05  WS-AVAIL-IDX            PIC S9(5)  COMP   VALUE ZERO.
001350     05  WS-CNT-IDX              PIC S9(5)  COMP   VALUE ZERO.
001360     05  NUM-TBL-ITEMS           PIC S9(5)  COMP   VALUE ZERO.
001370     05  NUM-RSV-ENTRIES         PIC S9(5)  COMP   VALUE ZERO.
001380     05  NUM-TRAN-RECS           PIC S9(7)  COMP-3 VALUE ZERO.
001390     05  NUM-TRAN-REJECTS        PIC S9(7)  COMP-3 VALUE ZERO.
001400     05  WS-CENTURY-PREFIX       PIC 9(2)          VALUE 20.
001410*--- REPORT ACCUMULATORS (DISPLAYED AT END OF JOB, SEE 0900) ---
001420     05  TOTAL-RESERVATIONS      PIC S9(7)  COMP-3 VALUE ZERO.
001430     05  ACTIVE-RESERVATIONS     PIC S9(7)  COMP-3 VALUE ZERO.
001440*--------------------------------------------------------------
001450*--- DIAGNOSTIC ALTERNATE VIEW OF THE REJECTED GUEST COUNT  ---
001460 01  WS-RSV-GUESTS-DIAG          PIC 9(3).
001470 01  WS-RSV-GUESTS-ALPHA REDEFINES WS-RSV-GUESTS-DIAG
001480                             PIC X(3).
001490*--- DIAGNOSTIC ALTERNATE VIEW OF A TABLE'S RATED CAPACITY   ---
001500 01  WS-DIAG-CAPACITY            PIC 9(3).
001510 01  WS-DIAG-CAPACITY-X REDEFINES WS-DIAG-CAPACITY
001520                             PIC X(3).
001530*--------------------------------------------------------------
001540 01  NUMERIC-EDIT-TEST.
001550     05  WS-TBL-LOAD-REC         PIC X(7).
001560     05  WS-TBL-LOAD-REC-NUM REDEFINES WS-TBL-LOAD-REC.
001570         10  WS-TBL-LOAD-NO      PIC 9(3).
001580         10  WS-TBL-LOAD-CAP     PIC 9(3).
001590         10  FILLER              PIC X(1).
001600*--------------------------------------------------------------
001610*    TABLE MASTER LAYOUT - CAPACITY ONLY, SHARED COPY MEMBER.
001620     COPY CAFTBL.
001630*--------------------------------------------------------------
001640 01  TABLE-CAPACITY-TABLE.
001650     05  TBL-TABLE-ENTRY OCCURS 300 TIMES
001660             ASCENDING KEY IS TBL-T-NO
001670             INDEXED BY TBL-IDX.
001680         10  TBL-T-NO            PIC 9(3).
001690         10  TBL-T-CAPACITY      PIC 9(3).
001700*--------------------------------------------------------------
001710*    PER-TABLE RESERVATION COUNT, ONE ENTRY PER TABLE LOADED
001720*    FROM THE TABLE MASTER -- SEE CAF-0338.  SHARES THE TABLE
001730*    MASTER'S OWN LOAD ORDER SO A GIVEN SUBSCRIPT ALWAYS NAMES
001740*    THE SAME TABLE NUMBER IN BOTH TABLES.
001750 01  RESERVATION-COUNT-TABLE.
001760     05  RSV-CNT-ENTRY OCCURS 300 TIMES.
001770         10  RSV-CNT-TABLE-NO    PIC 9(3).
001780         10  RSV-CNT-COUNT       PIC S9(5) COMP VALUE ZERO.
001790*--------------------------------------------------------------
001800 01  RESERVATION-HOLD-TABLE.
001810     05  RSV-HOLD-ENTRY OCCURS 2000 TIMES.
001820         10  RSV-H-ID            PIC X(8).
001825         10  RSV-H-CUST-ID       PIC X(8).
001830         10  RSV-H-TABLE-NO      PIC 9(3).
001840         10  RSV-H-DATE          PIC 9(8).
001850         10  RSV-H-TIME          PIC 9(4).
001860         10  RSV-H-GUESTS        PIC 9(3).
001870         10  RSV-H-STATUS        PIC X(1).
001880             88  RSV-H-ACTIVE    VALUE 'A'.
001890             88  RSV-H-CANCELLED VALUE 'X'.
001900*--------------------------------------------------------------
001910 01  RPT-HEADER1.
001920     05  FILLER                  PIC X(1)   VALUE SPACE.
001930     05  FILLER                  PIC X(40)  VALUE
001940         'DATABREW CAFE - RESERVATION POST RUN   '.
001950     05  FILLER                  PIC X(91)  VALUE SPACES.
001960*--------------------------------------------------------------
001970 01  RPT-REJECT-LINE.
001980     05  FILLER                  PIC X(1)   VALUE SPACE.
001990     05  RPT-REJ-ID              PIC X(8).
002000     05  FILLER                  PIC X(2)   VALUE SPACES.
002010     05  RPT-REJ-REASON          PIC X(30).
002020     05  FILLER                  PIC X(91)  VALUE SPACES.
002030*--------------------------------------------------------------
002040 PROCEDURE DIVISION.
002050 0000-MAIN.
002060     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.
002070     IF ABEND-RUN
002080         GO TO 0990-ABEND-EXIT
002090     END-IF.
002100     PERFORM 0710-LOAD-TABLE-MASTER
002110         UNTIL TABLE-FILE-AT-EOF.
002120     PERFORM 0720-READ-TRAN-FILE.
002130     PERFORM 0100-PROCESS-RESERVATIONS
002140         UNTIL TRANS-AT-EOF.
002150     PERFORM 0900-DISPLAY-RUN-STATS.
002160     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.
002170     STOP RUN.
002180 0990-ABEND-EXIT.
002190     DISPLAY 'CAFRSV01 - TABLE MASTER OPEN FAILED, RUN ABORTED'.
002200     STOP RUN.
002210*--------------------------------------------------------------
002220 0100-PROCESS-RESERVATIONS.
002230     ADD +1 TO NUM-TRAN-RECS.
002240     EVALUATE TRUE
002250         WHEN TRAN-IS-CREATE
002260             PERFORM 0200-CREATE-RESERVATION
002270         WHEN TRAN-IS-CANCEL
002280             PERFORM 0210-CANCEL-RESERVATION
002290         WHEN TRAN-IS-RESCHED
002300             PERFORM 0220-RESCHEDULE-RESERVATION
002310         WHEN OTHER
002320             MOVE 'UNKNOWN TRANSACTION CODE' TO RPT-REJ-REASON
002330             PERFORM 0299-REJECT-RSV
002340     END-EVALUATE.
002350     PERFORM 0720-READ-TRAN-FILE.
002360*--------------------------------------------------------------
002370 0200-CREATE-RESERVATION.
002380*    BUSINESS RULE RESERVATION-1 - GUESTS MAY NOT EXCEED THE
002390*    SEATED CAPACITY OF THE TABLE REQUESTED.
002400     SET TBL-IDX TO 1.
002410     SEARCH ALL TBL-TABLE-ENTRY
002420         WHEN TBL-T-NO (TBL-IDX) = TRAN-TABLE-NO
002430             IF TRAN-GUESTS > TBL-T-CAPACITY (TBL-IDX)
002440                 MOVE TRAN-GUESTS TO WS-RSV-GUESTS-DIAG
002450                 MOVE TBL-T-CAPACITY (TBL-IDX) TO WS-DIAG-CAPACITY
002460                 MOVE 'GUESTS EXCEED TABLE CAPACITY' TO
002470                     RPT-REJ-REASON
002480                 PERFORM 0299-REJECT-RSV
002490             ELSE
002500*                BUSINESS RULE RESERVATION-2 - TABLE MUST BE
002510*                FREE AT THE REQUESTED DATE AND TIME.
002520                 MOVE ZERO TO WS-SKIP-IDX
002530                 PERFORM 0500-CHECK-AVAILABILITY
002540                 IF SLOT-IS-AVAILABLE
002550                     PERFORM 0600-ADD-RESERVATION-ENTRY
002560                 ELSE
002570                     MOVE 'TABLE NOT AVAILABLE AT SLOT' TO
002580                         RPT-REJ-REASON
002590                     PERFORM 0299-REJECT-RSV
002600                 END-IF
002610             END-IF
002620         WHEN OTHER
002630             MOVE 'NO SUCH TABLE ON MASTER' TO RPT-REJ-REASON
002640             PERFORM 0299-REJECT-RSV
002650     END-SEARCH.
002660*--------------------------------------------------------------
002670 0210-CANCEL-RESERVATION.
002680*    BUSINESS RULE RESERVATION-3 - CANCEL APPLIES ONLY TO AN
002690*    ACTIVE RESERVATION.
002700     PERFORM 0650-FIND-RESERVATION.
002710     IF RSV-WAS-FOUND
002720         IF RSV-H-ACTIVE (WS-RSV-FOUND-IDX)
002730             MOVE 'X' TO RSV-H-STATUS (WS-RSV-FOUND-IDX)
002740         ELSE
002750             MOVE 'RESERVATION NOT ACTIVE' TO RPT-REJ-REASON
002760             PERFORM 0299-REJECT-RSV
002770         END-IF
002780     ELSE
002790         MOVE 'NO SUCH RESERVATION IN RUN' TO RPT-REJ-REASON
002800         PERFORM 0299-REJECT-RSV
002810     END-IF.
002820*--------------------------------------------------------------
002830 0220-RESCHEDULE-RESERVATION.
002840*    BUSINESS RULE RESERVATION-3 - RESCHEDULE APPLIES ONLY TO
002850*    AN ACTIVE RESERVATION AND RE-RUNS THE AVAILABILITY CHECK
002860*    AGAINST THE NEW DATE AND TIME BEFORE POSTING IT.
002870     PERFORM 0650-FIND-RESERVATION.
002880     IF RSV-WAS-FOUND AND RSV-H-ACTIVE (WS-RSV-FOUND-IDX)
002890         MOVE WS-RSV-FOUND-IDX TO WS-SKIP-IDX
002900         MOVE RSV-H-TABLE-NO (WS-RSV-FOUND-IDX) TO TRAN-TABLE-NO
002910         PERFORM 0500-CHECK-AVAILABILITY
002920         IF SLOT-IS-AVAILABLE
002930             MOVE TRAN-DATE TO RSV-H-DATE (WS-RSV-FOUND-IDX)
002940             MOVE TRAN-TIME TO RSV-H-TIME (WS-RSV-FOUND-IDX)
002950         ELSE
002960             MOVE 'TABLE NOT AVAILABLE AT NEW SLOT' TO
002970                 RPT-REJ-REASON
002980             PERFORM 0299-REJECT-RSV
002990         END-IF
003000     ELSE
003010         MOVE 'NO ACTIVE RESERVATION TO RESCHEDULE' TO
003020             RPT-REJ-REASON
003030         PERFORM 0299-REJECT-RSV
003040     END-IF.
003050*--------------------------------------------------------------
003060 0299-REJECT-RSV.
003070     ADD +1 TO NUM-TRAN-REJECTS.
003080     MOVE TRAN-RSV-ID TO RPT-REJ-ID.
003090     WRITE RPT-REC FROM RPT-REJECT-LINE.
003100*--------------------------------------------------------------
003110 0500-CHECK-AVAILABILITY.
003120*    SCANS EVERY RESERVATION HELD SO FAR FOR THE SAME TABLE ON
003130*    THE SAME DATE AT THE SAME TIME, STILL ACTIVE.  WS-SKIP-IDX
003140*    EXCLUDES THE RESERVATION BEING RESCHEDULED FROM ITS OWN
003150*    AVAILABILITY CHECK.
003160     MOVE 'Y' TO WS-SLOT-AVAILABLE.
003170     PERFORM 0510-CHECK-ONE-SLOT
003180         VARYING WS-AVAIL-IDX FROM 1 BY 1
003190         UNTIL WS-AVAIL-IDX > NUM-RSV-ENTRIES
003200            OR NOT SLOT-IS-AVAILABLE.
003210*--------------------------------------------------------------
003220 0510-CHECK-ONE-SLOT.
003230     IF WS-AVAIL-IDX NOT = WS-SKIP-IDX
003240         IF RSV-H-ACTIVE (WS-AVAIL-IDX)
003250            AND RSV-H-TABLE-NO (WS-AVAIL-IDX) = TRAN-TABLE-NO
003260            AND RSV-H-DATE (WS-AVAIL-IDX) = TRAN-DATE
003270            AND RSV-H-TIME (WS-AVAIL-IDX) = TRAN-TIME
003280             MOVE 'N' TO WS-SLOT-AVAILABLE
003290         END-IF
003300     END-IF.
003310*--------------------------------------------------------------
003320 0600-ADD-RESERVATION-ENTRY.
003330     ADD +1 TO NUM-RSV-ENTRIES.
003340     MOVE TRAN-RSV-ID    TO RSV-H-ID    (NUM-RSV-ENTRIES).
003345     MOVE TRAN-CUST-ID   TO RSV-H-CUST-ID (NUM-RSV-ENTRIES).
003350     MOVE TRAN-TABLE-NO  TO RSV-H-TABLE-NO (NUM-RSV-ENTRIES).
003360     MOVE TRAN-DATE      TO RSV-H-DATE  (NUM-RSV-ENTRIES).
003370     MOVE TRAN-TIME      TO RSV-H-TIME  (NUM-RSV-ENTRIES).
003380     MOVE TRAN-GUESTS    TO RSV-H-GUESTS (NUM-RSV-ENTRIES).
003390     MOVE 'A'            TO RSV-H-STATUS (NUM-RSV-ENTRIES).
003400     ADD +1 TO TOTAL-RESERVATIONS.
003410     ADD +1 TO ACTIVE-RESERVATIONS.
003420     ADD +1 TO RSV-CNT-COUNT (TBL-IDX).
003430*--------------------------------------------------------------
003440 0650-FIND-RESERVATION.
003450     MOVE 'N' TO WS-RSV-FOUND.
003460     MOVE ZERO TO WS-RSV-FOUND-IDX.
003470     PERFORM 0660-TEST-ONE-ENTRY
003480         VARYING WS-RSV-FOUND-IDX FROM 1 BY 1
003490         UNTIL WS-RSV-FOUND-IDX > NUM-RSV-ENTRIES
003500            OR RSV-WAS-FOUND.
003510     IF NOT RSV-WAS-FOUND
003520         MOVE ZERO TO WS-RSV-FOUND-IDX
003530     ELSE
003540         SUBTRACT 1 FROM WS-RSV-FOUND-IDX
003550     END-IF.
003560*--------------------------------------------------------------
003570 0660-TEST-ONE-ENTRY.
003580     IF RSV-H-ID (WS-RSV-FOUND-IDX) = TRAN-RSV-ID
003590         MOVE 'Y' TO WS-RSV-FOUND
003600     END-IF.
003610*--------------------------------------------------------------
003620 0700-OPEN-FILES.
003630     OPEN INPUT  TABLE-MASTER-FILE.
003640     IF WS-TBL-STATUS NOT = '00'
003650         MOVE 'Y' TO WS-ABEND-SW
003660         GO TO 0700-EXIT
003670     END-IF.
003680     OPEN INPUT  RESERVATION-TRAN-FILE.
003690     OPEN EXTEND REPORT-FILE.
003700     WRITE RPT-REC FROM RPT-HEADER1.
003710 0700-EXIT.
003720     EXIT.
003730*--------------------------------------------------------------
003740 0710-LOAD-TABLE-MASTER.
003750     READ TABLE-MASTER-FILE INTO TBL-REC.
003760     EVALUATE TRUE
003770         WHEN TBL-FILE-EOF
003780             MOVE 'Y' TO WS-TBL-AT-EOF
003790         WHEN TBL-FILE-OK
003800             MOVE TBL-REC TO WS-TBL-LOAD-REC
003810             IF WS-TBL-LOAD-NO NOT NUMERIC
003820                OR WS-TBL-LOAD-CAP NOT NUMERIC
003830                 CONTINUE
003840             ELSE
003850                 ADD +1 TO NUM-TBL-ITEMS
003860                 MOVE TBL-NO       TO TBL-T-NO (NUM-TBL-ITEMS)
003870                 MOVE TBL-CAPACITY TO TBL-T-CAPACITY (NUM-TBL-ITEMS)
003880                 MOVE TBL-NO       TO RSV-CNT-TABLE-NO (NUM-TBL-ITEMS)
003890                 MOVE ZERO         TO RSV-CNT-COUNT (NUM-TBL-ITEMS)
003900             END-IF
003910         WHEN OTHER
003920             MOVE 'Y' TO WS-TBL-AT-EOF
003930     END-EVALUATE.
003940*--------------------------------------------------------------
003950 0720-READ-TRAN-FILE.
003960     READ RESERVATION-TRAN-FILE.
003970     EVALUATE TRUE
003980         WHEN TRAN-FILE-EOF
003990             MOVE 'Y' TO WS-TRAN-AT-EOF
004000         WHEN TRAN-FILE-OK
004010             CONTINUE
004020         WHEN OTHER
004030             MOVE 'Y' TO WS-TRAN-AT-EOF
004040     END-EVALUATE.
004050*--------------------------------------------------------------
004060 0790-CLOSE-FILES.
004070     CLOSE TABLE-MASTER-FILE.
004080     CLOSE RESERVATION-TRAN-FILE.
004090     CLOSE REPORT-FILE.
004100 0790-EXIT.
004110     EXIT.
004120*--------------------------------------------------------------
004130 0900-DISPLAY-RUN-STATS.
004140*    RUN-CONTROL COUNTS FOR THE OPERATOR LOG ONLY -- NOT CARRIED
004150*    ON THE PRINTED DAILY REPORT, JUST PASSED FORWARD TO THE
004160*    ANALYTICS STEP.
004170     DISPLAY 'CAFRSV01 - TOTAL RESERVATIONS  : ' TOTAL-RESERVATIONS.
004180     DISPLAY 'CAFRSV01 - ACTIVE RESERVATIONS : ' ACTIVE-RESERVATIONS.
004190     DISPLAY 'CAFRSV01 - TRANSACTIONS READ    : ' NUM-TRAN-RECS.
004200     DISPLAY 'CAFRSV01 - TRANSACTIONS REJECTED: ' NUM-TRAN-REJECTS.
004210     PERFORM 0910-DISPLAY-ONE-TABLE-COUNT
004220         VARYING WS-CNT-IDX FROM 1 BY 1
004230         UNTIL WS-CNT-IDX > NUM-TBL-ITEMS.
004240*--------------------------------------------------------------
004250 0910-DISPLAY-ONE-TABLE-COUNT.
004260     DISPLAY 'CAFRSV01 - TABLE ' RSV-CNT-TABLE-NO (WS-CNT-IDX)
004270             ' RESERVATIONS  : ' RSV-CNT-COUNT (WS-CNT-IDX).
