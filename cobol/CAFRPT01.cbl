000100****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF DATABREW SYSTEMS DIVISION
000120* ALL RIGHTS RESERVED
000130****************************************************************
000140* PROGRAM:  CAFRPT01
000150*
000160* AUTHOR :  R. HALVORSEN
000170*
000180* END-OF-DAY ANALYTICS PASS.  READS THE USER MASTER, THE PRODUCT
000190* MASTER AND THE FINALIZED ORDER MASTER (ORDMSTO, WRITTEN BY
000200* CAFORD01 EARLIER IN THE JOB STREAM) AND PRODUCES TWO SECTIONS
000210* OF THE DAILY REPORT -- DAILY REVENUE TREND AND TOP SELLERS --
000220* PLUS THE TWO CSV-STYLE EXTRACTS PICKED UP BY THE SPREADSHEET
000230* THE OWNER'S OFFICE RUNS AGAINST EACH MORNING.  THE REMAINING
000240* ANALYTICS FIGURES (PRODUCT PRICING, ORDER VOLUME, USER COUNTS
000250* BY ROLE) HAVE NO PRINTED SECTION OF THEIR OWN AND GO TO THE
000260* OPERATOR LOG ONLY.  NO TRANSACTIONS ARE POSTED BY THIS RUN --
000270* IT IS A READ-ONLY PASS OVER THE THREE MASTERS.
000280*
000290* INPUT RECORD LAYOUTS:
000300*     USRMSTR - SEE COPY MEMBER CAFUSR.
000310*     PRDMSTR - SEE COPY MEMBER CAFPRD.
000320*     ORDMSTO - SEE CAFORD01 BANNER, 800-BYTE RECORD, MUST BE
000330*               SORTED ASCENDING BY ORD-CREATED FOR THE DAILY
000340*               REVENUE CONTROL BREAK TO WORK CORRECTLY.
000350****************************************************************
000360* MAINTENANCE LOG
000370*   12/07/87  RH   CAF-0011  ORIGINAL PROGRAM WRITTEN.
000380*   04/02/91  TDA  CAF-0144  MOST-EXPENSIVE-PRODUCT NOW KEEPS
000390*                            THE FIRST PRODUCT SEEN AT THE MAX
000400*                            PRICE RATHER THAN THE LAST (TIE
000410*                            HANDLING DID NOT MATCH THE OWNER'S
000420*                            SPREADSHEET).
000430*   11/14/95  SJO  CAF-0199  TOP SELLERS SECTION ADDED; UNITS
000440*                            SOLD ARE NOW TALLIED PER PRODUCT
000450*                            WHILE THE ORDER MASTER IS READ.
000460*   07/02/98  MPK  CAF-0269  Y2K -- ORD-CREATED AND USR-CREATED
000470*                            WORK AREAS CARRY FULL 4-DIGIT YEAR,
000480*                            NO WINDOWING.
000490*   03/08/00  TDA  CAF-0294  USER AND PRODUCT MASTER RECORDS NOW
000500*                            COME IN THROUGH THE SHARED CAFUSR
000510*                            AND CAFPRD COPY MEMBERS.
000520*   11/19/01  SJO  CAF-0315  MASTER OPEN FAILURES NOW ABEND THE
000530*                            STEP INSTEAD OF RUNNING TO EOF WITH
000540*                            NOTHING LOADED.
000550****************************************************************
000560 IDENTIFICATION DIVISION.
000570 PROGRAM-ID.    CAFRPT01.
000580 AUTHOR.        R. HALVORSEN.
000590 INSTALLATION.  DATABREW SYSTEMS DIVISION.
000600 DATE-WRITTEN.  12/07/87.
000610 DATE-COMPILED.
000620 SECURITY.      NON-CONFIDENTIAL.
000630
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SOURCE-COMPUTER. IBM-370.
000670 OBJECT-COMPUTER. IBM-370.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720     SELECT USER-MASTER-FILE    ASSIGN TO USRMSTR
000730         FILE STATUS IS WS-USR-STATUS.
000740     SELECT PRODUCT-MASTER-FILE ASSIGN TO PRDMSTR
000750         FILE STATUS IS WS-PRD-STATUS.
000760     SELECT ORDER-MASTER-FILE   ASSIGN TO ORDMSTO
000770         FILE STATUS IS WS-ORD-STATUS.
000780     SELECT REPORT-FILE         ASSIGN TO DAILYRPT
000790         FILE STATUS IS WS-RPT-STATUS.
000800     SELECT REVENUE-EXPORT-FILE ASSIGN TO REVEXP
000810         FILE STATUS IS WS-REV-STATUS.
000820     SELECT ROLE-EXPORT-FILE    ASSIGN TO ROLEXP
000830         FILE STATUS IS WS-ROL-STATUS.
000840*--------------------------------------------------------------
000850 DATA DIVISION.
000860 FILE SECTION.
000870*    USER AND PRODUCT MASTERS ARE READ AS RAW BUFFERS AND MOVED
000880*    INTO THE CAFUSR/CAFPRD COPY LAYOUTS IN WORKING-STORAGE.
000890 FD  USER-MASTER-FILE
000900     RECORDING MODE IS F
000910     LABEL RECORDS ARE STANDARD.
000920 01  USR-MASTER-REC               PIC X(48).
000930*--------------------------------------------------------------
000940 FD  PRODUCT-MASTER-FILE
000950     RECORDING MODE IS F
000960     LABEL RECORDS ARE STANDARD.
000970 01  PRD-MASTER-REC               PIC X(40).
000980*--------------------------------------------------------------
000990*    THE ORDER MASTER IS THE SAME 800-BYTE RECORD CAFORD01
001000*    WRITES; IT IS READ HERE AS A RAW BUFFER AND MOVED INTO
001010*    THE CAFORD LAYOUT BELOW, THE SAME WAY CAFORD01 ITSELF
001020*    READS ITS OWN INPUT MASTER.
001030 FD  ORDER-MASTER-FILE
001040     RECORDING MODE IS F
001050     BLOCK CONTAINS 0 RECORDS.
001060 01  ORD-MASTER-REC              PIC X(800).
001070*--------------------------------------------------------------
001080 FD  REPORT-FILE
001090     RECORDING MODE IS F
001100     LABEL RECORDS ARE STANDARD.
001110 01  RPT-REC                     PIC X(132).
001120*--------------------------------------------------------------
001130 FD  REVENUE-EXPORT-FILE
001140     RECORDING MODE IS V.
001150 01  REV-EXPORT-REC              PIC X(30).
001160*--------------------------------------------------------------
001170 FD  ROLE-EXPORT-FILE
001180     RECORDING MODE IS V.
001190 01  ROL-EXPORT-REC              PIC X(30).
001200*--------------------------------------------------------------
001210 WORKING-STORAGE SECTION.
001215 77  WS-SORT-IDX             PIC S9(5)  COMP   VALUE ZERO.
001220 01  WS-FILE-STATUSES.
001230     05  WS-USR-STATUS           PIC X(2).
001240         88  USR-FILE-OK         VALUES '00' '04'.
001250         88  USR-FILE-EOF        VALUE  '10'.
001260     05  WS-PRD-STATUS           PIC X(2).
001270         88  PRD-FILE-OK         VALUES '00' '04'.
001280         88  PRD-FILE-EOF        VALUE  '10'.
001290     05  WS-ORD-STATUS           PIC X(2).
001300         88  ORD-FILE-OK         VALUES '00' '04'.
001310         88  ORD-FILE-EOF        VALUE  '10'.
001320     05  WS-RPT-STATUS           PIC X(2).
001330     05  WS-REV-STATUS           PIC X(2).
001340     05  WS-ROL-STATUS           PIC X(2).
001350*--------------------------------------------------------------
001360 01  WS-SWITCHES.
001370     05  WS-USR-AT-EOF           PIC X     VALUE 'N'.
001380         88  USER-FILE-AT-EOF    VALUE 'Y'.
001390     05  WS-PRD-AT-EOF           PIC X     VALUE 'N'.
001400         88  PRODUCT-FILE-AT-EOF VALUE 'Y'.
001410     05  WS-ORD-AT-EOF           PIC X     VALUE 'N'.
001420         88  ORDER-FILE-AT-EOF   VALUE 'Y'.
001430     05  WS-FIRST-ORDER          PIC X     VALUE 'Y'.
001440         88  IS-FIRST-ORDER      VALUE 'Y'.
001450     05  WS-PROD-FOUND           PIC X     VALUE 'N'.
001460         88  PROD-ROW-FOUND      VALUE 'Y'.
001470     05  WS-ROLE-SLOT-FOUND      PIC X     VALUE 'N'.
001480         88  ROLE-SLOT-WAS-FOUND VALUE 'Y'.
001490     05  WS-ABEND-SW             PIC X     VALUE 'N'.
001500         88  ABEND-RUN           VALUE 'Y'.
001510*--------------------------------------------------------------
001520 01  WORK-VARIABLES.
001530     05  WS-PROD-ROW             PIC S9(5)  COMP   VALUE ZERO.
001540     05  WS-PROD-FOUND-IDX       PIC S9(5)  COMP   VALUE ZERO.
001550     05  WS-ROLE-FOUND-IDX       PIC S9(5)  COMP   VALUE ZERO.
001560     05  WS-RPT-ROW              PIC S9(5)  COMP   VALUE ZERO.
001570     05  WS-SORT-PASS-TOP        PIC S9(5)  COMP   VALUE ZERO.
001590     05  NUM-PRODUCTS            PIC S9(5)  COMP   VALUE ZERO.
001600     05  NUM-USERS               PIC S9(5)  COMP   VALUE ZERO.
001610     05  NUM-REV-ENTRIES         PIC S9(5)  COMP   VALUE ZERO.
001620     05  NUM-ROLE-ENTRIES        PIC S9(5)  COMP   VALUE ZERO.
001630     05  TOTAL-USERS             PIC S9(7)  COMP-3 VALUE ZERO.
001640     05  ACTIVE-USERS            PIC S9(7)  COMP-3 VALUE ZERO.
001650     05  TOTAL-ORDERS            PIC S9(7)  COMP-3 VALUE ZERO.
001660     05  TOTAL-REVENUE           PIC S9(9)V99 COMP-3 VALUE ZERO.
001670     05  AVG-ORDER-VALUE         PIC S9(7)V99 COMP-3 VALUE ZERO.
001680     05  PRODUCT-PRICE-SUM       PIC S9(9)V99 COMP-3 VALUE ZERO.
001690     05  AVG-PRODUCT-PRICE       PIC S9(7)V99 COMP-3 VALUE ZERO.
001700     05  MOST-EXP-PRICE          PIC S9(5)V99 COMP-3 VALUE ZERO.
001710     05  MOST-EXP-NAME           PIC X(20)  VALUE SPACES.
001720     05  WS-CENTURY-PREFIX       PIC 9(2)          VALUE 20.
001730     05  WS-REV-DATE-NUM         PIC 9(8).
001740     05  WS-REV-AMOUNT-ED        PIC 9(7).99.
001750     05  WS-ROLE-CNT-ED          PIC 9(5).
001760*--------------------------------------------------------------
001770*--- SWAP-HOLD AREA FOR THE TOP-SELLERS SELECTION SORT ---------
001780 01  PRD-TABLE-ENTRY-HOLD.
001790     05  HOLD-PRD-T-ID           PIC X(8).
001800     05  HOLD-PRD-T-NAME         PIC X(20).
001810     05  HOLD-PRD-T-PRICE        PIC S9(5)V99.
001820     05  HOLD-PRD-T-UNITS-SOLD   PIC S9(7) COMP-3.
001830*--------------------------------------------------------------
001840*--- DIAGNOSTIC ALTERNATE VIEW OF MOST-EXPENSIVE-PRODUCT PRICE --
001850 01  WS-MOST-EXP-DIAG            PIC S9(5)V99.
001860 01  WS-MOST-EXP-ALPHA REDEFINES WS-MOST-EXP-DIAG
001870                             PIC X(7).
001880*--------------------------------------------------------------
001890*--- DIAGNOSTIC ALTERNATE VIEW OF THE AVERAGE ORDER VALUE ------
001900 01  WS-AVG-ORD-DIAG             PIC S9(7)V99.
001910 01  WS-AVG-ORD-ALPHA REDEFINES WS-AVG-ORD-DIAG
001920                             PIC X(9).
001930*--------------------------------------------------------------
001940*--- DIAGNOSTIC ALTERNATE VIEW OF ONE DAY'S REVENUE BUCKET -----
001950 01  WS-REV-AMT-DIAG             PIC S9(9)V99.
001960 01  WS-REV-AMT-ALPHA REDEFINES WS-REV-AMT-DIAG
001970                             PIC X(11).
001980*--------------------------------------------------------------
001990*    USER MASTER LAYOUT - SHARED COPY MEMBER.
002000     COPY CAFUSR.
002010*    PRODUCT MASTER LAYOUT - SHARED COPY MEMBER.
002020     COPY CAFPRD.
002030*--------------------------------------------------------------
002040 01  PRODUCT-TABLE.
002050     05  PRD-TABLE-ENTRY OCCURS 300 TIMES.
002060         10  PRD-T-ID            PIC X(8).
002070         10  PRD-T-NAME          PIC X(20).
002080         10  PRD-T-PRICE         PIC S9(5)V99.
002090         10  PRD-T-UNITS-SOLD    PIC S9(7) COMP-3 VALUE ZERO.
002100*--------------------------------------------------------------
002110 01  REVENUE-TABLE.
002120     05  REV-TABLE-ENTRY OCCURS 400 TIMES.
002130         10  RV-DATE             PIC 9(8).
002140         10  RV-AMOUNT           PIC S9(9)V99 COMP-3 VALUE ZERO.
002150*--------------------------------------------------------------
002160 01  ROLE-COUNT-TABLE.
002170     05  ROLE-COUNT-ENTRY OCCURS 30 TIMES.
002180         10  RC-ROLE-NAME        PIC X(10).
002190         10  RC-ROLE-COUNT       PIC S9(5) COMP-3 VALUE ZERO.
002200*--------------------------------------------------------------
002210*    CAFORD MASTER RECORD, READ HERE AS ANALYTICS INPUT ONLY --
002220*    NO FIELD ON THIS LAYOUT IS EVER REWRITTEN BY THIS PROGRAM.
002230 01  ORD-REC.
002240     05  ORD-ID                  PIC X(8).
002250     05  ORD-USER-ID             PIC X(8).
002260     05  ORD-STATUS              PIC X(1).
002270         88  ORD-OPEN            VALUE 'O'.
002280         88  ORD-CLOSED          VALUE 'C'.
002290         88  ORD-CANCELLED       VALUE 'X'.
002300     05  ORD-TOTAL               PIC S9(7)V99.
002310     05  ORD-CREATED             PIC 9(8).
002320     05  ORD-ITEM-COUNT          PIC 9(3).
002330     05  ORD-ITEM-TBL OCCURS 20 TIMES
002340             INDEXED BY ORD-ITEM-IDX.
002350         10  ORD-ITEM-PRODUCT-ID     PIC X(8).
002360         10  ORD-ITEM-PRODUCT-NAME   PIC X(20).
002370         10  ORD-ITEM-PRICE          PIC S9(5)V99.
002380         10  ORD-ITEM-QTY            PIC 9(3).
002390     05  FILLER                  PIC X(3).
002400*--------------------------------------------------------------
002410 01  RPT-REV-HEADER.
002420     05  FILLER                  PIC X(1)   VALUE SPACE.
002430     05  FILLER                  PIC X(40)  VALUE
002440         'DATABREW CAFE - DAILY REVENUE TREND    '.
002450     05  FILLER                  PIC X(91)  VALUE SPACES.
002460*--------------------------------------------------------------
002470 01  RPT-REV-LINE.
002480     05  FILLER                  PIC X(1)   VALUE SPACE.
002490     05  RPT-REV-DATE            PIC 9(8).
002500     05  FILLER                  PIC X(3)   VALUE SPACES.
002510     05  RPT-REV-AMOUNT          PIC Z,ZZZ,ZZ9.99.
002520     05  FILLER                  PIC X(97)  VALUE SPACES.
002530*--------------------------------------------------------------
002540 01  RPT-REV-TOTAL-LINE.
002550     05  FILLER                  PIC X(1)   VALUE SPACE.
002560     05  FILLER                  PIC X(12)  VALUE
002570         'GRAND TOTAL '.
002580     05  RPT-REV-GRAND-TOTAL     PIC Z,ZZZ,ZZ9.99.
002590     05  FILLER                  PIC X(97)  VALUE SPACES.
002600*--------------------------------------------------------------
002610 01  RPT-TOP-HEADER.
002620     05  FILLER                  PIC X(1)   VALUE SPACE.
002630     05  FILLER                  PIC X(40)  VALUE
002640         'DATABREW CAFE - TOP SELLERS            '.
002650     05  FILLER                  PIC X(91)  VALUE SPACES.
002660*--------------------------------------------------------------
002670 01  RPT-TOP-LINE.
002680     05  FILLER                  PIC X(1)   VALUE SPACE.
002690     05  RPT-TOP-NAME            PIC X(20).
002700     05  FILLER                  PIC X(2)   VALUE SPACES.
002710     05  RPT-TOP-UNITS           PIC ZZZ,ZZ9.
002720     05  FILLER                  PIC X(100) VALUE SPACES.
002730*--------------------------------------------------------------
002740 PROCEDURE DIVISION.
002750 0000-MAIN.
002760     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.
002770     IF ABEND-RUN
002780         GO TO 0990-ABEND-EXIT
002790     END-IF.
002800     PERFORM 0100-LOAD-PRODUCT-MASTER
002810         UNTIL PRODUCT-FILE-AT-EOF.
002820     PERFORM 0200-LOAD-USER-MASTER
002830         UNTIL USER-FILE-AT-EOF.
002840     PERFORM 0720-READ-ORDER-MASTER.
002850     PERFORM 0300-PROCESS-ORDER-MASTER
002860         UNTIL ORDER-FILE-AT-EOF.
002870     PERFORM 0330-PRINT-DAILY-REVENUE.
002880     PERFORM 0500-RANK-TOP-SELLERS.
002890     PERFORM 0510-PRINT-TOP-SELLERS.
002900     PERFORM 0900-WRITE-EXPORTS.
002910     PERFORM 0950-DISPLAY-RUN-STATS.
002920     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.
002930     STOP RUN.
002940 0990-ABEND-EXIT.
002950     DISPLAY 'CAFRPT01 - USER MASTER OPEN FAILED, RUN ABORTED'.
002960     STOP RUN.
002970*--------------------------------------------------------------
002980 0100-LOAD-PRODUCT-MASTER.
002990     READ PRODUCT-MASTER-FILE INTO PRD-REC.
003000     EVALUATE TRUE
003010         WHEN PRD-FILE-EOF
003020             MOVE 'Y' TO WS-PRD-AT-EOF
003030         WHEN PRD-FILE-OK
003040             PERFORM 0110-STORE-ONE-PRODUCT
003050         WHEN OTHER
003060             MOVE 'Y' TO WS-PRD-AT-EOF
003070     END-EVALUATE.
003080*--------------------------------------------------------------
003090 0110-STORE-ONE-PRODUCT.
003100*    BUSINESS RULE REPORT-ANALYTICS-1 - AVERAGE PRICE IS THE
003110*    SUM OF ALL PRODUCT PRICES OVER THE PRODUCT COUNT.
003120     ADD +1 TO NUM-PRODUCTS.
003130     MOVE PRD-ID    TO PRD-T-ID    (NUM-PRODUCTS).
003140     MOVE PRD-NAME  TO PRD-T-NAME  (NUM-PRODUCTS).
003150     MOVE PRD-PRICE TO PRD-T-PRICE (NUM-PRODUCTS).
003160     ADD PRD-PRICE TO PRODUCT-PRICE-SUM.
003170*    BUSINESS RULE REPORT-ANALYTICS-2 - FIRST PRODUCT SEEN AT
003180*    THE MAX PRICE WINS A TIE, SO THE TEST MUST BE STRICTLY
003190*    GREATER THAN, NEVER GREATER-THAN-OR-EQUAL.
003200     IF PRD-PRICE > MOST-EXP-PRICE
003210         MOVE PRD-PRICE TO MOST-EXP-PRICE
003220         MOVE PRD-NAME  TO MOST-EXP-NAME
003230     END-IF.
003240*--------------------------------------------------------------
003250 0200-LOAD-USER-MASTER.
003260     READ USER-MASTER-FILE INTO USR-REC.
003270     EVALUATE TRUE
003280         WHEN USR-FILE-EOF
003290             MOVE 'Y' TO WS-USR-AT-EOF
003300         WHEN USR-FILE-OK
003310             IF USR-ACTIVE NOT = 'Y' AND USR-ACTIVE NOT = 'N'
003320                 CONTINUE
003330             ELSE
003340                 PERFORM 0210-TALLY-ONE-USER
003350             END-IF
003360         WHEN OTHER
003370             MOVE 'Y' TO WS-USR-AT-EOF
003380     END-EVALUATE.
003390*--------------------------------------------------------------
003400 0210-TALLY-ONE-USER.
003410*    BUSINESS RULE REPORT-ANALYTICS -- TOTAL USERS AND USERS
003420*    BY ROLE, READ FROM THE MASTER AS OF THE START OF THE DAY.
003430*    THIS COUNT IS INDEPENDENT OF ANY ADMIN-USERS TRANSACTIONS
003440*    POSTED THE SAME DAY -- CAFUSR01 CARRIES NO MASTER OUTPUT,
003450*    SO THERE IS NOTHING FOR THIS RUN TO PICK UP BUT THE STATIC
003460*    MASTER AS IT STOOD WHEN THIS STEP BEGAN.
003470     ADD +1 TO NUM-USERS.
003480     ADD +1 TO TOTAL-USERS.
003490     IF USR-IS-ACTIVE
003500         ADD +1 TO ACTIVE-USERS
003510     END-IF.
003520     PERFORM 0220-BUMP-ROLE-COUNT.
003530*--------------------------------------------------------------
003540 0220-BUMP-ROLE-COUNT.
003550     PERFORM 0225-FIND-ROLE-SLOT.
003560     IF NOT ROLE-SLOT-WAS-FOUND
003570         ADD +1 TO NUM-ROLE-ENTRIES
003580         MOVE USR-ROLE TO RC-ROLE-NAME  (NUM-ROLE-ENTRIES)
003590         MOVE ZERO     TO RC-ROLE-COUNT (NUM-ROLE-ENTRIES)
003600         MOVE NUM-ROLE-ENTRIES TO WS-ROLE-FOUND-IDX
003610     END-IF.
003620     ADD +1 TO RC-ROLE-COUNT (WS-ROLE-FOUND-IDX).
003630*--------------------------------------------------------------
003640 0225-FIND-ROLE-SLOT.
003650     MOVE 'N' TO WS-ROLE-SLOT-FOUND.
003660     MOVE ZERO TO WS-ROLE-FOUND-IDX.
003670     PERFORM 0226-TEST-ONE-ROLE-SLOT
003680         VARYING WS-ROLE-FOUND-IDX FROM 1 BY 1
003690         UNTIL WS-ROLE-FOUND-IDX > NUM-ROLE-ENTRIES
003700            OR ROLE-SLOT-WAS-FOUND.
003710*--------------------------------------------------------------
003720 0226-TEST-ONE-ROLE-SLOT.
003730     IF RC-ROLE-NAME (WS-ROLE-FOUND-IDX) = USR-ROLE
003740         MOVE 'Y' TO WS-ROLE-SLOT-FOUND
003750     END-IF.
003760*--------------------------------------------------------------
003770 0300-PROCESS-ORDER-MASTER.
003780     IF ORD-CLOSED
003790         ADD +1 TO TOTAL-ORDERS
003800         ADD ORD-TOTAL TO TOTAL-REVENUE
003810         PERFORM 0310-DAILY-REVENUE-BREAK
003820         PERFORM 0400-TALLY-ORDER-ITEMS
003830     END-IF.
003840     PERFORM 0720-READ-ORDER-MASTER.
003850*--------------------------------------------------------------
003860 0310-DAILY-REVENUE-BREAK.
003870*    BUSINESS RULE REPORT-ANALYTICS-4 - CONTROL BREAK ON THE
003880*    ORDER CREATION DATE, ASCENDING.  THE MASTER MUST ALREADY
003890*    BE SORTED BY DATE FOR THIS BREAK TO BALANCE; THE SORT IS
003900*    NOT PERFORMED BY THIS PROGRAM.
003910     IF IS-FIRST-ORDER
003920         MOVE 'N' TO WS-FIRST-ORDER
003930         PERFORM 0315-OPEN-REVENUE-BUCKET
003940     ELSE
003950         IF ORD-CREATED NOT = RV-DATE (NUM-REV-ENTRIES)
003960             PERFORM 0315-OPEN-REVENUE-BUCKET
003970         END-IF
003980     END-IF.
003990     ADD ORD-TOTAL TO RV-AMOUNT (NUM-REV-ENTRIES).
004000*--------------------------------------------------------------
004010 0315-OPEN-REVENUE-BUCKET.
004020     ADD +1 TO NUM-REV-ENTRIES.
004030     MOVE ORD-CREATED TO RV-DATE   (NUM-REV-ENTRIES).
004040     MOVE ZERO         TO RV-AMOUNT (NUM-REV-ENTRIES).
004050*--------------------------------------------------------------
004060 0400-TALLY-ORDER-ITEMS.
004070*    BUSINESS RULE REPORT-ANALYTICS-5 - UNITS SOLD PER PRODUCT
004080*    ACROSS EVERY LINE ITEM OF EVERY FINALIZED ORDER.
004090     SET ORD-ITEM-IDX TO 1.
004100     PERFORM 0410-TALLY-ONE-ITEM
004110         VARYING ORD-ITEM-IDX FROM 1 BY 1
004120         UNTIL ORD-ITEM-IDX > ORD-ITEM-COUNT.
004130*--------------------------------------------------------------
004140 0410-TALLY-ONE-ITEM.
004150     PERFORM 0420-FIND-PRODUCT-ROW.
004160     IF PROD-ROW-FOUND
004170         ADD ORD-ITEM-QTY (ORD-ITEM-IDX)
004180             TO PRD-T-UNITS-SOLD (WS-PROD-FOUND-IDX)
004190     END-IF.
004200*--------------------------------------------------------------
004210 0420-FIND-PRODUCT-ROW.
004220     MOVE 'N' TO WS-PROD-FOUND.
004230     MOVE ZERO TO WS-PROD-FOUND-IDX.
004240     PERFORM 0430-TEST-ONE-PRODUCT-ROW
004250         VARYING WS-PROD-FOUND-IDX FROM 1 BY 1
004260         UNTIL WS-PROD-FOUND-IDX > NUM-PRODUCTS
004270            OR PROD-ROW-FOUND.
004280*--------------------------------------------------------------
004290 0430-TEST-ONE-PRODUCT-ROW.
004300     IF PRD-T-ID (WS-PROD-FOUND-IDX) =
004310             ORD-ITEM-PRODUCT-ID (ORD-ITEM-IDX)
004320         MOVE 'Y' TO WS-PROD-FOUND
004330     END-IF.
004340*--------------------------------------------------------------
004350 0330-PRINT-DAILY-REVENUE.
004360     WRITE RPT-REC FROM RPT-REV-HEADER.
004370     PERFORM 0335-PRINT-ONE-REVENUE-LINE
004380         VARYING WS-RPT-ROW FROM 1 BY 1
004390         UNTIL WS-RPT-ROW > NUM-REV-ENTRIES.
004400     MOVE TOTAL-REVENUE TO WS-REV-AMT-DIAG.
004410     MOVE TOTAL-REVENUE TO RPT-REV-GRAND-TOTAL.
004420     WRITE RPT-REC FROM RPT-REV-TOTAL-LINE.
004430*--------------------------------------------------------------
004440 0335-PRINT-ONE-REVENUE-LINE.
004450     MOVE RV-DATE   (WS-RPT-ROW) TO RPT-REV-DATE.
004460     MOVE RV-AMOUNT (WS-RPT-ROW) TO WS-REV-AMT-DIAG.
004470     MOVE RV-AMOUNT (WS-RPT-ROW) TO RPT-REV-AMOUNT.
004480     WRITE RPT-REC FROM RPT-REV-LINE.
004490*--------------------------------------------------------------
004500 0500-RANK-TOP-SELLERS.
004510*    BUSINESS RULE REPORT-ANALYTICS-5 - RANK THE PRODUCT TABLE
004520*    DESCENDING BY UNITS SOLD.  THE TABLE IS SMALL ENOUGH THAT
004530*    A STRAIGHT BUBBLE SORT, SHIFTING ONE ADJACENT PAIR AT A
004540*    TIME, IS CHEAPER TO MAINTAIN THAN A CALLED SORT UTILITY.
004550     IF NUM-PRODUCTS > 1
004560         MOVE NUM-PRODUCTS TO WS-SORT-PASS-TOP
004570         SUBTRACT 1 FROM WS-SORT-PASS-TOP
004580         PERFORM 0520-ONE-SORT-PASS
004590             VARYING WS-SORT-PASS-TOP FROM WS-SORT-PASS-TOP
004600                 BY -1 UNTIL WS-SORT-PASS-TOP < 1
004610     END-IF.
004620*--------------------------------------------------------------
004630 0520-ONE-SORT-PASS.
004640     PERFORM 0525-ONE-SORT-COMPARE
004650         VARYING WS-SORT-IDX FROM 1 BY 1
004660         UNTIL WS-SORT-IDX > WS-SORT-PASS-TOP.
004670*--------------------------------------------------------------
004680 0525-ONE-SORT-COMPARE.
004690     IF PRD-T-UNITS-SOLD (WS-SORT-IDX) <
004700             PRD-T-UNITS-SOLD (WS-SORT-IDX + 1)
004710         MOVE PRD-TABLE-ENTRY (WS-SORT-IDX)     TO
004720             PRD-TABLE-ENTRY-HOLD
004730         MOVE PRD-TABLE-ENTRY (WS-SORT-IDX + 1) TO
004740             PRD-TABLE-ENTRY (WS-SORT-IDX)
004750         MOVE PRD-TABLE-ENTRY-HOLD               TO
004760             PRD-TABLE-ENTRY (WS-SORT-IDX + 1)
004770     END-IF.
004780*--------------------------------------------------------------
004790 0510-PRINT-TOP-SELLERS.
004800     WRITE RPT-REC FROM RPT-TOP-HEADER.
004810     PERFORM 0515-PRINT-ONE-TOP-LINE
004820         VARYING WS-RPT-ROW FROM 1 BY 1
004830         UNTIL WS-RPT-ROW > NUM-PRODUCTS.
004840*--------------------------------------------------------------
004850 0515-PRINT-ONE-TOP-LINE.
004860     MOVE PRD-T-NAME       (WS-RPT-ROW) TO RPT-TOP-NAME.
004870     MOVE PRD-T-UNITS-SOLD (WS-RPT-ROW) TO RPT-TOP-UNITS.
004880     WRITE RPT-REC FROM RPT-TOP-LINE.
004890*--------------------------------------------------------------
004900 0700-OPEN-FILES.
004910     OPEN INPUT  USER-MASTER-FILE.
004920     IF WS-USR-STATUS NOT = '00'
004930         MOVE 'Y' TO WS-ABEND-SW
004940         GO TO 0700-EXIT
004950     END-IF.
004960     OPEN INPUT  PRODUCT-MASTER-FILE.
004970     OPEN INPUT  ORDER-MASTER-FILE.
004980     OPEN EXTEND REPORT-FILE.
004990     OPEN OUTPUT REVENUE-EXPORT-FILE.
005000     OPEN OUTPUT ROLE-EXPORT-FILE.
005010 0700-EXIT.
005020     EXIT.
005030*--------------------------------------------------------------
005040 0720-READ-ORDER-MASTER.
005050     READ ORDER-MASTER-FILE INTO ORD-REC
005060         AT END MOVE 'Y' TO WS-ORD-AT-EOF.
005070     EVALUATE TRUE
005080         WHEN ORD-FILE-EOF
005090             MOVE 'Y' TO WS-ORD-AT-EOF
005100         WHEN ORD-FILE-OK
005110             CONTINUE
005120         WHEN OTHER
005130             MOVE 'Y' TO WS-ORD-AT-EOF
005140     END-EVALUATE.
005150*--------------------------------------------------------------
005160 0790-CLOSE-FILES.
005170     CLOSE USER-MASTER-FILE.
005180     CLOSE PRODUCT-MASTER-FILE.
005190     CLOSE ORDER-MASTER-FILE.
005200     CLOSE REPORT-FILE.
005210     CLOSE REVENUE-EXPORT-FILE.
005220     CLOSE ROLE-EXPORT-FILE.
005230 0790-EXIT.
005240     EXIT.
005250*--------------------------------------------------------------
005260*    BUSINESS RULE REPORT-ANALYTICS-6 - EACH EXPORT IS A HEADER
005270*    LINE FOLLOWED BY ONE KEY,VALUE LINE PER ENTRY.
005280 0900-WRITE-EXPORTS.
005290     MOVE 'DATE,REVENUE' TO REV-EXPORT-REC.
005300     WRITE REV-EXPORT-REC.
005310     PERFORM 0910-WRITE-ONE-REVENUE-ROW
005320         VARYING WS-RPT-ROW FROM 1 BY 1
005330         UNTIL WS-RPT-ROW > NUM-REV-ENTRIES.
005340     MOVE 'ROLE,COUNT' TO ROL-EXPORT-REC.
005350     WRITE ROL-EXPORT-REC.
005360     PERFORM 0920-WRITE-ONE-ROLE-ROW
005370         VARYING WS-RPT-ROW FROM 1 BY 1
005380         UNTIL WS-RPT-ROW > NUM-ROLE-ENTRIES.
005390*--------------------------------------------------------------
005400 0910-WRITE-ONE-REVENUE-ROW.
005410     MOVE SPACES TO REV-EXPORT-REC.
005420     MOVE RV-DATE (WS-RPT-ROW) TO WS-REV-DATE-NUM.
005430     MOVE RV-AMOUNT (WS-RPT-ROW) TO WS-REV-AMT-DIAG.
005440     MOVE WS-REV-AMT-DIAG TO WS-REV-AMOUNT-ED.
005450     STRING WS-REV-DATE-NUM   DELIMITED BY SIZE
005460            ','              DELIMITED BY SIZE
005470            WS-REV-AMOUNT-ED  DELIMITED BY SIZE
005480         INTO REV-EXPORT-REC.
005490     WRITE REV-EXPORT-REC.
005500*--------------------------------------------------------------
005510 0920-WRITE-ONE-ROLE-ROW.
005520     MOVE SPACES TO ROL-EXPORT-REC.
005530     MOVE RC-ROLE-COUNT (WS-RPT-ROW) TO WS-ROLE-CNT-ED.
005540     STRING RC-ROLE-NAME (WS-RPT-ROW) DELIMITED BY SPACE
005550            ','                       DELIMITED BY SIZE
005560            WS-ROLE-CNT-ED            DELIMITED BY SIZE
005570         INTO ROL-EXPORT-REC.
005580     WRITE ROL-EXPORT-REC.
005590*--------------------------------------------------------------
005600 0950-DISPLAY-RUN-STATS.
005610     IF NUM-PRODUCTS > 0
005620         DIVIDE PRODUCT-PRICE-SUM BY NUM-PRODUCTS
005630             GIVING AVG-PRODUCT-PRICE ROUNDED
005640     ELSE
005650         MOVE ZERO TO AVG-PRODUCT-PRICE
005660     END-IF.
005670     IF TOTAL-ORDERS > 0
005680         DIVIDE TOTAL-REVENUE BY TOTAL-ORDERS
005690             GIVING AVG-ORDER-VALUE ROUNDED
005700     ELSE
005710         MOVE ZERO TO AVG-ORDER-VALUE
005720     END-IF.
005730     MOVE MOST-EXP-PRICE TO WS-MOST-EXP-DIAG.
005740     MOVE AVG-ORDER-VALUE TO WS-AVG-ORD-DIAG.
005750     DISPLAY 'CAFRPT01 - PRODUCTS ON FILE      : ' NUM-PRODUCTS.
005760     DISPLAY 'CAFRPT01 - AVERAGE PRODUCT PRICE  : '
005770         AVG-PRODUCT-PRICE.
005780     DISPLAY 'CAFRPT01 - MOST EXPENSIVE PRODUCT : ' MOST-EXP-NAME.
005790     DISPLAY 'CAFRPT01 - MOST EXPENSIVE PRICE    : '
005800         WS-MOST-EXP-ALPHA.
005810     DISPLAY 'CAFRPT01 - TOTAL USERS             : ' TOTAL-USERS.
005820     DISPLAY 'CAFRPT01 - ACTIVE USERS            : ' ACTIVE-USERS.
005830     DISPLAY 'CAFRPT01 - FINALIZED ORDERS        : ' TOTAL-ORDERS.
005840     DISPLAY 'CAFRPT01 - TOTAL REVENUE           : ' TOTAL-REVENUE.
005850     DISPLAY 'CAFRPT01 - AVERAGE ORDER VALUE      : '
005860         WS-AVG-ORD-ALPHA.
005870*--------------------------------------------------------------
