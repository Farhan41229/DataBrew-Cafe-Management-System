000100*--------------------------------------------------------------
000110* CAFTBL   -  DINING TABLE MASTER RECORD LAYOUT
000120*             CAFE SEATING CAPACITY, ONE ROW PER TABLE NUMBER
000130*--------------------------------------------------------------
000140 01  TBL-REC.
000150     05  TBL-NO                  PIC 9(3).
000160     05  TBL-CAPACITY            PIC 9(3).
000170     05  FILLER                  PIC X(4).
