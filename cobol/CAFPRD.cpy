000100*--------------------------------------------------------------
000110* CAFPRD   -  PRODUCT MASTER RECORD LAYOUT
000120*             CAFE MENU PRICE LIST, USED BY REPORT-ANALYTICS
000130*--------------------------------------------------------------
000140 01  PRD-REC.
000150     05  PRD-ID                  PIC X(8).
000160     05  PRD-NAME                PIC X(20).
000170     05  PRD-PRICE               PIC S9(5)V99.
000180     05  FILLER                  PIC X(5).
