000100*--------------------------------------------------------------
000110* CAFPAY   -  PAYMENT TRANSACTION RECORD LAYOUT
000120*             CAFE PAYMENT SERVICE  (STATUS MACHINE + REVENUE)
000130*--------------------------------------------------------------
000140 01  PAY-REC.
000150     05  PAY-ID                  PIC X(8).
000160     05  PAY-ORDER-ID            PIC X(8).
000170     05  PAY-AMOUNT              PIC S9(7)V99.
000180     05  PAY-METHOD              PIC X(1).
000190         88  PAY-CASH            VALUE 'C'.
000200         88  PAY-CARD            VALUE 'D'.
000210         88  PAY-MOBILE          VALUE 'M'.
000220         88  PAY-ONLINE          VALUE 'O'.
000230     05  PAY-STATUS              PIC X(1).
000240         88  PAY-PENDING         VALUE 'P'.
000250         88  PAY-COMPLETED       VALUE 'S'.
000260         88  PAY-FAILED          VALUE 'F'.
000270         88  PAY-REFUNDED        VALUE 'R'.
000280     05  PAY-REASON              PIC X(20).
000290     05  PAY-CREATED             PIC 9(8).
000300     05  FILLER                  PIC X(5).
