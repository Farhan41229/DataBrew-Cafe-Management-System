000100****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF DATABREW SYSTEMS DIVISION
000120* ALL RIGHTS RESERVED
000130****************************************************************
000140* PROGRAM:  CAFUSR01
000150*
000160* AUTHOR :  R. HALVORSEN
000170*
000180* READS THE DAY'S ADMIN-USER TRANSACTIONS AND POSTS THEM --
000190* REGISTER, CHANGE-ROLE, DISABLE, ENABLE -- AGAINST THE SORTED
000200* USER MASTER.  A REGISTER FOR AN ID ALREADY ON THE MASTER, OR
000210* ALREADY REGISTERED EARLIER IN THE SAME RUN, IS REJECTED AS A
000220* DUPLICATE.  A USER REGISTERED IN THIS RUN IS HELD IN A WORKING
000230* -STORAGE TABLE FOR THE LIFE OF THE JOB STEP SO A LATER CHANGE
000240* -ROLE, DISABLE OR ENABLE TRANSACTION CAN FIND IT AGAIN.  PRINTS
000250* THE USER SUMMARY SECTION OF THE DAILY REPORT -- TOTAL USERS,
000260* ACTIVE USERS, AND A COUNT PER DISTINCT ROLE.
000270*
000280* TRANSACTION RECORD LAYOUT (USRTRAN, FIXED 60 BYTES):
000290*     COLS  1- 8  TRAN-USR-ID         (KEY)
000300*     COLS  9-17  TRAN-CODE           REGISTER/CHGROLE/DISABLE/
000310*                                     ENABLE
000320*     COLS 18-37  TRAN-NAME           (REGISTER ONLY)
000330*     COLS 38-47  TRAN-ROLE           (REGISTER/CHGROLE)
000340*     COLS 48-55  TRAN-CREATED        (REGISTER ONLY)
000350*
000360* USER MASTER RECORD LAYOUT - SEE COPY MEMBER CAFUSR.
000370****************************************************************
000380* MAINTENANCE LOG
000390*   11/23/87  RH   CAF-0010  ORIGINAL PROGRAM WRITTEN.
000400*   05/02/90  TDA  CAF-0186  REJECT CHANGE-ROLE/DISABLE/ENABLE
000410*                            AGAINST AN ID NOT YET REGISTERED
000420*                            INSTEAD OF ABENDING THE RUN.
000430*   02/14/97  SJO  CAF-0241  ADD PER-ROLE COUNT LINES TO THE
000440*                            USER SUMMARY SECTION.
000450*   07/03/98  MPK  CAF-0268  Y2K -- USR-CREATED CARRIES FULL
000460*                            4-DIGIT YEAR, NO WINDOWING LOGIC.
000470*   03/08/00  TDA  CAF-0293  USER MASTER RECORD NOW COMES IN
000480*                            THROUGH THE SHARED CAFUSR COPY
000490*                            MEMBER INSTEAD OF ITS OWN FD LAYOUT.
000500*   11/19/01  SJO  CAF-0314  MASTER/TRAN OPEN FAILURES NOW ABEND
000510*                            THE STEP INSTEAD OF RUNNING ON TO
000520*                            EOF WITH NOTHING LOADED.
000530****************************************************************
000540 IDENTIFICATION DIVISION.
000550 PROGRAM-ID.    CAFUSR01.
000560 AUTHOR.        R. HALVORSEN.
000570 INSTALLATION.  DATABREW SYSTEMS DIVISION.
000580 DATE-WRITTEN.  11/23/87.
000590 DATE-COMPILED.
000600 SECURITY.      NON-CONFIDENTIAL.
000610
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SOURCE-COMPUTER. IBM-370.
000650 OBJECT-COMPUTER. IBM-370.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.
000680
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT USER-MASTER-FILE ASSIGN TO USRMSTR
000720         FILE STATUS IS WS-USR-STATUS.
000730     SELECT USER-TRAN-FILE   ASSIGN TO USRTRAN
000740         FILE STATUS IS WS-TRAN-STATUS.
000750     SELECT REPORT-FILE      ASSIGN TO DAILYRPT
000760         FILE STATUS IS WS-RPT-STATUS.
000770*--------------------------------------------------------------
000780 DATA DIVISION.
000790 FILE SECTION.
000800*    THE USER MASTER IS READ AS A RAW BUFFER AND MOVED INTO THE
000810*    CAFUSR COPY LAYOUT BELOW.
000820 FD  USER-MASTER-FILE
000830     RECORDING MODE IS F
000840     LABEL RECORDS ARE STANDARD.
000850 01  USR-MASTER-REC               PIC X(48).
000860*--------------------------------------------------------------
000870 FD  USER-TRAN-FILE
000880     RECORDING MODE IS F
000890     LABEL RECORDS ARE STANDARD.
000900 01  USR-TRAN-REC.
000910     05  TRAN-USR-ID             PIC X(8).
000920     05  TRAN-CODE               PIC X(9).
000930         88  TRAN-IS-REGISTER    VALUE 'REGISTER '.
000940         88  TRAN-IS-CHGROLE     VALUE 'CHGROLE  '.
000950         88  TRAN-IS-DISABLE     VALUE 'DISABLE  '.
000960         88  TRAN-IS-ENABLE      VALUE 'ENABLE   '.
000970     05  TRAN-NAME               PIC X(20).
000980     05  TRAN-ROLE               PIC X(10).
000990     05  TRAN-CREATED            PIC 9(8).
001000     05  FILLER                  PIC X(5).
001010*--------------------------------------------------------------
001020 FD  REPORT-FILE
001030     RECORDING MODE IS F
001040     LABEL RECORDS ARE STANDARD.
001050 01  RPT-REC                     PIC X(132).
001060*--------------------------------------------------------------
001070 WORKING-STORAGE SECTION.
001075 77  WS-TALLY-IDX            PIC S9(5)  COMP   VALUE ZERO.
001080 01  WS-FILE-STATUSES.
001090     05  WS-USR-STATUS           PIC X(2).
001100         88  USR-FILE-OK         VALUES '00' '04'.
001110         88  USR-FILE-EOF        VALUE  '10'.
001120     05  WS-TRAN-STATUS          PIC X(2).
001130         88  TRAN-FILE-OK        VALUES '00' '04'.
001140         88  TRAN-FILE-EOF       VALUE  '10'.
001150     05  WS-RPT-STATUS           PIC X(2).
001160*--------------------------------------------------------------
001170 01  WS-SWITCHES.
001180     05  WS-USR-AT-EOF           PIC X     VALUE 'N'.
001190         88  USER-FILE-AT-EOF    VALUE 'Y'.
001200     05  WS-TRAN-AT-EOF          PIC X     VALUE 'N'.
001210         88  TRANS-AT-EOF        VALUE 'Y'.
001220     05  WS-USR-FOUND            PIC X     VALUE 'N'.
001230         88  USR-WAS-FOUND       VALUE 'Y'.
001240     05  WS-FOUND-IN-MASTER      PIC X     VALUE 'N'.
001250         88  FOUND-IN-MASTER     VALUE 'Y'.
001260     05  WS-HOLD-FOUND           PIC X     VALUE 'N'.
001270         88  HOLD-WAS-FOUND      VALUE 'Y'.
001280     05  WS-ROLE-SLOT-FOUND      PIC X     VALUE 'N'.
001290         88  ROLE-SLOT-WAS-FOUND VALUE 'Y'.
001300     05  WS-ABEND-SW             PIC X     VALUE 'N'.
001310         88  ABEND-RUN           VALUE 'Y'.
001320*--------------------------------------------------------------
001330 01  WORK-VARIABLES.
001340     05  WS-USR-ROW              PIC S9(5)  COMP   VALUE ZERO.
001350     05  WS-HOLD-FOUND-IDX       PIC S9(5)  COMP   VALUE ZERO.
001360     05  WS-ROLE-FOUND-IDX       PIC S9(5)  COMP   VALUE ZERO.
001380     05  WS-RPT-ROW              PIC S9(5)  COMP   VALUE ZERO.
001390     05  NUM-USR-ITEMS           PIC S9(5)  COMP   VALUE ZERO.
001400     05  NUM-HOLD-ENTRIES        PIC S9(5)  COMP   VALUE ZERO.
001410     05  NUM-ROLE-ENTRIES        PIC S9(5)  COMP   VALUE ZERO.
001420     05  NUM-TRAN-RECS           PIC S9(7)  COMP-3 VALUE ZERO.
001430     05  NUM-TRAN-REJECTS        PIC S9(7)  COMP-3 VALUE ZERO.
001440     05  WS-CENTURY-PREFIX       PIC 9(2)          VALUE 20.
001450     05  WS-TALLY-ROLE           PIC X(10).
001460*--- BUSINESS RULE ADMIN-USERS-3 ACCUMULATORS ------------------
001470     05  TOTAL-USERS             PIC S9(7)  COMP-3 VALUE ZERO.
001480     05  ACTIVE-USERS            PIC S9(7)  COMP-3 VALUE ZERO.
001490*--------------------------------------------------------------
001500*--- DIAGNOSTIC ALTERNATE VIEW OF A NEWLY REGISTERED USER'S  ---
001510*--- CREATED-DATE FIELD AS IT CAME IN ON THE TRANSACTION     ---
001520 01  WS-CREATED-DIAG             PIC 9(8).
001530 01  WS-CREATED-ALPHA REDEFINES WS-CREATED-DIAG
001540                             PIC X(8).
001550*--- DIAGNOSTIC ALTERNATE VIEW OF A ROLE'S ACCUMULATED COUNT ---
001560 01  WS-ROLE-COUNT-DIAG          PIC S9(5).
001570 01  WS-ROLE-COUNT-ALPHA REDEFINES WS-ROLE-COUNT-DIAG
001580                             PIC X(5).
001590*--- DIAGNOSTIC ALTERNATE VIEW OF THE FINAL ACTIVE-USER COUNT --
001600 01  WS-ACTIVE-USERS-DIAG        PIC S9(7).
001610 01  WS-ACTIVE-USERS-ALPHA REDEFINES WS-ACTIVE-USERS-DIAG
001620                             PIC X(7).
001630*--------------------------------------------------------------
001640*    USER MASTER LAYOUT - SHARED COPY MEMBER.
001650     COPY CAFUSR.
001660*--------------------------------------------------------------
001670 01  USER-TABLE.
001680     05  USR-TABLE-ENTRY OCCURS 500 TIMES
001690             ASCENDING KEY IS USR-T-ID
001700             INDEXED BY USR-IDX.
001710         10  USR-T-ID            PIC X(8).
001720         10  USR-T-NAME          PIC X(20).
001730         10  USR-T-ROLE          PIC X(10).
001740         10  USR-T-ACTIVE        PIC X(1).
001750             88  USR-T-IS-ACTIVE VALUE 'Y'.
001760         10  USR-T-CREATED       PIC 9(8).
001770*--------------------------------------------------------------
001780 01  USER-HOLD-TABLE.
001790     05  USR-HOLD-ENTRY OCCURS 1000 TIMES.
001800         10  USR-H-ID            PIC X(8).
001810         10  USR-H-NAME          PIC X(20).
001820         10  USR-H-ROLE          PIC X(10).
001830         10  USR-H-ACTIVE        PIC X(1).
001840             88  USR-H-IS-ACTIVE VALUE 'Y'.
001850         10  USR-H-CREATED       PIC 9(8).
001860*--------------------------------------------------------------
001870 01  ROLE-COUNT-TABLE.
001880     05  ROLE-COUNT-ENTRY OCCURS 30 TIMES.
001890         10  RC-ROLE-NAME        PIC X(10).
001900         10  RC-ROLE-COUNT       PIC S9(5) COMP-3 VALUE ZERO.
001910*--------------------------------------------------------------
001920 01  RPT-HEADER1.
001930     05  FILLER                  PIC X(1)   VALUE SPACE.
001940     05  FILLER                  PIC X(40)  VALUE
001950         'DATABREW CAFE - USER SUMMARY           '.
001960     05  FILLER                  PIC X(91)  VALUE SPACES.
001970*--------------------------------------------------------------
001980 01  RPT-TOTALS-LINE.
001990     05  FILLER                  PIC X(1)   VALUE SPACE.
002000     05  FILLER                  PIC X(22)  VALUE
002010         'TOTAL USERS..........'.
002020     05  RPT-TOTAL-USERS         PIC ZZZ,ZZ9.
002030     05  FILLER                  PIC X(2)   VALUE SPACES.
002040     05  FILLER                  PIC X(22)  VALUE
002050         'ACTIVE USERS.........'.
002060     05  RPT-ACTIVE-USERS        PIC ZZZ,ZZ9.
002070     05  FILLER                  PIC X(68)  VALUE SPACES.
002080*--------------------------------------------------------------
002090 01  RPT-ROLE-LINE.
002100     05  FILLER                  PIC X(1)   VALUE SPACE.
002110     05  FILLER                  PIC X(12)  VALUE
002120         'ROLE........'.
002130     05  RPT-ROLE-NAME           PIC X(10).
002140     05  FILLER                  PIC X(2)   VALUE SPACES.
002150     05  FILLER                  PIC X(9)   VALUE 'COUNT....'.
002160     05  RPT-ROLE-COUNT          PIC ZZZ,ZZ9.
002170     05  FILLER                  PIC X(89)  VALUE SPACES.
002180*--------------------------------------------------------------
002190 01  RPT-REJECT-LINE.
002200     05  FILLER                  PIC X(1)   VALUE SPACE.
002210     05  RPT-REJ-ID              PIC X(8).
002220     05  FILLER                  PIC X(2)   VALUE SPACES.
002230     05  RPT-REJ-REASON          PIC X(30).
002240     05  FILLER                  PIC X(91)  VALUE SPACES.
002250*--------------------------------------------------------------
002260 PROCEDURE DIVISION.
002270 0000-MAIN.
002280     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.
002290     IF ABEND-RUN
002300         GO TO 0990-ABEND-EXIT
002310     END-IF.
002320     PERFORM 0710-LOAD-USER-MASTER
002330         UNTIL USER-FILE-AT-EOF.
002340     PERFORM 0720-READ-TRAN-FILE.
002350     PERFORM 0100-PROCESS-USERS
002360         UNTIL TRANS-AT-EOF.
002370     PERFORM 0890-REPORT-USER-SUMMARY.
002380     PERFORM 0900-DISPLAY-RUN-STATS.
002390     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.
002400     STOP RUN.
002410 0990-ABEND-EXIT.
002420     DISPLAY 'CAFUSR01 - USER MASTER OPEN FAILED, RUN ABORTED'.
002430     STOP RUN.
002440*--------------------------------------------------------------
002450 0100-PROCESS-USERS.
002460     ADD +1 TO NUM-TRAN-RECS.
002470     EVALUATE TRUE
002480         WHEN TRAN-IS-REGISTER
002490             PERFORM 0200-REGISTER-USER
002500         WHEN TRAN-IS-CHGROLE
002510             PERFORM 0210-CHANGE-ROLE
002520         WHEN TRAN-IS-DISABLE
002530             PERFORM 0220-DISABLE-USER
002540         WHEN TRAN-IS-ENABLE
002550             PERFORM 0230-ENABLE-USER
002560         WHEN OTHER
002570             MOVE 'UNKNOWN TRANSACTION CODE' TO RPT-REJ-REASON
002580             PERFORM 0299-REJECT-USR
002590     END-EVALUATE.
002600     PERFORM 0720-READ-TRAN-FILE.
002610*--------------------------------------------------------------
002620 0200-REGISTER-USER.
002630*    BUSINESS RULE ADMIN-USERS-1 - A DUPLICATE ID, WHETHER ON
002640*    THE MASTER OR REGISTERED EARLIER IN THIS SAME RUN, IS AN
002650*    ERROR AND THE TRANSACTION IS REJECTED.
002660     PERFORM 0600-FIND-USER.
002670     IF USR-WAS-FOUND
002680         MOVE 'DUPLICATE USER ID ON REGISTER' TO RPT-REJ-REASON
002690         PERFORM 0299-REJECT-USR
002700     ELSE
002710         MOVE TRAN-CREATED TO WS-CREATED-DIAG
002720         DISPLAY 'CAFUSR01 - REGISTER CREATED-DATE : '
002730             WS-CREATED-ALPHA
002740*        BUSINESS RULE ADMIN-USERS-2 - A NEWLY REGISTERED USER
002750*        IS ALWAYS ACTIVE.
002760         ADD +1 TO NUM-HOLD-ENTRIES
002770         MOVE TRAN-USR-ID  TO USR-H-ID      (NUM-HOLD-ENTRIES)
002780         MOVE TRAN-NAME    TO USR-H-NAME    (NUM-HOLD-ENTRIES)
002790         MOVE TRAN-ROLE    TO USR-H-ROLE    (NUM-HOLD-ENTRIES)
002800         MOVE 'Y'          TO USR-H-ACTIVE  (NUM-HOLD-ENTRIES)
002810         MOVE TRAN-CREATED TO USR-H-CREATED (NUM-HOLD-ENTRIES)
002820     END-IF.
002830*--------------------------------------------------------------
002840 0210-CHANGE-ROLE.
002850*    BUSINESS RULE ADMIN-USERS-2 - A ROLE CHANGE REPLACES THE
002860*    ROLE ON THE MATCHED USER, WHEREVER IT IS HELD.
002870     PERFORM 0600-FIND-USER.
002880     IF NOT USR-WAS-FOUND
002890         MOVE 'USER NOT FOUND FOR CHANGE-ROLE' TO RPT-REJ-REASON
002900         PERFORM 0299-REJECT-USR
002910     ELSE
002920         IF FOUND-IN-MASTER
002930             MOVE TRAN-ROLE TO USR-T-ROLE (WS-USR-ROW)
002940         ELSE
002950             MOVE TRAN-ROLE TO USR-H-ROLE (WS-HOLD-FOUND-IDX)
002960         END-IF
002970     END-IF.
002980*--------------------------------------------------------------
002990 0220-DISABLE-USER.
003000*    BUSINESS RULE ADMIN-USERS-2 - DISABLE TOGGLES THE ACTIVE
003010*    FLAG TO 'N' ON THE MATCHED USER.
003020     PERFORM 0600-FIND-USER.
003030     IF NOT USR-WAS-FOUND
003040         MOVE 'USER NOT FOUND FOR DISABLE' TO RPT-REJ-REASON
003050         PERFORM 0299-REJECT-USR
003060     ELSE
003070         IF FOUND-IN-MASTER
003080             MOVE 'N' TO USR-T-ACTIVE (WS-USR-ROW)
003090         ELSE
003100             MOVE 'N' TO USR-H-ACTIVE (WS-HOLD-FOUND-IDX)
003110         END-IF
003120     END-IF.
003130*--------------------------------------------------------------
003140 0230-ENABLE-USER.
003150*    BUSINESS RULE ADMIN-USERS-2 - ENABLE TOGGLES THE ACTIVE
003160*    FLAG TO 'Y' ON THE MATCHED USER.
003170     PERFORM 0600-FIND-USER.
003180     IF NOT USR-WAS-FOUND
003190         MOVE 'USER NOT FOUND FOR ENABLE' TO RPT-REJ-REASON
003200         PERFORM 0299-REJECT-USR
003210     ELSE
003220         IF FOUND-IN-MASTER
003230             MOVE 'Y' TO USR-T-ACTIVE (WS-USR-ROW)
003240         ELSE
003250             MOVE 'Y' TO USR-H-ACTIVE (WS-HOLD-FOUND-IDX)
003260         END-IF
003270     END-IF.
003280*--------------------------------------------------------------
003290 0299-REJECT-USR.
003300     ADD +1 TO NUM-TRAN-REJECTS.
003310     MOVE TRAN-USR-ID TO RPT-REJ-ID.
003320     WRITE RPT-REC FROM RPT-REJECT-LINE.
003330*--------------------------------------------------------------
003340 0600-FIND-USER.
003350     MOVE 'N' TO WS-USR-FOUND.
003360     MOVE 'N' TO WS-FOUND-IN-MASTER.
003370     MOVE ZERO TO WS-USR-ROW.
003380     SET USR-IDX TO 1.
003390     SEARCH ALL USR-TABLE-ENTRY
003400         WHEN USR-T-ID (USR-IDX) = TRAN-USR-ID
003410             MOVE 'Y' TO WS-USR-FOUND
003420             MOVE 'Y' TO WS-FOUND-IN-MASTER
003430             SET WS-USR-ROW TO USR-IDX
003440     END-SEARCH.
003450     IF NOT USR-WAS-FOUND
003460         PERFORM 0650-FIND-IN-HOLD-TABLE
003470         IF HOLD-WAS-FOUND
003480             MOVE 'Y' TO WS-USR-FOUND
003490         END-IF
003500     END-IF.
003510*--------------------------------------------------------------
003520 0650-FIND-IN-HOLD-TABLE.
003530     MOVE 'N' TO WS-HOLD-FOUND.
003540     MOVE ZERO TO WS-HOLD-FOUND-IDX.
003550     PERFORM 0660-TEST-ONE-HOLD-ENTRY
003560         VARYING WS-HOLD-FOUND-IDX FROM 1 BY 1
003570         UNTIL WS-HOLD-FOUND-IDX > NUM-HOLD-ENTRIES
003580            OR HOLD-WAS-FOUND.
003590     IF NOT HOLD-WAS-FOUND
003600         MOVE ZERO TO WS-HOLD-FOUND-IDX
003610     ELSE
003620         SUBTRACT 1 FROM WS-HOLD-FOUND-IDX
003630     END-IF.
003640*--------------------------------------------------------------
003650 0660-TEST-ONE-HOLD-ENTRY.
003660     IF USR-H-ID (WS-HOLD-FOUND-IDX) = TRAN-USR-ID
003670         MOVE 'Y' TO WS-HOLD-FOUND
003680     END-IF.
003690*--------------------------------------------------------------
003700 0700-OPEN-FILES.
003710     OPEN INPUT  USER-MASTER-FILE.
003720     IF WS-USR-STATUS NOT = '00'
003730         MOVE 'Y' TO WS-ABEND-SW
003740         GO TO 0700-EXIT
003750     END-IF.
003760     OPEN INPUT  USER-TRAN-FILE.
003770     OPEN EXTEND REPORT-FILE.
003780     WRITE RPT-REC FROM RPT-HEADER1.
003790 0700-EXIT.
003800     EXIT.
003810*--------------------------------------------------------------
003820 0710-LOAD-USER-MASTER.
003830     READ USER-MASTER-FILE INTO USR-REC.
003840     EVALUATE TRUE
003850         WHEN USR-FILE-EOF
003860             MOVE 'Y' TO WS-USR-AT-EOF
003870         WHEN USR-FILE-OK
003880             IF USR-ACTIVE NOT = 'Y' AND USR-ACTIVE NOT = 'N'
003890                 CONTINUE
003900             ELSE
003910                 ADD +1 TO NUM-USR-ITEMS
003920                 MOVE USR-ID      TO USR-T-ID      (NUM-USR-ITEMS)
003930                 MOVE USR-NAME    TO USR-T-NAME    (NUM-USR-ITEMS)
003940                 MOVE USR-ROLE    TO USR-T-ROLE    (NUM-USR-ITEMS)
003950                 MOVE USR-ACTIVE  TO USR-T-ACTIVE  (NUM-USR-ITEMS)
003960                 MOVE USR-CREATED TO USR-T-CREATED (NUM-USR-ITEMS)
003970             END-IF
003980         WHEN OTHER
003990             MOVE 'Y' TO WS-USR-AT-EOF
004000     END-EVALUATE.
004010*--------------------------------------------------------------
004020 0720-READ-TRAN-FILE.
004030     READ USER-TRAN-FILE.
004040     EVALUATE TRUE
004050         WHEN TRAN-FILE-EOF
004060             MOVE 'Y' TO WS-TRAN-AT-EOF
004070         WHEN TRAN-FILE-OK
004080             CONTINUE
004090         WHEN OTHER
004100             MOVE 'Y' TO WS-TRAN-AT-EOF
004110     END-EVALUATE.
004120*--------------------------------------------------------------
004130 0790-CLOSE-FILES.
004140     CLOSE USER-MASTER-FILE.
004150     CLOSE USER-TRAN-FILE.
004160     CLOSE REPORT-FILE.
004170 0790-EXIT.
004180     EXIT.
004190*--------------------------------------------------------------
004200 0890-REPORT-USER-SUMMARY.
004210*    BUSINESS RULE ADMIN-USERS-3 - TOTAL, ACTIVE AND A COUNT
004220*    PER DISTINCT ROLE, TAKEN ACROSS THE MASTER AND THE USERS
004230*    REGISTERED DURING THIS RUN.
004240     MOVE ZERO TO TOTAL-USERS.
004250     MOVE ZERO TO ACTIVE-USERS.
004260     MOVE ZERO TO NUM-ROLE-ENTRIES.
004270     PERFORM 0891-TALLY-MASTER-USER
004280         VARYING WS-TALLY-IDX FROM 1 BY 1
004290         UNTIL WS-TALLY-IDX > NUM-USR-ITEMS.
004300     PERFORM 0892-TALLY-HOLD-USER
004310         VARYING WS-TALLY-IDX FROM 1 BY 1
004320         UNTIL WS-TALLY-IDX > NUM-HOLD-ENTRIES.
004330     MOVE TOTAL-USERS  TO RPT-TOTAL-USERS.
004340     MOVE ACTIVE-USERS TO RPT-ACTIVE-USERS.
004350     WRITE RPT-REC FROM RPT-TOTALS-LINE.
004360     PERFORM 0895-PRINT-ONE-ROLE-LINE
004370         VARYING WS-RPT-ROW FROM 1 BY 1
004380         UNTIL WS-RPT-ROW > NUM-ROLE-ENTRIES.
004390*--------------------------------------------------------------
004400 0891-TALLY-MASTER-USER.
004410     ADD +1 TO TOTAL-USERS.
004420     IF USR-T-IS-ACTIVE (WS-TALLY-IDX)
004430         ADD +1 TO ACTIVE-USERS
004440     END-IF.
004450     MOVE USR-T-ROLE (WS-TALLY-IDX) TO WS-TALLY-ROLE.
004460     PERFORM 0896-BUMP-ROLE-COUNT.
004470*--------------------------------------------------------------
004480 0892-TALLY-HOLD-USER.
004490     ADD +1 TO TOTAL-USERS.
004500     IF USR-H-IS-ACTIVE (WS-TALLY-IDX)
004510         ADD +1 TO ACTIVE-USERS
004520     END-IF.
004530     MOVE USR-H-ROLE (WS-TALLY-IDX) TO WS-TALLY-ROLE.
004540     PERFORM 0896-BUMP-ROLE-COUNT.
004550*--------------------------------------------------------------
004560 0896-BUMP-ROLE-COUNT.
004570     PERFORM 0897-FIND-ROLE-SLOT.
004580     IF NOT ROLE-SLOT-WAS-FOUND
004590         ADD +1 TO NUM-ROLE-ENTRIES
004600         MOVE WS-TALLY-ROLE TO RC-ROLE-NAME (NUM-ROLE-ENTRIES)
004610         MOVE ZERO TO RC-ROLE-COUNT (NUM-ROLE-ENTRIES)
004620         MOVE NUM-ROLE-ENTRIES TO WS-ROLE-FOUND-IDX
004630     END-IF.
004640     ADD +1 TO RC-ROLE-COUNT (WS-ROLE-FOUND-IDX).
004650*--------------------------------------------------------------
004660 0897-FIND-ROLE-SLOT.
004670     MOVE 'N' TO WS-ROLE-SLOT-FOUND.
004680     MOVE ZERO TO WS-ROLE-FOUND-IDX.
004690     PERFORM 0898-TEST-ONE-ROLE-SLOT
004700         VARYING WS-ROLE-FOUND-IDX FROM 1 BY 1
004710         UNTIL WS-ROLE-FOUND-IDX > NUM-ROLE-ENTRIES
004720            OR ROLE-SLOT-WAS-FOUND.
004730     IF NOT ROLE-SLOT-WAS-FOUND
004740         MOVE ZERO TO WS-ROLE-FOUND-IDX
004750     ELSE
004760         SUBTRACT 1 FROM WS-ROLE-FOUND-IDX
004770     END-IF.
004780*--------------------------------------------------------------
004790 0898-TEST-ONE-ROLE-SLOT.
004800     IF RC-ROLE-NAME (WS-ROLE-FOUND-IDX) = WS-TALLY-ROLE
004810         MOVE 'Y' TO WS-ROLE-SLOT-FOUND
004820     END-IF.
004830*--------------------------------------------------------------
004840 0895-PRINT-ONE-ROLE-LINE.
004850     MOVE RC-ROLE-NAME  (WS-RPT-ROW) TO RPT-ROLE-NAME.
004860     MOVE RC-ROLE-COUNT (WS-RPT-ROW) TO WS-ROLE-COUNT-DIAG.
004870     MOVE WS-ROLE-COUNT-DIAG         TO RPT-ROLE-COUNT.
004880     WRITE RPT-REC FROM RPT-ROLE-LINE.
004890*--------------------------------------------------------------
004900 0900-DISPLAY-RUN-STATS.
004910     MOVE ACTIVE-USERS TO WS-ACTIVE-USERS-DIAG.
004920     DISPLAY 'CAFUSR01 - TRANSACTIONS READ    : ' NUM-TRAN-RECS.
004930     DISPLAY 'CAFUSR01 - TRANSACTIONS REJECTED: ' NUM-TRAN-REJECTS.
004940     DISPLAY 'CAFUSR01 - TOTAL USERS ON FILE   : ' TOTAL-USERS.
004950     DISPLAY 'CAFUSR01 - ACTIVE USERS (RAW)    : '
004960         WS-ACTIVE-USERS-ALPHA.
