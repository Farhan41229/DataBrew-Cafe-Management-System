000100*--------------------------------------------------------------
000110* CAFORD   -  ORDER MASTER / TRANSACTION RECORD LAYOUT
000120*             CAFE ORDER-PROCESSING  (POS ORDER + LINE ITEMS)
000130*             800 BYTES, HEADER + 20 FIXED ITEM SLOTS
000140*--------------------------------------------------------------
000150 01  ORD-REC.
000160     05  ORD-ID                  PIC X(8).
000170     05  ORD-USER-ID             PIC X(8).
000180     05  ORD-STATUS              PIC X(1).
000190         88  ORD-OPEN            VALUE 'O'.
000200         88  ORD-CLOSED          VALUE 'C'.
000210         88  ORD-CANCELLED       VALUE 'X'.
000220     05  ORD-TOTAL               PIC S9(7)V99.
000230     05  ORD-CREATED             PIC 9(8).
000240     05  ORD-ITEM-COUNT          PIC 9(3).
000250     05  ORD-ITEM-TBL OCCURS 20 TIMES
000260             INDEXED BY ORD-ITEM-IDX.
000270         10  ORD-ITEM-PRODUCT-ID     PIC X(8).
000280         10  ORD-ITEM-PRODUCT-NAME   PIC X(20).
000290         10  ORD-ITEM-PRICE          PIC S9(5)V99.
000300         10  ORD-ITEM-QTY            PIC 9(3).
000310     05  FILLER                  PIC X(3).
