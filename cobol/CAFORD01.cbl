000100****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF DATABREW SYSTEMS DIVISION
000120* ALL RIGHTS RESERVED
000130****************************************************************
000140* PROGRAM:  CAFORD01
000150*
000160* AUTHOR :  R. HALVORSEN
000170*
000180* READS THE DAY'S ORDER TRANSACTIONS AND POSTS THEM AGAINST THE
000190* SORTED ORDER MASTER -- ADD-ITEM, REMOVE-ITEM, UPDATE-QTY,
000200* FINALIZE AND CANCEL.  WRITES THE REFRESHED ORDER MASTER AND
000210* THE ORDER REGISTER SECTION OF THE DAILY REPORT.
000220*
000230* TRANSACTION RECORD LAYOUT (TRANFILE, FIXED 60 BYTES):
000240*     COLS  1- 8  ORD-ID              (KEY)
000250*     COLS  9-14  TRAN-CODE           ADDITEM/REMITEM/UPDQTY/
000260*                                     FINAL /CANCEL
000270*     COLS 15-22  TRAN-PRODUCT-ID
000280*     COLS 23-42  TRAN-PRODUCT-NAME
000290*     COLS 43-49  TRAN-PRICE          S9(5)V99
000300*     COLS 50-52  TRAN-QTY            9(3)
000310*     COLS 53-60  TRAN-USER-ID        (CREATE ONLY)
000320****************************************************************
000330* MAINTENANCE LOG
000340*   01/06/87  RH   CAF-0001  ORIGINAL PROGRAM WRITTEN.
000350*   08/14/89  TDA  CAF-0112  ADD REMOVE-ITEM, UPDATE-QTY CODES.
000360*   03/02/91  RH   CAF-0147  FIX FINALIZE TO REJECT EMPTY ORDER.
000370*   11/19/93  SJO  CAF-0203  CANCEL NO LONGER ERRORS ON A
000380*                            PREVIOUSLY CANCELLED ORDER.
000390*   06/30/98  MPK  CAF-0261  Y2K -- ORD-CREATED CARRIES FULL
000400*                            4-DIGIT YEAR, NO WINDOWING LOGIC.
000410*   02/11/02  TDA  CAF-0309  ADD CONTROL TOTAL LINE TO REGISTER.
000420*   05/20/03  SJO  CAF-0331  A FAILED OPEN ON EITHER INPUT FILE
000430*                            NOW ABENDS THE STEP IMMEDIATELY
000440*                            INSTEAD OF RUNNING A ZERO-RECORD
000450*                            PASS THAT LOOKED LIKE A CLEAN EOD.
000451*   07/21/03  SJO  CAF-0340  REGISTER PRINTED ITEM-LINE COUNT
000452*                            WHERE IT SHOULD HAVE PRINTED UNIT
000453*                            COUNT.  ADDED WS-ORD-TOTAL-UNITS,
000454*                            SUMMED IN 0235 FROM THE LINE
000455*                            QUANTITIES, PRINTED AS ITS OWN
000456*                            COLUMN ON THE REGISTER DETAIL LINE.
000460****************************************************************
000470 IDENTIFICATION DIVISION.
000480 PROGRAM-ID.    CAFORD01.
000490 AUTHOR.        R. HALVORSEN.
000500 INSTALLATION.  DATABREW SYSTEMS DIVISION.
000510 DATE-WRITTEN.  01/06/87.
000520 DATE-COMPILED.
000530 SECURITY.      NON-CONFIDENTIAL.
000540
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER. IBM-370.
000580 OBJECT-COMPUTER. IBM-370.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT ORDER-TRAN-FILE  ASSIGN TO ORDTRAN
000650         ACCESS IS SEQUENTIAL
000660         FILE STATUS IS WS-ORDTRAN-STATUS.
000670
000680     SELECT ORDER-MASTER-IN  ASSIGN TO ORDMSTI
000690         ACCESS IS SEQUENTIAL
000700         FILE STATUS IS WS-ORDMSTI-STATUS.
000710
000720     SELECT ORDER-MASTER-OUT ASSIGN TO ORDMSTO
000730         ACCESS IS SEQUENTIAL
000740         FILE STATUS IS WS-ORDMSTO-STATUS.
000750
000760     SELECT REPORT-FILE      ASSIGN TO DAILYRPT
000770         ACCESS IS SEQUENTIAL
000780         FILE STATUS IS WS-REPORT-STATUS.
000790
000800 DATA DIVISION.
000810 FILE SECTION.
000820
000830 FD  ORDER-TRAN-FILE
000840     RECORDING MODE IS F
000850     BLOCK CONTAINS 0 RECORDS.
000860 01  ORD-TRAN-REC.
000870     05  TRAN-ORD-ID             PIC X(8).
000880     05  TRAN-CODE               PIC X(6).
000890     05  TRAN-PRODUCT-ID         PIC X(8).
000900     05  TRAN-PRODUCT-NAME       PIC X(20).
000910     05  TRAN-PRICE              PIC S9(5)V99.
000920     05  TRAN-QTY                PIC 9(3).
000930     05  TRAN-USER-ID            PIC X(8).
000940
000950 FD  ORDER-MASTER-IN
000960     RECORDING MODE IS F
000970     BLOCK CONTAINS 0 RECORDS.
000980 01  ORD-MASTER-IN-REC           PIC X(800).
000990
001000 FD  ORDER-MASTER-OUT
001010     RECORDING MODE IS F
001020     BLOCK CONTAINS 0 RECORDS.
001030 01  ORD-MASTER-OUT-REC          PIC X(800).
001040
001050 FD  REPORT-FILE
001060     RECORDING MODE IS F.
001070 01  REPORT-RECORD               PIC X(132).
001080
001090*----------------------------------------------------------------
001100 WORKING-STORAGE SECTION.
001105 77  I                       PIC S9(4) COMP VALUE +0.
001110*----------------------------------------------------------------
001120 01  SYSTEM-DATE-AND-TIME.
001130     05  CURRENT-DATE.
001140         10  CURRENT-YEAR        PIC 9(2).
001150         10  CURRENT-MONTH       PIC 9(2).
001160         10  CURRENT-DAY         PIC 9(2).
001170     05  CURRENT-TIME.
001180         10  CURRENT-HOUR        PIC 9(2).
001190         10  CURRENT-MINUTE      PIC 9(2).
001200         10  CURRENT-SECOND      PIC 9(2).
001210         10  CURRENT-HNDSEC      PIC 9(2).
001220
001230 01  WS-FILE-STATUSES.
001240     05  WS-ORDTRAN-STATUS       PIC X(2) VALUE SPACES.
001250     05  WS-ORDMSTI-STATUS       PIC X(2) VALUE SPACES.
001260     05  WS-ORDMSTO-STATUS       PIC X(2) VALUE SPACES.
001270     05  WS-REPORT-STATUS        PIC X(2) VALUE SPACES.
001280
001290 01  WS-SWITCHES.
001300     05  WS-TRAN-EOF             PIC X    VALUE 'N'.
001310         88  TRAN-AT-EOF         VALUE 'Y'.
001320     05  WS-MASTER-EOF           PIC X    VALUE 'N'.
001330         88  MASTER-AT-EOF       VALUE 'Y'.
001340     05  WS-TRAN-OK              PIC X    VALUE 'N'.
001350         88  TRAN-WAS-OK         VALUE 'Y'.
001360     05  WS-ORD-MATCHED          PIC X    VALUE 'N'.
001370         88  ORD-WAS-MATCHED     VALUE 'Y'.
001380     05  WS-ABEND-SW             PIC X    VALUE 'N'.
001390         88  ABEND-RUN           VALUE 'Y'.
001400
001410 01  WORK-VARIABLES.
001430     05  ORD-ITEM-FOUND-SUB      PIC S9(4) COMP VALUE +0.
001440     05  WS-LINE-TOTAL           PIC S9(7)V99 COMP-3 VALUE +0.
001445     05  WS-ORD-TOTAL-UNITS      PIC S9(5) COMP-3 VALUE +0.
001450     05  WS-CENTURY-PREFIX       PIC 9(2) VALUE 20.
001460
001470*--- ORD-CREATED REDEFINED FOR DISPLAY ON THE ORDER REGISTER ---
001480 01  WS-ORD-CREATED-NUM          PIC 9(8) VALUE 0.
001490 01  WS-ORD-CREATED-PARTS REDEFINES WS-ORD-CREATED-NUM.
001500     05  WS-ORD-CR-YEAR          PIC 9(4).
001510     05  WS-ORD-CR-MONTH         PIC 9(2).
001520     05  WS-ORD-CR-DAY           PIC 9(2).
001530
001540*--- TRAN-CODE ALTERNATE VIEW USED ONLY FOR DIAGNOSTIC DISPLAYS -
001550 01  WS-TRAN-DIAG                PIC X(6).
001560 01  WS-TRAN-DIAG-NUM REDEFINES WS-TRAN-DIAG PIC 9(6).
001570
001580*--- CURRENT ORDER KEY, SAVED ACROSS THE POSITIONING PARAGRAPH --
001590 01  WS-PREV-TRAN-KEY            PIC X(8) VALUE LOW-VALUES.
001600
001610*--- ITEM-COUNT ALTERNATE COMP-3 VIEW FOR THE 0216 SHIFT LOOP ---
001620 01  WS-ORD-ITEM-CNT-X           PIC 9(3) VALUE 0.
001630 01  WS-ORD-ITEM-CNT-3 REDEFINES WS-ORD-ITEM-CNT-X
001640                                 PIC 9(3) COMP-3.
001650
001660 01  REPORT-TOTALS.
001670     05  NUM-TRAN-RECS           PIC S9(7) COMP-3 VALUE +0.
001680     05  NUM-TRAN-REJECTS        PIC S9(7) COMP-3 VALUE +0.
001690     05  NUM-ORDERS-FINALIZED    PIC S9(7) COMP-3 VALUE +0.
001700     05  NUM-ORDERS-CANCELLED    PIC S9(7) COMP-3 VALUE +0.
001710     05  GRAND-TOTAL-FINALIZED   PIC S9(9)V99 COMP-3 VALUE +0.
001720
001730 COPY CAFORD.
001740
001750*--- REPORT LINES --------------------------------------------*
001760 01  RPT-HEADER1.
001770     05  FILLER                  PIC X(40)
001780               VALUE 'DATABREW CAFE -- ORDER REGISTER   DATE: '.
001790     05  RPT-MM                  PIC 99.
001800     05  FILLER                  PIC X VALUE '/'.
001810     05  RPT-DD                  PIC 99.
001820     05  FILLER                  PIC X VALUE '/'.
001830     05  RPT-YY                  PIC 99.
001840     05  FILLER                  PIC X(20) VALUE
001850               ' (mm/dd/yy)   TIME: '.
001860     05  RPT-HH                  PIC 99.
001870     05  FILLER                  PIC X VALUE ':'.
001880     05  RPT-MIN                 PIC 99.
001890     05  FILLER                  PIC X(55) VALUE SPACES.
001900
001910 01  RPT-REGISTER-HDR1.
001920     05  FILLER PIC X(60) VALUE
001930               'ORDER-ID USER-ID  ITMS  UNTS         ORDER TOTAL'.
001940     05  FILLER PIC X(72) VALUE SPACES.
001950
001960 01  RPT-REGISTER-HDR2.
001970     05  FILLER PIC X(60) VALUE
001980               '-------- -------- ----  ----  -------------------'.
001990     05  FILLER PIC X(72) VALUE SPACES.
002000
002010 01  RPT-REGISTER-DETAIL.
002020     05  RPT-ORD-ID              PIC X(8).
002030     05  FILLER                  PIC X     VALUE SPACES.
002040     05  RPT-ORD-USER-ID         PIC X(8).
002050     05  FILLER                  PIC X     VALUE SPACES.
002060     05  RPT-ORD-ITEM-CNT        PIC ZZ9.
002070     05  FILLER                  PIC X(3)  VALUE SPACES.
002072     05  RPT-ORD-UNIT-CNT        PIC ZZ9.
002074     05  FILLER                  PIC X(3)  VALUE SPACES.
002080     05  RPT-ORD-TOTAL           PIC Z,ZZZ,ZZ9.99.
002090     05  FILLER                  PIC X(84) VALUE SPACES.
002100
002110 01  RPT-REGISTER-TOTALS.
002120     05  FILLER PIC X(18) VALUE 'FINALIZED ORDERS: '.
002130     05  RPT-FINAL-CNT      PIC ZZZ,ZZ9.
002140     05  FILLER PIC X(5) VALUE SPACES.
002150     05  FILLER PIC X(11) VALUE 'CANCELLED: '.
002160     05  RPT-CANCEL-CNT     PIC ZZZ,ZZ9.
002170     05  FILLER PIC X(5) VALUE SPACES.
002180     05  FILLER PIC X(13) VALUE 'GRAND TOTAL: '.
002190     05  RPT-GRAND-TOTAL    PIC Z,ZZZ,ZZZ,ZZ9.99.
002200     05  FILLER PIC X(46) VALUE SPACES.
002210
002220 01  RPT-REJECT-LINE.
002230     05  FILLER PIC X(21) VALUE
002240               '  ** REJECTED TRAN: '.
002250     05  RPT-REJ-ORD-ID          PIC X(8).
002260     05  FILLER                  PIC X VALUE SPACES.
002270     05  RPT-REJ-CODE            PIC X(6).
002280     05  FILLER                  PIC X VALUE SPACES.
002290     05  RPT-REJ-REASON          PIC X(40).
002300     05  FILLER                  PIC X(55) VALUE SPACES.
002310
002320*----------------------------------------------------------------
002330 PROCEDURE DIVISION.
002340*----------------------------------------------------------------
002350 0000-MAIN.
002360     ACCEPT CURRENT-DATE FROM DATE.
002370     ACCEPT CURRENT-TIME FROM TIME.
002380
002390     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.
002400     IF ABEND-RUN
002410         GO TO 0990-ABEND-EXIT
002420     END-IF.
002430     PERFORM 0800-INIT-REPORT.
002440
002450     PERFORM 0730-READ-ORDER-MASTER.
002460     PERFORM 0710-READ-TRAN-FILE.
002470     PERFORM 0100-PROCESS-TRANSACTIONS
002480         UNTIL TRAN-AT-EOF.
002490
002500     PERFORM 0722-COPY-REMAINING-MASTER
002510         UNTIL MASTER-AT-EOF.
002520
002530     PERFORM 0850-REPORT-TOTALS-LINE.
002540     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.
002550
002560     GOBACK.
002570
002580 0990-ABEND-EXIT.
002590     DISPLAY 'CAFORD01 - ORDER FILE OPEN FAILED, RUN ABORTED'.
002600     STOP RUN.
002610
002620 0100-PROCESS-TRANSACTIONS.
002630     ADD +1 TO NUM-TRAN-RECS.
002640     MOVE 'N' TO WS-TRAN-OK.
002650
002660     IF TRAN-ORD-ID < WS-PREV-TRAN-KEY
002670         MOVE 'TRAN OUT OF ORDER-ID SEQUENCE' TO WS-TRAN-DIAG
002680         PERFORM 0299-REJECT-TRAN
002690     ELSE
002700         PERFORM 0720-POSITION-ORDER-MASTER
002710         IF NOT ORD-WAS-MATCHED AND TRAN-CODE = 'ADDITM'
002720             PERFORM 0205-CREATE-ORDER
002730         END-IF
002740         IF ORD-WAS-MATCHED
002750             EVALUATE TRAN-CODE
002760                 WHEN 'ADDITM'
002770                     PERFORM 0200-ADD-ITEM
002780                 WHEN 'REMITM'
002790                     PERFORM 0210-REMOVE-ITEM
002800                 WHEN 'UPDQTY'
002810                     PERFORM 0220-UPDATE-QTY
002820                 WHEN 'FINAL '
002830                     PERFORM 0230-FINALIZE
002840                 WHEN 'CANCEL'
002850                     PERFORM 0240-CANCEL
002860                 WHEN OTHER
002870                     MOVE 'UNKNOWN TRANSACTION CODE' TO
002880                         RPT-REJ-REASON OF RPT-REJECT-LINE
002890                     PERFORM 0299-REJECT-TRAN
002900             END-EVALUATE
002910         ELSE
002920             MOVE 'NO MATCHING ORDER ON MASTER' TO
002930                 RPT-REJ-REASON OF RPT-REJECT-LINE
002940             PERFORM 0299-REJECT-TRAN
002950         END-IF
002960     END-IF.
002970
002980     MOVE TRAN-ORD-ID TO WS-PREV-TRAN-KEY.
002990     PERFORM 0710-READ-TRAN-FILE.
003000
003010 0205-CREATE-ORDER.
003020*    BUSINESS RULE ORDER-PROCESSING: A TRANSACTION ORDER ID NOT
003030*    YET ON THE MASTER OPENS A NEW ORDER (FIRST ADDITM SEEN).
003040     MOVE SPACES TO ORD-REC.
003050     MOVE TRAN-ORD-ID  TO ORD-ID.
003060     MOVE TRAN-USER-ID TO ORD-USER-ID.
003070     SET ORD-OPEN TO TRUE.
003080     MOVE 0 TO ORD-TOTAL.
003090     COMPUTE WS-ORD-CR-YEAR = (WS-CENTURY-PREFIX * 100) +
003100         CURRENT-YEAR.
003110     MOVE CURRENT-MONTH TO WS-ORD-CR-MONTH.
003120     MOVE CURRENT-DAY   TO WS-ORD-CR-DAY.
003130     MOVE WS-ORD-CREATED-NUM TO ORD-CREATED.
003140     MOVE 0 TO ORD-ITEM-COUNT.
003150     MOVE 'Y' TO WS-ORD-MATCHED.
003160
003170 0200-ADD-ITEM.
003180*    BUSINESS RULE ORDER-PROCESSING-1: ITEM MAY ONLY BE ADDED TO
003190*    AN ORDER THAT IS NEITHER CLOSED NOR CANCELLED.
003200     MOVE ORD-ITEM-COUNT TO WS-ORD-ITEM-CNT-X.
003210     IF NOT ORD-OPEN
003220         MOVE 'ORDER NOT OPEN FOR ITEM CHANGES' TO
003230             RPT-REJ-REASON OF RPT-REJECT-LINE
003240         PERFORM 0299-REJECT-TRAN
003250     ELSE
003260         IF ORD-ITEM-COUNT NOT < 20
003270             MOVE 'ITEM TABLE FULL (MAX 20)' TO
003280                 RPT-REJ-REASON OF RPT-REJECT-LINE
003290             PERFORM 0299-REJECT-TRAN
003300         ELSE
003310             IF TRAN-PRODUCT-ID = SPACES
003320                OR TRAN-PRICE NOT > 0
003330                OR TRAN-QTY NOT > 0
003340                 MOVE 'ITEM FIELDS FAIL VALIDATION' TO
003350                     RPT-REJ-REASON OF RPT-REJECT-LINE
003360                 PERFORM 0299-REJECT-TRAN
003370             ELSE
003380                 ADD 1 TO ORD-ITEM-COUNT
003390                 SET ORD-ITEM-IDX TO ORD-ITEM-COUNT
003400                 MOVE TRAN-PRODUCT-ID  TO
003410                     ORD-ITEM-PRODUCT-ID (ORD-ITEM-IDX)
003420                 MOVE TRAN-PRODUCT-NAME TO
003430                     ORD-ITEM-PRODUCT-NAME (ORD-ITEM-IDX)
003440                 MOVE TRAN-PRICE TO ORD-ITEM-PRICE (ORD-ITEM-IDX)
003450                 MOVE TRAN-QTY   TO ORD-ITEM-QTY   (ORD-ITEM-IDX)
003460                 MOVE 'Y' TO WS-TRAN-OK
003470             END-IF
003480         END-IF
003490     END-IF.
003500
003510 0210-REMOVE-ITEM.
003520*    BUSINESS RULE ORDER-PROCESSING-2: REMOVES ONLY THE FIRST
003530*    MATCHING PRODUCT ID.
003540     IF NOT ORD-OPEN
003550         MOVE 'ORDER NOT OPEN FOR ITEM CHANGES' TO
003560             RPT-REJ-REASON OF RPT-REJECT-LINE
003570         PERFORM 0299-REJECT-TRAN
003580     ELSE
003590         MOVE 0 TO ORD-ITEM-FOUND-SUB
003600         PERFORM 0215-FIND-FIRST-ITEM
003610         IF ORD-ITEM-FOUND-SUB = 0
003620             MOVE 'PRODUCT NOT FOUND ON ORDER' TO
003630                 RPT-REJ-REASON OF RPT-REJECT-LINE
003640             PERFORM 0299-REJECT-TRAN
003650         ELSE
003660             PERFORM 0216-CLOSE-ITEM-GAP
003670             SUBTRACT 1 FROM ORD-ITEM-COUNT
003680             MOVE 'Y' TO WS-TRAN-OK
003690         END-IF
003700     END-IF.
003710
003720 0215-FIND-FIRST-ITEM.
003730     SET ORD-ITEM-IDX TO 1.
003740     PERFORM 0215-TEST-ONE-ITEM
003750         VARYING ORD-ITEM-IDX FROM 1 BY 1
003760         UNTIL ORD-ITEM-IDX > ORD-ITEM-COUNT
003770            OR ORD-ITEM-FOUND-SUB NOT = 0.
003780
003790 0215-TEST-ONE-ITEM.
003800     IF ORD-ITEM-PRODUCT-ID (ORD-ITEM-IDX) = TRAN-PRODUCT-ID
003810         SET ORD-ITEM-FOUND-SUB TO ORD-ITEM-IDX
003820     END-IF.
003830
003840 0216-CLOSE-ITEM-GAP.
003850*    SHIFT EVERY ITEM BEHIND THE REMOVED SLOT DOWN ONE POSITION
003860*    (SAME SHIFT IDIOM AS THE INSERTION-SORT TABLE COMPACTION).
003870     PERFORM 0216-SHIFT-ONE-ITEM
003880         VARYING I FROM ORD-ITEM-FOUND-SUB BY 1
003890         UNTIL I NOT < ORD-ITEM-COUNT.
003900
003910 0216-SHIFT-ONE-ITEM.
003920     SET ORD-ITEM-IDX TO I.
003930     MOVE ORD-ITEM-TBL (I + 1) TO ORD-ITEM-TBL (I).
003940
003950 0220-UPDATE-QTY.
003960     IF NOT ORD-OPEN
003970         MOVE 'ORDER NOT OPEN FOR ITEM CHANGES' TO
003980             RPT-REJ-REASON OF RPT-REJECT-LINE
003990         PERFORM 0299-REJECT-TRAN
004000     ELSE
004010         MOVE 0 TO ORD-ITEM-FOUND-SUB
004020         PERFORM 0215-FIND-FIRST-ITEM
004030         IF ORD-ITEM-FOUND-SUB = 0
004040             MOVE 'PRODUCT NOT FOUND ON ORDER' TO
004050                 RPT-REJ-REASON OF RPT-REJECT-LINE
004060             PERFORM 0299-REJECT-TRAN
004070         ELSE
004080             IF TRAN-QTY NOT > 0
004090                 MOVE 'QUANTITY MUST BE POSITIVE' TO
004100                     RPT-REJ-REASON OF RPT-REJECT-LINE
004110                 PERFORM 0299-REJECT-TRAN
004120             ELSE
004130                 SET ORD-ITEM-IDX TO ORD-ITEM-FOUND-SUB
004140                 MOVE TRAN-QTY TO ORD-ITEM-QTY (ORD-ITEM-IDX)
004150                 MOVE 'Y' TO WS-TRAN-OK
004160             END-IF
004170         END-IF
004180     END-IF.
004190
004200 0230-FINALIZE.
004210*    BUSINESS RULE ORDER-PROCESSING-3: ORDER MUST HAVE AT LEAST
004220*    ONE ITEM; TOTAL = SUM OF PRICE TIMES QTY; ORDER BECOMES
004230*    CLOSED AND IMMUTABLE.
004240     IF NOT ORD-OPEN
004250         MOVE 'ORDER NOT OPEN, CANNOT FINALIZE' TO
004260             RPT-REJ-REASON OF RPT-REJECT-LINE
004270         PERFORM 0299-REJECT-TRAN
004280     ELSE
004290         IF ORD-ITEM-COUNT = 0
004300             MOVE 'CANNOT FINALIZE AN EMPTY ORDER' TO
004310                 RPT-REJ-REASON OF RPT-REJECT-LINE
004320             PERFORM 0299-REJECT-TRAN
004330         ELSE
004340             MOVE 0 TO ORD-TOTAL
004345             MOVE 0 TO WS-ORD-TOTAL-UNITS
004350             PERFORM 0235-ADD-ONE-LINE-TOTAL
004360                 VARYING ORD-ITEM-IDX FROM 1 BY 1
004370                 UNTIL ORD-ITEM-IDX > ORD-ITEM-COUNT
004380             SET ORD-CLOSED TO TRUE
004390             ADD 1 TO NUM-ORDERS-FINALIZED
004400             ADD ORD-TOTAL TO GRAND-TOTAL-FINALIZED
004410             MOVE 'Y' TO WS-TRAN-OK
004420             PERFORM 0850-REPORT-REGISTER-LINE
004430         END-IF
004440     END-IF.
004450
004460 0235-ADD-ONE-LINE-TOTAL.
004462*    BUSINESS RULE ORDER-PROCESSING-5: UNIT COUNT PRINTED ON THE
004464*    REGISTER IS THE SUM OF THE QUANTITIES ON ALL LINES, NOT THE
004466*    NUMBER OF LINES -- A TWO-LINE ORDER OF 3 AND 5 CUPS IS 8
004468*    UNITS, NOT 2.
004470     COMPUTE WS-LINE-TOTAL ROUNDED =
004480         ORD-ITEM-PRICE (ORD-ITEM-IDX) * ORD-ITEM-QTY (ORD-ITEM-IDX).
004490     ADD WS-LINE-TOTAL TO ORD-TOTAL.
004495     ADD ORD-ITEM-QTY (ORD-ITEM-IDX) TO WS-ORD-TOTAL-UNITS.
004500
004510 0240-CANCEL.
004520*    BUSINESS RULE ORDER-PROCESSING-4: ALLOWED UNLESS ALREADY
004530*    CLOSED; A CANCELLED ORDER MAY BE RE-CANCELLED HARMLESSLY.
004540     IF ORD-CLOSED
004550         MOVE 'CANNOT CANCEL A CLOSED ORDER' TO
004560             RPT-REJ-REASON OF RPT-REJECT-LINE
004570         PERFORM 0299-REJECT-TRAN
004580     ELSE
004590         SET ORD-CANCELLED TO TRUE
004600         ADD 1 TO NUM-ORDERS-CANCELLED
004610         MOVE 'Y' TO WS-TRAN-OK
004620     END-IF.
004630
004640 0299-REJECT-TRAN.
004650     ADD 1 TO NUM-TRAN-REJECTS.
004660     MOVE 'N' TO WS-TRAN-OK.
004670     MOVE TRAN-ORD-ID TO RPT-REJ-ORD-ID.
004680     MOVE TRAN-CODE   TO RPT-REJ-CODE.
004690     WRITE REPORT-RECORD FROM RPT-REJECT-LINE.
004700
004710*----------------------------------------------------------------
004720* FILE HANDLING -- SEE CAFORD01 FILE-PERSISTENCE NOTE: A MASTER
004730* OR TRANSACTION RECORD THAT FAILS BASIC VALIDATION (BLANK KEY,
004740* NON-NUMERIC WHERE NUMERIC IS EXPECTED) IS SKIPPED, NOT FATAL.
004750* AN OPEN FAILURE ON EITHER INPUT FILE, HOWEVER, IS FATAL -- SEE
004760* CAF-0331 -- AND DROPS STRAIGHT THROUGH TO 0990-ABEND-EXIT.
004770*----------------------------------------------------------------
004780 0700-OPEN-FILES.
004790     OPEN INPUT  ORDER-TRAN-FILE
004800                 ORDER-MASTER-IN
004810          OUTPUT  ORDER-MASTER-OUT
004820          EXTEND  REPORT-FILE.
004830     IF WS-ORDTRAN-STATUS NOT = '00'
004840         DISPLAY 'CAFORD01 - ERROR OPENING ORDTRAN. RC: '
004850                 WS-ORDTRAN-STATUS
004860         MOVE 'Y' TO WS-ABEND-SW
004870         GO TO 0700-EXIT
004880     END-IF.
004890     IF WS-ORDMSTI-STATUS NOT = '00'
004900         DISPLAY 'CAFORD01 - ERROR OPENING ORDMSTI. RC: '
004910                 WS-ORDMSTI-STATUS
004920         MOVE 'Y' TO WS-ABEND-SW
004930         GO TO 0700-EXIT
004940     END-IF.
004950 0700-EXIT.
004960     EXIT.
004970
004980 0710-READ-TRAN-FILE.
004990     READ ORDER-TRAN-FILE
005000         AT END MOVE 'Y' TO WS-TRAN-EOF.
005010     EVALUATE WS-ORDTRAN-STATUS
005020         WHEN '00'
005030             CONTINUE
005040         WHEN '10'
005050             MOVE 'Y' TO WS-TRAN-EOF
005060         WHEN OTHER
005070             MOVE 'TRAN FILE READ ERROR' TO
005080                 RPT-REJ-REASON OF RPT-REJECT-LINE
005090             ADD 1 TO NUM-TRAN-REJECTS
005100             MOVE 'Y' TO WS-TRAN-EOF
005110     END-EVALUATE.
005120
005130 0720-POSITION-ORDER-MASTER.
005140     PERFORM 0721-COPY-ONE-MASTER
005150         UNTIL ORD-ID NOT < TRAN-ORD-ID
005160            OR MASTER-AT-EOF.
005170     IF ORD-ID = TRAN-ORD-ID AND NOT MASTER-AT-EOF
005180         MOVE 'Y' TO WS-ORD-MATCHED
005190     ELSE
005200         MOVE 'N' TO WS-ORD-MATCHED
005210     END-IF.
005220
005230 0721-COPY-ONE-MASTER.
005240     WRITE ORD-MASTER-OUT-REC FROM ORD-REC.
005250     PERFORM 0730-READ-ORDER-MASTER.
005260
005270 0722-COPY-REMAINING-MASTER.
005280     WRITE ORD-MASTER-OUT-REC FROM ORD-REC.
005290     PERFORM 0730-READ-ORDER-MASTER.
005300
005310 0730-READ-ORDER-MASTER.
005320     READ ORDER-MASTER-IN INTO ORD-REC
005330         AT END MOVE 'Y' TO WS-MASTER-EOF.
005340     EVALUATE WS-ORDMSTI-STATUS
005350         WHEN '00'
005360         WHEN '04'
005370             CONTINUE
005380         WHEN '10'
005390             MOVE 'Y' TO WS-MASTER-EOF
005400         WHEN OTHER
005410             MOVE 'ORDER MASTER READ ERROR' TO
005420                 RPT-REJ-REASON OF RPT-REJECT-LINE
005430             PERFORM 0299-REJECT-TRAN
005440     END-EVALUATE.
005450
005460 0790-CLOSE-FILES.
005470     CLOSE ORDER-TRAN-FILE
005480           ORDER-MASTER-IN
005490           ORDER-MASTER-OUT
005500           REPORT-FILE.
005510 0790-EXIT.
005520     EXIT.
005530
005540 0800-INIT-REPORT.
005550     MOVE CURRENT-YEAR   TO RPT-YY.
005560     MOVE CURRENT-MONTH  TO RPT-MM.
005570     MOVE CURRENT-DAY    TO RPT-DD.
005580     MOVE CURRENT-HOUR   TO RPT-HH.
005590     MOVE CURRENT-MINUTE TO RPT-MIN.
005600     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
005610     WRITE REPORT-RECORD FROM RPT-REGISTER-HDR1 AFTER 2.
005620     WRITE REPORT-RECORD FROM RPT-REGISTER-HDR2 AFTER 1.
005630
005640 0850-REPORT-REGISTER-LINE.
005650     MOVE ORD-ID          TO RPT-ORD-ID.
005660     MOVE ORD-USER-ID     TO RPT-ORD-USER-ID.
005670     MOVE ORD-ITEM-COUNT  TO RPT-ORD-ITEM-CNT.
005675     MOVE WS-ORD-TOTAL-UNITS TO RPT-ORD-UNIT-CNT.
005680     MOVE ORD-TOTAL       TO RPT-ORD-TOTAL.
005690     WRITE REPORT-RECORD FROM RPT-REGISTER-DETAIL.
005700
005710 0850-REPORT-TOTALS-LINE.
005720     MOVE NUM-ORDERS-FINALIZED  TO RPT-FINAL-CNT.
005730     MOVE NUM-ORDERS-CANCELLED  TO RPT-CANCEL-CNT.
005740     MOVE GRAND-TOTAL-FINALIZED TO RPT-GRAND-TOTAL.
005750     WRITE REPORT-RECORD FROM RPT-REGISTER-TOTALS AFTER 2.
