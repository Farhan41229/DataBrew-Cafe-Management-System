000100****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF DATABREW SYSTEMS DIVISION
000120* ALL RIGHTS RESERVED
000130****************************************************************
000140* PROGRAM:  CAFSTF01
000150*
000160* AUTHOR :  R. HALVORSEN
000170*
000180* READS THE DAY'S SHIFT TRANSACTIONS AND POSTS THEM -- SCHEDULE,
000190* CANCEL, ATTEND -- AGAINST THE SORTED STAFF MASTER.  THE STAFF
000200* MASTER HOLDS NAME, ROLE AND THE ACTIVE FLAG ONLY; THERE IS NO
000210* SHIFT MASTER FILE, SO EACH SHIFT SCHEDULED IN THE RUN IS HELD
000220* IN A WORKING-STORAGE TABLE FOR THE LIFE OF THE JOB STEP SO A
000230* LATER CANCEL OR ATTEND TRANSACTION CAN FIND IT AGAIN, AND A
000240* NEW SCHEDULE REQUEST CAN BE CHECKED FOR OVERLAP AGAINST EVERY
000250* SHIFT ALREADY POSTED FOR THAT STAFF MEMBER THAT DAY.  ACCUM-
000260* ULATES EACH STAFF MEMBER'S WEEKLY HOURS AND PRINTS THE STAFF
000270* HOURS SECTION OF THE DAILY REPORT.
000280*
000290* TRANSACTION RECORD LAYOUT (SHFTRAN):
000300*     COLS  1- 8  TRAN-STAFF-ID       (KEY)
000310*     COLS  9-17  TRAN-CODE           SCHEDULE/CANCEL/ATTEND
000320*     COLS 18-25  TRAN-DATE
000330*     COLS 26-27  TRAN-START-HOUR     (SCHEDULE ONLY)
000340*     COLS 28-29  TRAN-END-HOUR       (SCHEDULE ONLY)
000350*     COLS 30-30  TRAN-DOW            (SCHEDULE ONLY)
000360*
000370* STAFF MASTER RECORD LAYOUT - SEE COPY MEMBER CAFSTF.
000380****************************************************************
000390* MAINTENANCE LOG
000400*   09/14/87  RH   CAF-0008  ORIGINAL PROGRAM WRITTEN.
000410*   03/11/90  TDA  CAF-0139  OVERLAP CHECK NOW RUNS AGAINST ALL
000420*                            SHIFTS POSTED FOR THE STAFF MEMBER
000430*                            THAT DAY, NOT JUST ACTIVE ONES.
000440*   08/19/94  SJO  CAF-0195  ADD WEEKLY HOURS BY DAY-OF-WEEK
000450*                            BUCKETS TO THE STAFF HOURS REPORT.
000460*   06/30/98  MPK  CAF-0266  Y2K -- TRAN-DATE WORK AREAS CARRY
000470*                            FULL 4-DIGIT YEAR, NO WINDOWING.
000480*   03/08/00  TDA  CAF-0290  STAFF MASTER RECORD NOW COMES IN
000490*                            THROUGH THE SHARED CAFSTF COPY
000500*                            MEMBER INSTEAD OF ITS OWN FD LAYOUT,
000510*                            SO A MASTER FIELD CHANGE ONLY HAS TO
000520*                            BE MADE IN ONE PLACE.
000530*   11/19/01  SJO  CAF-0312  A CANCELLED SHIFT NO LONGER COUNTS
000540*                            TOWARD A STAFF MEMBER'S HOURS --
000550*                            0870 NOW RE-WALKS THE SHIFT HOLD
000560*                            TABLE AT REPORT TIME AND COUNTS ONLY
000570*                            SCHEDULED OR COMPLETED ENTRIES,
000580*                            INSTEAD OF ACCUMULATING THE HOURS
000590*                            THE MOMENT A SHIFT WAS POSTED.
000600****************************************************************
000610 IDENTIFICATION DIVISION.
000620 PROGRAM-ID.    CAFSTF01.
000630 AUTHOR.        R. HALVORSEN.
000640 INSTALLATION.  DATABREW SYSTEMS DIVISION.
000650 DATE-WRITTEN.  09/14/87.
000660 DATE-COMPILED.
000670 SECURITY.      NON-CONFIDENTIAL.
000680
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SOURCE-COMPUTER. IBM-370.
000720 OBJECT-COMPUTER. IBM-370.
000730 SPECIAL-NAMES.
000740     C01 IS TOP-OF-FORM.
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770     SELECT STAFF-MASTER-FILE ASSIGN TO STFMSTR
000780         FILE STATUS IS WS-STF-STATUS.
000790     SELECT SHIFT-TRAN-FILE   ASSIGN TO SHFTRAN
000800         FILE STATUS IS WS-TRAN-STATUS.
000810     SELECT REPORT-FILE       ASSIGN TO DAILYRPT
000820         FILE STATUS IS WS-RPT-STATUS.
000830*--------------------------------------------------------------
000840 DATA DIVISION.
000850 FILE SECTION.
000860*    THE STAFF MASTER IS READ AS A RAW BUFFER AND MOVED INTO THE
000870*    CAFSTF COPY LAYOUT BELOW, THE SAME WAY CAFCUS01 READS ITS
000880*    OWN INPUT MASTER.
000890 FD  STAFF-MASTER-FILE
000900     RECORDING MODE IS F
000910     LABEL RECORDS ARE STANDARD.
000920 01  STF-MASTER-REC              PIC X(48).
000930*--------------------------------------------------------------
000940 FD  SHIFT-TRAN-FILE
000950     RECORDING MODE IS F
000960     LABEL RECORDS ARE STANDARD.
000970 01  SHF-TRAN-REC.
000980     05  TRAN-STAFF-ID           PIC X(8).
000990     05  TRAN-CODE               PIC X(9).
001000         88  TRAN-IS-SCHEDULE    VALUE 'SCHEDULE '.
001010         88  TRAN-IS-CANCEL      VALUE 'CANCEL   '.
001020         88  TRAN-IS-ATTEND      VALUE 'ATTEND   '.
001030     05  TRAN-DATE               PIC 9(8).
001040     05  TRAN-START-HOUR         PIC 9(2).
001050     05  TRAN-END-HOUR           PIC 9(2).
001060     05  TRAN-DOW                PIC 9(1).
001070     05  FILLER                  PIC X(5).
001080*--------------------------------------------------------------
001090 FD  REPORT-FILE
001100     RECORDING MODE IS F
001110     LABEL RECORDS ARE STANDARD.
001120 01  RPT-REC                     PIC X(132).
001130*--------------------------------------------------------------
001140 WORKING-STORAGE SECTION.
001145 77  WS-OVERLAP-IDX          PIC S9(5)  COMP   VALUE ZERO.
001150 01  WS-FILE-STATUSES.
001160     05  WS-STF-STATUS           PIC X(2).
001170         88  STF-FILE-OK         VALUES '00' '04'.
001180         88  STF-FILE-EOF        VALUE  '10'.
001190     05  WS-TRAN-STATUS          PIC X(2).
001200         88  TRAN-FILE-OK        VALUES '00' '04'.
001210         88  TRAN-FILE-EOF       VALUE  '10'.
001220     05  WS-RPT-STATUS           PIC X(2).
001230*--------------------------------------------------------------
001240 01  WS-SWITCHES.
001250     05  WS-STF-AT-EOF           PIC X     VALUE 'N'.
001260         88  STAFF-FILE-AT-EOF   VALUE 'Y'.
001270     05  WS-TRAN-AT-EOF          PIC X     VALUE 'N'.
001280         88  TRANS-AT-EOF        VALUE 'Y'.
001290     05  WS-STAFF-OK             PIC X     VALUE 'N'.
001300         88  STAFF-IS-OK-TO-USE  VALUE 'Y'.
001310     05  WS-HOURS-OK             PIC X     VALUE 'N'.
001320         88  HOURS-ARE-OK        VALUE 'Y'.
001330     05  WS-OVERLAP-FOUND        PIC X     VALUE 'N'.
001340         88  OVERLAP-WAS-FOUND   VALUE 'Y'.
001350     05  WS-SHIFT-FOUND          PIC X     VALUE 'N'.
001360         88  SHIFT-WAS-FOUND     VALUE 'Y'.
001370     05  WS-ABEND-SW             PIC X     VALUE 'N'.
001380         88  ABEND-RUN           VALUE 'Y'.
001390*--------------------------------------------------------------
001400 01  WORK-VARIABLES.
001410     05  WS-STAFF-ROW            PIC S9(5)  COMP   VALUE ZERO.
001430     05  WS-SHIFT-FOUND-IDX      PIC S9(5)  COMP   VALUE ZERO.
001440     05  WS-HOURS-SUM-IDX        PIC S9(5)  COMP   VALUE ZERO.
001450     05  NUM-STF-ITEMS           PIC S9(5)  COMP   VALUE ZERO.
001460     05  NUM-SHF-ENTRIES         PIC S9(5)  COMP   VALUE ZERO.
001470     05  WS-RPT-ROW              PIC S9(5)  COMP   VALUE ZERO.
001480     05  NUM-TRAN-RECS           PIC S9(7)  COMP-3 VALUE ZERO.
001490     05  NUM-TRAN-REJECTS        PIC S9(7)  COMP-3 VALUE ZERO.
001500     05  WS-CENTURY-PREFIX       PIC 9(2)          VALUE 20.
001510     05  WS-HOURS-SUM-DOW        PIC 9(1)          VALUE ZERO.
001520*--------------------------------------------------------------
001530*--- DIAGNOSTIC ALTERNATE VIEW OF A REJECTED START/END PAIR  ---
001540 01  WS-HOURS-DIAG.
001550     05  WS-START-DIAG           PIC 9(2).
001560     05  WS-END-DIAG             PIC 9(2).
001570 01  WS-HOURS-DIAG-X REDEFINES WS-HOURS-DIAG
001580                             PIC X(4).
001590*--- DIAGNOSTIC ALTERNATE VIEW OF THE DAY-OF-WEEK BEING POSTED --
001600 01  WS-DOW-DIAG                 PIC 9(1).
001610 01  WS-DOW-DIAG-X REDEFINES WS-DOW-DIAG
001620                             PIC X(1).
001630*--------------------------------------------------------------
001640*--- DIAGNOSTIC ALTERNATE VIEW OF A STAFF MEMBER'S TOTAL HOURS --
001650 01  WS-STF-HOURS-DIAG           PIC S9(5)V99.
001660 01  WS-STF-HOURS-ALPHA REDEFINES WS-STF-HOURS-DIAG
001670                             PIC X(7).
001680*--------------------------------------------------------------
001690*    STAFF MASTER LAYOUT, SHARED WITH CAFUSR01/CAFRPT01-STYLE
001700*    PROGRAMS THAT ALSO TOUCH PERSONNEL DATA.
001710     COPY CAFSTF.
001720*--------------------------------------------------------------
001730 01  STAFF-TABLE.
001740     05  STF-TABLE-ENTRY OCCURS 200 TIMES
001750             ASCENDING KEY IS STF-T-ID
001760             INDEXED BY STF-IDX.
001770         10  STF-T-ID            PIC X(8).
001780         10  STF-T-NAME          PIC X(20).
001790         10  STF-T-ROLE          PIC X(10).
001800         10  STF-T-ACTIVE        PIC X(1).
001810             88  STF-T-IS-ACTIVE VALUE 'Y'.
001820         10  STF-T-TOTAL-HOURS   PIC S9(5)V99 COMP-3 VALUE ZERO.
001830         10  STF-T-DOW-HOURS OCCURS 7 TIMES
001840                 PIC S9(5)V99 COMP-3 VALUE ZERO.
001850*--------------------------------------------------------------
001860 01  SHIFT-HOLD-TABLE.
001870     05  SHF-HOLD-ENTRY OCCURS 3000 TIMES.
001880         10  SHF-H-STAFF-ID      PIC X(8).
001890         10  SHF-H-DATE          PIC 9(8).
001900         10  SHF-H-START         PIC 9(2).
001910         10  SHF-H-END           PIC 9(2).
001920         10  SHF-H-DOW           PIC 9(1).
001930         10  SHF-H-STATUS        PIC X(1).
001940             88  SHF-H-SCHEDULED VALUE 'S'.
001950             88  SHF-H-COMPLETED VALUE 'C'.
001960             88  SHF-H-CANCELLED VALUE 'X'.
001970*--------------------------------------------------------------
001980 01  RPT-HEADER1.
001990     05  FILLER                  PIC X(1)   VALUE SPACE.
002000     05  FILLER                  PIC X(40)  VALUE
002010         'DATABREW CAFE - STAFF HOURS            '.
002020     05  FILLER                  PIC X(91)  VALUE SPACES.
002030*--------------------------------------------------------------
002040 01  RPT-STAFF-LINE.
002050     05  FILLER                  PIC X(1)   VALUE SPACE.
002060     05  RPT-STF-ID              PIC X(8).
002070     05  FILLER                  PIC X(2)   VALUE SPACES.
002080     05  RPT-STF-NAME            PIC X(20).
002090     05  FILLER                  PIC X(2)   VALUE SPACES.
002100     05  RPT-STF-HOURS           PIC ZZZZ9.99.
002110     05  FILLER                  PIC X(89)  VALUE SPACES.
002120*--------------------------------------------------------------
002130 01  RPT-REJECT-LINE.
002140     05  FILLER                  PIC X(1)   VALUE SPACE.
002150     05  RPT-REJ-ID              PIC X(8).
002160     05  FILLER                  PIC X(2)   VALUE SPACES.
002170     05  RPT-REJ-REASON          PIC X(30).
002180     05  FILLER                  PIC X(91)  VALUE SPACES.
002190*--------------------------------------------------------------
002200 PROCEDURE DIVISION.
002210 0000-MAIN.
002220     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.
002230     IF ABEND-RUN
002240         GO TO 0990-ABEND-EXIT
002250     END-IF.
002260     PERFORM 0710-LOAD-STAFF-MASTER
002270         UNTIL STAFF-FILE-AT-EOF.
002280     PERFORM 0720-READ-TRAN-FILE.
002290     PERFORM 0100-PROCESS-SHIFTS
002300         UNTIL TRANS-AT-EOF.
002310     PERFORM 0870-REPORT-STAFF-HOURS.
002320     PERFORM 0900-DISPLAY-RUN-STATS.
002330     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.
002340     STOP RUN.
002350 0990-ABEND-EXIT.
002360     DISPLAY 'CAFSTF01 - STAFF MASTER OPEN FAILED, RUN ABORTED'.
002370     STOP RUN.
002380*--------------------------------------------------------------
002390 0100-PROCESS-SHIFTS.
002400     ADD +1 TO NUM-TRAN-RECS.
002410     EVALUATE TRUE
002420         WHEN TRAN-IS-SCHEDULE
002430             PERFORM 0200-SCHEDULE-SHIFT
002440         WHEN TRAN-IS-CANCEL
002450             PERFORM 0210-CANCEL-SHIFT
002460         WHEN TRAN-IS-ATTEND
002470             PERFORM 0220-ATTEND-SHIFT
002480         WHEN OTHER
002490             MOVE 'UNKNOWN TRANSACTION CODE' TO RPT-REJ-REASON
002500             PERFORM 0299-REJECT-SHF
002510     END-EVALUATE.
002520     PERFORM 0720-READ-TRAN-FILE.
002530*--------------------------------------------------------------
002540 0200-SCHEDULE-SHIFT.
002550*    BUSINESS RULE STAFF-SCHEDULING-1 - SHIFTS CAN BE SCHEDULED
002560*    ONLY FOR EXISTING, ACTIVE STAFF.
002570     PERFORM 0600-FIND-STAFF-ROW.
002580     IF NOT STAFF-IS-OK-TO-USE
002590         MOVE 'STAFF NOT FOUND OR NOT ACTIVE' TO RPT-REJ-REASON
002600         PERFORM 0299-REJECT-SHF
002610     ELSE
002620*        BUSINESS RULE STAFF-SCHEDULING-2 - START AND END HOUR
002630*        EACH IN 0-23, START LESS THAN END.
002640         MOVE 'N' TO WS-HOURS-OK
002650         IF TRAN-START-HOUR < TRAN-END-HOUR
002660             MOVE 'Y' TO WS-HOURS-OK
002670         END-IF
002680         IF NOT HOURS-ARE-OK
002690             MOVE TRAN-START-HOUR TO WS-START-DIAG
002700             MOVE TRAN-END-HOUR   TO WS-END-DIAG
002710             MOVE 'INVALID START/END HOUR PAIR' TO RPT-REJ-REASON
002720             PERFORM 0299-REJECT-SHF
002730         ELSE
002740*            BUSINESS RULE STAFF-SCHEDULING-3 - OVERLAP CHECK
002750*            AGAINST EVERY SHIFT ALREADY POSTED FOR THIS STAFF
002760*            MEMBER ON THIS DATE, REGARDLESS OF ITS STATUS.
002770             PERFORM 0500-CHECK-OVERLAP
002780             IF OVERLAP-WAS-FOUND
002790                 MOVE 'OVERLAPS AN EXISTING SHIFT' TO
002800                     RPT-REJ-REASON
002810                 PERFORM 0299-REJECT-SHF
002820             ELSE
002830                 MOVE TRAN-DOW TO WS-DOW-DIAG
002840                 PERFORM 0650-ADD-SHIFT-ENTRY
002850             END-IF
002860         END-IF
002870     END-IF.
002880*--------------------------------------------------------------
002890 0210-CANCEL-SHIFT.
002900*    BUSINESS RULE STAFF-SCHEDULING-6 - CANCEL APPLIES ONLY TO
002910*    A SCHEDULED SHIFT, MATCHED BY STAFF + DATE + START HOUR.
002920     PERFORM 0680-FIND-SHIFT.
002930     IF SHIFT-WAS-FOUND AND SHF-H-SCHEDULED (WS-SHIFT-FOUND-IDX)
002940         MOVE 'X' TO SHF-H-STATUS (WS-SHIFT-FOUND-IDX)
002950     ELSE
002960         MOVE 'NO SCHEDULED SHIFT TO CANCEL' TO RPT-REJ-REASON
002970         PERFORM 0299-REJECT-SHF
002980     END-IF.
002990*--------------------------------------------------------------
003000 0220-ATTEND-SHIFT.
003010*    BUSINESS RULE STAFF-SCHEDULING-5 - ONLY A SCHEDULED SHIFT
003020*    MAY BE MARKED COMPLETED.
003030     PERFORM 0680-FIND-SHIFT.
003040     IF SHIFT-WAS-FOUND AND SHF-H-SCHEDULED (WS-SHIFT-FOUND-IDX)
003050         MOVE 'C' TO SHF-H-STATUS (WS-SHIFT-FOUND-IDX)
003060     ELSE
003070         MOVE 'NO SCHEDULED SHIFT TO ATTEND' TO RPT-REJ-REASON
003080         PERFORM 0299-REJECT-SHF
003090     END-IF.
003100*--------------------------------------------------------------
003110 0299-REJECT-SHF.
003120     ADD +1 TO NUM-TRAN-REJECTS.
003130     MOVE TRAN-STAFF-ID TO RPT-REJ-ID.
003140     WRITE RPT-REC FROM RPT-REJECT-LINE.
003150*--------------------------------------------------------------
003160 0500-CHECK-OVERLAP.
003170     MOVE 'N' TO WS-OVERLAP-FOUND.
003180     PERFORM 0510-CHECK-ONE-SHIFT
003190         VARYING WS-OVERLAP-IDX FROM 1 BY 1
003200         UNTIL WS-OVERLAP-IDX > NUM-SHF-ENTRIES
003210            OR OVERLAP-WAS-FOUND.
003220*--------------------------------------------------------------
003230 0510-CHECK-ONE-SHIFT.
003240     IF SHF-H-STAFF-ID (WS-OVERLAP-IDX) = TRAN-STAFF-ID
003250        AND SHF-H-DATE (WS-OVERLAP-IDX) = TRAN-DATE
003260        AND TRAN-START-HOUR < SHF-H-END (WS-OVERLAP-IDX)
003270        AND TRAN-END-HOUR > SHF-H-START (WS-OVERLAP-IDX)
003280         MOVE 'Y' TO WS-OVERLAP-FOUND
003290     END-IF.
003300*--------------------------------------------------------------
003310 0600-FIND-STAFF-ROW.
003320     MOVE 'N' TO WS-STAFF-OK.
003330     MOVE ZERO TO WS-STAFF-ROW.
003340     SET STF-IDX TO 1.
003350     SEARCH ALL STF-TABLE-ENTRY
003360         WHEN STF-T-ID (STF-IDX) = TRAN-STAFF-ID
003370             IF STF-T-IS-ACTIVE (STF-IDX)
003380                 MOVE 'Y' TO WS-STAFF-OK
003390                 SET WS-STAFF-ROW TO STF-IDX
003400             END-IF
003410     END-SEARCH.
003420*--------------------------------------------------------------
003430 0650-ADD-SHIFT-ENTRY.
003440*    BUSINESS RULE STAFF-SCHEDULING-4 - A SHIFT POSTS TO THE
003450*    HOLD TABLE AS SOON AS IT IS SCHEDULED, BUT ITS HOURS DO NOT
003460*    JOIN THE STAFF MEMBER'S TOTAL UNTIL 0885-SUM-ONE-STAFF-HOURS
003470*    RE-WALKS THE TABLE AT REPORT TIME AND COUNTS ONLY SCHEDULED
003480*    OR COMPLETED ENTRIES -- A LATER CANCEL DROPS THE SHIFT'S
003490*    HOURS OUT ON ITS OWN.
003500     ADD +1 TO NUM-SHF-ENTRIES.
003510     MOVE TRAN-STAFF-ID  TO SHF-H-STAFF-ID (NUM-SHF-ENTRIES).
003520     MOVE TRAN-DATE      TO SHF-H-DATE     (NUM-SHF-ENTRIES).
003530     MOVE TRAN-START-HOUR TO SHF-H-START   (NUM-SHF-ENTRIES).
003540     MOVE TRAN-END-HOUR  TO SHF-H-END      (NUM-SHF-ENTRIES).
003550     MOVE TRAN-DOW       TO SHF-H-DOW      (NUM-SHF-ENTRIES).
003560     MOVE 'S'            TO SHF-H-STATUS   (NUM-SHF-ENTRIES).
003570*--------------------------------------------------------------
003580 0680-FIND-SHIFT.
003590     MOVE 'N' TO WS-SHIFT-FOUND.
003600     MOVE ZERO TO WS-SHIFT-FOUND-IDX.
003610     PERFORM 0690-TEST-ONE-SHIFT
003620         VARYING WS-SHIFT-FOUND-IDX FROM 1 BY 1
003630         UNTIL WS-SHIFT-FOUND-IDX > NUM-SHF-ENTRIES
003640            OR SHIFT-WAS-FOUND.
003650     IF NOT SHIFT-WAS-FOUND
003660         MOVE ZERO TO WS-SHIFT-FOUND-IDX
003670     ELSE
003680         SUBTRACT 1 FROM WS-SHIFT-FOUND-IDX
003690     END-IF.
003700*--------------------------------------------------------------
003710 0690-TEST-ONE-SHIFT.
003720     IF SHF-H-STAFF-ID (WS-SHIFT-FOUND-IDX) = TRAN-STAFF-ID
003730        AND SHF-H-DATE  (WS-SHIFT-FOUND-IDX) = TRAN-DATE
003740        AND SHF-H-START (WS-SHIFT-FOUND-IDX) = TRAN-START-HOUR
003750         MOVE 'Y' TO WS-SHIFT-FOUND
003760     END-IF.
003770*--------------------------------------------------------------
003780 0700-OPEN-FILES.
003790     OPEN INPUT  STAFF-MASTER-FILE.
003800     IF WS-STF-STATUS NOT = '00'
003810         MOVE 'Y' TO WS-ABEND-SW
003820         GO TO 0700-EXIT
003830     END-IF.
003840     OPEN INPUT  SHIFT-TRAN-FILE.
003850     OPEN EXTEND REPORT-FILE.
003860     WRITE RPT-REC FROM RPT-HEADER1.
003870 0700-EXIT.
003880     EXIT.
003890*--------------------------------------------------------------
003900 0710-LOAD-STAFF-MASTER.
003910     READ STAFF-MASTER-FILE INTO STF-REC.
003920     EVALUATE TRUE
003930         WHEN STF-FILE-EOF
003940             MOVE 'Y' TO WS-STF-AT-EOF
003950         WHEN STF-FILE-OK
003960             IF STF-ACTIVE NOT = 'Y' AND STF-ACTIVE NOT = 'N'
003970                 CONTINUE
003980             ELSE
003990                 ADD +1 TO NUM-STF-ITEMS
004000                 MOVE STF-ID     TO STF-T-ID     (NUM-STF-ITEMS)
004010                 MOVE STF-NAME   TO STF-T-NAME   (NUM-STF-ITEMS)
004020                 MOVE STF-ROLE   TO STF-T-ROLE   (NUM-STF-ITEMS)
004030                 MOVE STF-ACTIVE TO STF-T-ACTIVE (NUM-STF-ITEMS)
004040             END-IF
004050         WHEN OTHER
004060             MOVE 'Y' TO WS-STF-AT-EOF
004070     END-EVALUATE.
004080*--------------------------------------------------------------
004090 0720-READ-TRAN-FILE.
004100     READ SHIFT-TRAN-FILE.
004110     EVALUATE TRUE
004120         WHEN TRAN-FILE-EOF
004130             MOVE 'Y' TO WS-TRAN-AT-EOF
004140         WHEN TRAN-FILE-OK
004150             CONTINUE
004160         WHEN OTHER
004170             MOVE 'Y' TO WS-TRAN-AT-EOF
004180     END-EVALUATE.
004190*--------------------------------------------------------------
004200 0790-CLOSE-FILES.
004210     CLOSE STAFF-MASTER-FILE.
004220     CLOSE SHIFT-TRAN-FILE.
004230     CLOSE REPORT-FILE.
004240 0790-EXIT.
004250     EXIT.
004260*--------------------------------------------------------------
004270 0870-REPORT-STAFF-HOURS.
004280     PERFORM 0880-PRINT-ONE-STAFF-LINE
004290         VARYING WS-RPT-ROW FROM 1 BY 1
004300         UNTIL WS-RPT-ROW > NUM-STF-ITEMS.
004310*--------------------------------------------------------------
004320 0880-PRINT-ONE-STAFF-LINE.
004330     PERFORM 0885-SUM-ONE-STAFF-HOURS
004340         VARYING WS-HOURS-SUM-IDX FROM 1 BY 1
004350         UNTIL WS-HOURS-SUM-IDX > NUM-SHF-ENTRIES.
004360     MOVE STF-T-ID   (WS-RPT-ROW) TO RPT-STF-ID.
004370     MOVE STF-T-NAME (WS-RPT-ROW) TO RPT-STF-NAME.
004380     MOVE STF-T-TOTAL-HOURS (WS-RPT-ROW) TO WS-STF-HOURS-DIAG.
004390     MOVE WS-STF-HOURS-DIAG TO RPT-STF-HOURS.
004400     WRITE RPT-REC FROM RPT-STAFF-LINE.
004410*--------------------------------------------------------------
004420 0885-SUM-ONE-STAFF-HOURS.
004430*    BUSINESS RULE STAFF-SCHEDULING-4 - ONLY SHIFTS STILL
004440*    SCHEDULED OR ALREADY COMPLETED COUNT TOWARD THE STAFF
004450*    MEMBER'S HOURS; A CANCELLED SHIFT (STATUS 'X') IS SKIPPED.
004460     IF SHF-H-STAFF-ID (WS-HOURS-SUM-IDX) = STF-T-ID (WS-RPT-ROW)
004470        AND (SHF-H-SCHEDULED (WS-HOURS-SUM-IDX)
004480             OR SHF-H-COMPLETED (WS-HOURS-SUM-IDX))
004490         MOVE SHF-H-DOW (WS-HOURS-SUM-IDX) TO WS-HOURS-SUM-DOW
004500         COMPUTE STF-T-TOTAL-HOURS (WS-RPT-ROW) =
004510             STF-T-TOTAL-HOURS (WS-RPT-ROW) +
004520             SHF-H-END (WS-HOURS-SUM-IDX) -
004530             SHF-H-START (WS-HOURS-SUM-IDX)
004540         COMPUTE STF-T-DOW-HOURS (WS-RPT-ROW WS-HOURS-SUM-DOW) =
004550             STF-T-DOW-HOURS (WS-RPT-ROW WS-HOURS-SUM-DOW) +
004560             SHF-H-END (WS-HOURS-SUM-IDX) -
004570             SHF-H-START (WS-HOURS-SUM-IDX)
004580     END-IF.
004590*--------------------------------------------------------------
004600 0900-DISPLAY-RUN-STATS.
004610*    WEEKLY DAY-OF-WEEK BUCKETS ARE HELD IN STF-T-DOW-HOURS FOR
004620*    THE OPERATOR LOG ONLY -- THE PRINTED STAFF HOURS SECTION
004630*    CARRIES NO DAY-OF-WEEK BREAKDOWN OF ITS OWN.
004640     DISPLAY 'CAFSTF01 - TRANSACTIONS READ    : ' NUM-TRAN-RECS.
004650     DISPLAY 'CAFSTF01 - TRANSACTIONS REJECTED: ' NUM-TRAN-REJECTS.
004660     DISPLAY 'CAFSTF01 - SHIFTS ON FILE        : ' NUM-SHF-ENTRIES.
