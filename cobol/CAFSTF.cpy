000100*--------------------------------------------------------------
000110* CAFSTF   -  STAFF MASTER RECORD LAYOUT
000120*             CAFE EMPLOYEE ROSTER
000130*--------------------------------------------------------------
000140 01  STF-REC.
000150     05  STF-ID                  PIC X(8).
000160     05  STF-NAME                PIC X(20).
000170     05  STF-ROLE                PIC X(10).
000180     05  STF-ACTIVE              PIC X(1).
000190         88  STF-IS-ACTIVE       VALUE 'Y'.
000200         88  STF-IS-INACTIVE     VALUE 'N'.
000210     05  FILLER                  PIC X(9).
