000100****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF DATABREW SYSTEMS DIVISION
000120* ALL RIGHTS RESERVED
000130****************************************************************
000140* PROGRAM:  CAFPAY01
000150*
000160* AUTHOR :  R. HALVORSEN
000170*
000180* READS THE DAY'S PAYMENT FILE AND APPLIES EACH RECORD'S STATUS
000190* TRANSITION (PENDING-TO-COMPLETED, PENDING-TO-FAILED,
000200* COMPLETED-TO-REFUNDED).  ACCUMULATES GROSS, REFUNDED AND NET
000210* REVENUE AND THE FOUR PAYMENT-METHOD BUCKETS, AND PRINTS THE
000220* PAYMENT SUMMARY SECTION OF THE DAILY REPORT.
000230*
000240* EACH PAYMENT RECORD ALREADY CARRIES ITS TARGET STATUS (PAY-
000250* STATUS) AND, WHERE NEEDED, A FAILURE/REFUND REASON; THIS
000260* PROGRAM VALIDATES THE TRANSITION AGAINST THE RECORD'S PRIOR
000270* STATUS CARRIED ON WS-PAY-PRIOR-STATUS (SIMULATING THE "APPLY
000280* A TRANSITION TO AN EXISTING PAYMENT" STEP THE ONLINE SYSTEM
000290* PERFORMS ONE RECORD AT A TIME).
000300****************************************************************
000310* MAINTENANCE LOG
000320*   02/19/87  RH   CAF-0004  ORIGINAL PROGRAM WRITTEN.
000330*   09/03/89  TDA  CAF-0118  ADD REVENUE-BY-METHOD BUCKETS.
000340*   04/22/92  SJO  CAF-0159  REJECT ANY TRANSITION OTHER THAN
000350*                            PENDING-COMPLETED, PENDING-FAILED,
000360*                            COMPLETED-REFUNDED.
000370*   07/01/98  MPK  CAF-0262  Y2K -- PAY-CREATED CARRIES FULL
000380*                            4-DIGIT YEAR.
000390*   05/20/03  SJO  CAF-0332  A FAILED OPEN ON PAYFILE NOW ABENDS
000400*                            THE STEP IMMEDIATELY INSTEAD OF
000410*                            RUNNING A ZERO-RECORD PASS THAT
000420*                            LOOKED LIKE A CLEAN EOD.
000430****************************************************************
000440 IDENTIFICATION DIVISION.
000450 PROGRAM-ID.    CAFPAY01.
000460 AUTHOR.        R. HALVORSEN.
000470 INSTALLATION.  DATABREW SYSTEMS DIVISION.
000480 DATE-WRITTEN.  02/19/87.
000490 DATE-COMPILED.
000500 SECURITY.      NON-CONFIDENTIAL.
000510
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER. IBM-370.
000550 OBJECT-COMPUTER. IBM-370.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT PAYMENT-FILE  ASSIGN TO PAYFILE
000620         ACCESS IS SEQUENTIAL
000630         FILE STATUS IS WS-PAYFILE-STATUS.
000640
000650     SELECT REPORT-FILE   ASSIGN TO DAILYRPT
000660         ACCESS IS SEQUENTIAL
000670         FILE STATUS IS WS-REPORT-STATUS.
000680
000690 DATA DIVISION.
000700 FILE SECTION.
000710
000720 FD  PAYMENT-FILE
000730     RECORDING MODE IS F
000740     BLOCK CONTAINS 0 RECORDS.
000750 01  PAY-FILE-REC.
000760     05  PAY-FILE-ID             PIC X(8).
000770     05  PAY-FILE-ORDER-ID       PIC X(8).
000780     05  PAY-FILE-AMOUNT         PIC S9(7)V99.
000790     05  PAY-FILE-METHOD         PIC X(1).
000800     05  PAY-FILE-PRIOR-STATUS   PIC X(1).
000810     05  PAY-FILE-NEW-STATUS     PIC X(1).
000820     05  PAY-FILE-REASON         PIC X(20).
000830     05  PAY-FILE-CREATED        PIC 9(8).
000840
000850 FD  REPORT-FILE
000860     RECORDING MODE IS F.
000870 01  REPORT-RECORD               PIC X(132).
000880
000890*----------------------------------------------------------------
000900 WORKING-STORAGE SECTION.
000905 77  NUM-PAY-REJECTS         PIC S9(7) COMP-3 VALUE +0.
000910*----------------------------------------------------------------
000920 01  SYSTEM-DATE-AND-TIME.
000930     05  CURRENT-DATE.
000940         10  CURRENT-YEAR        PIC 9(2).
000950         10  CURRENT-MONTH       PIC 9(2).
000960         10  CURRENT-DAY         PIC 9(2).
000970     05  CURRENT-TIME.
000980         10  CURRENT-HOUR        PIC 9(2).
000990         10  CURRENT-MINUTE      PIC 9(2).
001000
001010 01  WS-FILE-STATUSES.
001020     05  WS-PAYFILE-STATUS       PIC X(2) VALUE SPACES.
001030     05  WS-REPORT-STATUS        PIC X(2) VALUE SPACES.
001040
001050 01  WS-SWITCHES.
001060     05  WS-PAY-EOF              PIC X    VALUE 'N'.
001070         88  PAY-AT-EOF          VALUE 'Y'.
001080     05  WS-PAY-OK               PIC X    VALUE 'N'.
001090         88  PAY-WAS-OK          VALUE 'Y'.
001100     05  WS-ABEND-SW             PIC X    VALUE 'N'.
001110         88  ABEND-RUN           VALUE 'Y'.
001120
001130 01  WORK-VARIABLES.
001140     05  NUM-PAY-RECS            PIC S9(7) COMP-3 VALUE +0.
001160
001170*--- PAY-FILE-CREATED REDEFINED FOR THE REPORT HEADER DATE -----
001180 01  WS-PAY-CREATED-NUM          PIC 9(8) VALUE 0.
001190 01  WS-PAY-CREATED-PARTS REDEFINES WS-PAY-CREATED-NUM.
001200     05  WS-PAY-CR-YEAR          PIC 9(4).
001210     05  WS-PAY-CR-MONTH         PIC 9(2).
001220     05  WS-PAY-CR-DAY           PIC 9(2).
001230
001240*--- STATUS BYTES VIEWED TOGETHER FOR THE EVALUATE BELOW -------
001250 01  WS-PAY-TRANSITION           PIC X(2).
001260 01  WS-PAY-TRANSITION-PARTS REDEFINES WS-PAY-TRANSITION.
001270     05  WS-PAY-FROM             PIC X(1).
001280     05  WS-PAY-TO               PIC X(1).
001290
001300*--- DIAGNOSTIC SNAPSHOT OF A REJECTED PAYMENT ID --------------
001310 01  WS-PAY-DIAG-ID               PIC X(8).
001320 01  WS-PAY-DIAG-ID-N REDEFINES WS-PAY-DIAG-ID PIC 9(8).
001330
001340 01  REVENUE-TOTALS.
001350     05  GROSS-REVENUE           PIC S9(9)V99 COMP-3 VALUE +0.
001360     05  REFUNDED-AMOUNT         PIC S9(9)V99 COMP-3 VALUE +0.
001370     05  NET-REVENUE             PIC S9(9)V99 COMP-3 VALUE +0.
001380     05  REVENUE-CASH            PIC S9(9)V99 COMP-3 VALUE +0.
001390     05  REVENUE-CARD            PIC S9(9)V99 COMP-3 VALUE +0.
001400     05  REVENUE-MOBILE          PIC S9(9)V99 COMP-3 VALUE +0.
001410     05  REVENUE-ONLINE          PIC S9(9)V99 COMP-3 VALUE +0.
001420
001430 COPY CAFPAY.
001440
001450*--- REPORT LINES --------------------------------------------*
001460 01  RPT-HEADER1.
001470     05  FILLER                  PIC X(40)
001480               VALUE 'DATABREW CAFE -- PAYMENT SUMMARY  DATE: '.
001490     05  RPT-MM                  PIC 99.
001500     05  FILLER                  PIC X VALUE '/'.
001510     05  RPT-DD                  PIC 99.
001520     05  FILLER                  PIC X VALUE '/'.
001530     05  RPT-YY                  PIC 99.
001540     05  FILLER                  PIC X(20) VALUE
001550               ' (mm/dd/yy)   TIME: '.
001560     05  RPT-HH                  PIC 99.
001570     05  FILLER                  PIC X VALUE ':'.
001580     05  RPT-MIN                 PIC 99.
001590     05  FILLER                  PIC X(55) VALUE SPACES.
001600
001610 01  RPT-GROSS-LINE.
001620     05  FILLER PIC X(20) VALUE 'GROSS REVENUE:      '.
001630     05  RPT-GROSS          PIC Z,ZZZ,ZZZ,ZZ9.99.
001640     05  FILLER PIC X(92) VALUE SPACES.
001650
001660 01  RPT-REFUND-LINE.
001670     05  FILLER PIC X(20) VALUE 'REFUNDED AMOUNT:    '.
001680     05  RPT-REFUND         PIC Z,ZZZ,ZZZ,ZZ9.99.
001690     05  FILLER PIC X(92) VALUE SPACES.
001700
001710 01  RPT-NET-LINE.
001720     05  FILLER PIC X(20) VALUE 'NET REVENUE:        '.
001730     05  RPT-NET            PIC Z,ZZZ,ZZZ,ZZ9.99.
001740     05  FILLER PIC X(92) VALUE SPACES.
001750
001760 01  RPT-METHOD-LINE.
001770     05  RPT-METHOD-NAME    PIC X(14).
001780     05  FILLER             PIC X(6) VALUE SPACES.
001790     05  RPT-METHOD-AMT     PIC Z,ZZZ,ZZZ,ZZ9.99.
001800     05  FILLER             PIC X(92) VALUE SPACES.
001810
001820 01  RPT-REJECT-LINE.
001830     05  FILLER PIC X(21) VALUE
001840               '  ** REJECTED PMT:  '.
001850     05  RPT-REJ-PAY-ID          PIC X(8).
001860     05  FILLER                  PIC X VALUE SPACES.
001870     05  RPT-REJ-REASON          PIC X(40).
001880     05  FILLER                  PIC X(62) VALUE SPACES.
001890
001900*----------------------------------------------------------------
001910 PROCEDURE DIVISION.
001920*----------------------------------------------------------------
001930 0000-MAIN.
001940     ACCEPT CURRENT-DATE FROM DATE.
001950     ACCEPT CURRENT-TIME FROM TIME.
001960
001970     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.
001980     IF ABEND-RUN
001990         GO TO 0990-ABEND-EXIT
002000     END-IF.
002010     PERFORM 0800-INIT-REPORT.
002020
002030     PERFORM 0710-READ-PAYMENT-FILE.
002040     PERFORM 0100-PROCESS-PAYMENTS
002050         UNTIL PAY-AT-EOF.
002060
002070     PERFORM 0850-REPORT-PAYMENT-SUMMARY.
002080     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.
002090
002100     GOBACK.
002110
002120 0990-ABEND-EXIT.
002130     DISPLAY 'CAFPAY01 - PAYMENT FILE OPEN FAILED, RUN ABORTED'.
002140     STOP RUN.
002150
002160 0100-PROCESS-PAYMENTS.
002170     ADD +1 TO NUM-PAY-RECS.
002180     MOVE 'N' TO WS-PAY-OK.
002190
002200     MOVE PAY-FILE-ID          TO PAY-ID.
002210     MOVE PAY-FILE-ORDER-ID    TO PAY-ORDER-ID.
002220     MOVE PAY-FILE-AMOUNT      TO PAY-AMOUNT.
002230     MOVE PAY-FILE-METHOD      TO PAY-METHOD.
002240     MOVE PAY-FILE-PRIOR-STATUS TO PAY-STATUS.
002250     MOVE PAY-FILE-REASON      TO PAY-REASON.
002260     MOVE PAY-FILE-CREATED     TO PAY-CREATED.
002270
002280     PERFORM 0200-APPLY-STATUS.
002290
002300     IF PAY-WAS-OK
002310         PERFORM 0800-ACCUM-METHOD
002320     END-IF.
002330
002340     PERFORM 0710-READ-PAYMENT-FILE.
002350
002360 0200-APPLY-STATUS.
002370*    BUSINESS RULE PAYMENT-1: PENDING-TO-COMPLETED,
002380*    PENDING-TO-FAILED, COMPLETED-TO-REFUNDED ARE THE ONLY
002390*    LEGAL TRANSITIONS.  ANY OTHER TRANSITION IS AN ERROR.
002400     MOVE PAY-FILE-PRIOR-STATUS TO WS-PAY-FROM.
002410     MOVE PAY-FILE-NEW-STATUS   TO WS-PAY-TO.
002420     MOVE PAY-FILE-ID           TO WS-PAY-DIAG-ID.
002430
002440     EVALUATE WS-PAY-TRANSITION
002450         WHEN 'PS'
002460             SET PAY-COMPLETED TO TRUE
002470             ADD PAY-AMOUNT TO GROSS-REVENUE
002480             MOVE 'Y' TO WS-PAY-OK
002490         WHEN 'PF'
002500             IF PAY-REASON = SPACES
002510                 MOVE 'FAILURE REASON REQUIRED' TO
002520                     RPT-REJ-REASON OF RPT-REJECT-LINE
002530                 PERFORM 0299-REJECT-PAY
002540             ELSE
002550                 SET PAY-FAILED TO TRUE
002560                 MOVE 'Y' TO WS-PAY-OK
002570             END-IF
002580         WHEN 'SR'
002590             IF PAY-REASON = SPACES
002600                 MOVE 'REFUND REASON REQUIRED' TO
002610                     RPT-REJ-REASON OF RPT-REJECT-LINE
002620                 PERFORM 0299-REJECT-PAY
002630             ELSE
002640                 SET PAY-REFUNDED TO TRUE
002650                 ADD PAY-AMOUNT TO REFUNDED-AMOUNT
002660                 MOVE 'Y' TO WS-PAY-OK
002670             END-IF
002680         WHEN OTHER
002690             MOVE 'ILLEGAL STATUS TRANSITION' TO
002700                 RPT-REJ-REASON OF RPT-REJECT-LINE
002710             PERFORM 0299-REJECT-PAY
002720     END-EVALUATE.
002730
002740     COMPUTE NET-REVENUE = GROSS-REVENUE - REFUNDED-AMOUNT.
002750
002760 0299-REJECT-PAY.
002770     ADD 1 TO NUM-PAY-REJECTS.
002780     MOVE 'N' TO WS-PAY-OK.
002790     MOVE PAY-FILE-ID TO RPT-REJ-PAY-ID.
002800     WRITE REPORT-RECORD FROM RPT-REJECT-LINE.
002810
002820 0800-ACCUM-METHOD.
002830*    BUSINESS RULE PAYMENT-3: REVENUE-BY-METHOD COUNTS ONLY
002840*    COMPLETED PAYMENTS.
002850     IF PAY-COMPLETED
002860         EVALUATE TRUE
002870             WHEN PAY-CASH
002880                 ADD PAY-AMOUNT TO REVENUE-CASH
002890             WHEN PAY-CARD
002900                 ADD PAY-AMOUNT TO REVENUE-CARD
002910             WHEN PAY-MOBILE
002920                 ADD PAY-AMOUNT TO REVENUE-MOBILE
002930             WHEN PAY-ONLINE
002940                 ADD PAY-AMOUNT TO REVENUE-ONLINE
002950         END-EVALUATE
002960     END-IF.
002970
002980 0700-OPEN-FILES.
002990     OPEN INPUT  PAYMENT-FILE
003000          EXTEND REPORT-FILE.
003010     IF WS-PAYFILE-STATUS NOT = '00'
003020         DISPLAY 'CAFPAY01 - ERROR OPENING PAYFILE. RC: '
003030                 WS-PAYFILE-STATUS
003040         MOVE 'Y' TO WS-ABEND-SW
003050         GO TO 0700-EXIT
003060     END-IF.
003070 0700-EXIT.
003080     EXIT.
003090
003100 0710-READ-PAYMENT-FILE.
003110     READ PAYMENT-FILE
003120         AT END MOVE 'Y' TO WS-PAY-EOF.
003130     EVALUATE WS-PAYFILE-STATUS
003140         WHEN '00'
003150             CONTINUE
003160         WHEN '10'
003170             MOVE 'Y' TO WS-PAY-EOF
003180         WHEN OTHER
003190             MOVE 'PAYMENT FILE READ ERROR' TO
003200                 RPT-REJ-REASON OF RPT-REJECT-LINE
003210             ADD 1 TO NUM-PAY-REJECTS
003220             MOVE 'Y' TO WS-PAY-EOF
003230     END-EVALUATE.
003240
003250 0790-CLOSE-FILES.
003260     CLOSE PAYMENT-FILE
003270           REPORT-FILE.
003280 0790-EXIT.
003290     EXIT.
003300
003310 0800-INIT-REPORT.
003320     MOVE CURRENT-YEAR   TO RPT-YY.
003330     MOVE CURRENT-MONTH  TO RPT-MM.
003340     MOVE CURRENT-DAY    TO RPT-DD.
003350     MOVE CURRENT-HOUR   TO RPT-HH.
003360     MOVE CURRENT-MINUTE TO RPT-MIN.
003370     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
003380
003390 0850-REPORT-PAYMENT-SUMMARY.
003400     MOVE GROSS-REVENUE  TO RPT-GROSS.
003410     WRITE REPORT-RECORD FROM RPT-GROSS-LINE AFTER 2.
003420     MOVE REFUNDED-AMOUNT TO RPT-REFUND.
003430     WRITE REPORT-RECORD FROM RPT-REFUND-LINE.
003440     MOVE NET-REVENUE    TO RPT-NET.
003450     WRITE REPORT-RECORD FROM RPT-NET-LINE.
003460
003470     MOVE 'CASH'         TO RPT-METHOD-NAME.
003480     MOVE REVENUE-CASH   TO RPT-METHOD-AMT.
003490     WRITE REPORT-RECORD FROM RPT-METHOD-LINE AFTER 2.
003500     MOVE 'CARD'         TO RPT-METHOD-NAME.
003510     MOVE REVENUE-CARD   TO RPT-METHOD-AMT.
003520     WRITE REPORT-RECORD FROM RPT-METHOD-LINE.
003530     MOVE 'MOBILE WALLET' TO RPT-METHOD-NAME.
003540     MOVE REVENUE-MOBILE TO RPT-METHOD-AMT.
003550     WRITE REPORT-RECORD FROM RPT-METHOD-LINE.
003560     MOVE 'ONLINE'       TO RPT-METHOD-NAME.
003570     MOVE REVENUE-ONLINE TO RPT-METHOD-AMT.
003580     WRITE REPORT-RECORD FROM RPT-METHOD-LINE.
