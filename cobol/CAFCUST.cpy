000100*--------------------------------------------------------------
000110* CAFCUST  -  CUSTOMER MASTER RECORD LAYOUT
000120*             CAFE LOYALTY POINTS, VISITS, ACTIVE FLAG
000130*--------------------------------------------------------------
000140 01  CUST-REC.
000150     05  CUST-ID                 PIC X(8).
000160     05  CUST-NAME               PIC X(20).
000170     05  CUST-EMAIL               PIC X(30).
000180     05  CUST-POINTS             PIC S9(5).
000190     05  CUST-VISITS             PIC 9(5).
000200     05  CUST-ACTIVE             PIC X(1).
000210         88  CUST-IS-ACTIVE      VALUE 'Y'.
000220         88  CUST-IS-INACTIVE    VALUE 'N'.
000230     05  FILLER                  PIC X(6).
