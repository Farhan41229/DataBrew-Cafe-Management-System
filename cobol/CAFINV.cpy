000100*--------------------------------------------------------------
000110* CAFINV   -  INVENTORY MASTER RECORD LAYOUT
000120*             CAFE STOCK ON HAND, KEYED BY PRODUCT ID
000130*--------------------------------------------------------------
000140 01  INV-REC.
000150     05  INV-PRODUCT-ID          PIC X(8).
000160     05  INV-NAME                PIC X(20).
000170     05  INV-STOCK               PIC S9(5).
000180     05  FILLER                  PIC X(7).
