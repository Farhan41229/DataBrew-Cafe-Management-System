000100****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF DATABREW SYSTEMS DIVISION
000120* ALL RIGHTS RESERVED
000130****************************************************************
000140* PROGRAM:  CAFCUS01
000150*
000160* AUTHOR :  R. HALVORSEN
000170*
000180* READS THE DAY'S CUSTOMER TRANSACTIONS AND POSTS THEM AGAINST
000190* THE SORTED CUSTOMER MASTER -- ADD-POINTS, REDEEM-POINTS,
000200* RECORD-VISIT, ACTIVATE, DEACTIVATE.  A TRANSACTION AGAINST A
000210* CUSTOMER ID NOT YET ON THE MASTER REGISTERS THE CUSTOMER (0
000220* POINTS, 0 VISITS, ACTIVE) BEFORE THE REQUESTED CHANGE IS
000230* APPLIED.  WRITES THE REFRESHED CUSTOMER MASTER AND THE
000240* CUSTOMER SUMMARY SECTION OF THE DAILY REPORT.
000250*
000260* TRANSACTION RECORD LAYOUT (CUSTTRAN, FIXED 52 BYTES):
000270*     COLS  1- 8  TRAN-CUST-ID        (KEY)
000280*     COLS  9-14  TRAN-CODE           ADDPTS/REDEEM/VISIT /
000290*                                     ACTIVT/DEACTV
000300*     COLS 15-34  TRAN-CUST-NAME      (REGISTER ONLY)
000310*     COLS 35-44  TRAN-CUST-POINTS    S9(5)
000320****************************************************************
000330* MAINTENANCE LOG
000340*   04/11/87  RH   CAF-0006  ORIGINAL PROGRAM WRITTEN.
000350*   02/27/91  TDA  CAF-0148  REDEEM NO LONGER ABORTS THE RUN ON
000360*                            INSUFFICIENT BALANCE -- REJECTS
000370*                            THE ONE TRANSACTION AND CONTINUES.
000380*   09/09/95  SJO  CAF-0221  ADD AVERAGE-VISITS LINE TO SUMMARY.
000390*   07/02/98  MPK  CAF-0264  Y2K -- REVIEWED, NO DATE FIELDS IN
000400*                            THIS RECORD.
000410*   05/20/03  SJO  CAF-0333  A FAILED OPEN ON CUSTTRAN NOW ABENDS
000420*                            THE STEP IMMEDIATELY INSTEAD OF
000430*                            RUNNING A ZERO-RECORD PASS THAT
000440*                            LOOKED LIKE A CLEAN EOD.
000450****************************************************************
000460 IDENTIFICATION DIVISION.
000470 PROGRAM-ID.    CAFCUS01.
000480 AUTHOR.        R. HALVORSEN.
000490 INSTALLATION.  DATABREW SYSTEMS DIVISION.
000500 DATE-WRITTEN.  04/11/87.
000510 DATE-COMPILED.
000520 SECURITY.      NON-CONFIDENTIAL.
000530
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER. IBM-370.
000570 OBJECT-COMPUTER. IBM-370.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT CUSTOMER-TRAN-FILE  ASSIGN TO CUSTTRAN
000640         ACCESS IS SEQUENTIAL
000650         FILE STATUS IS WS-CUSTTRAN-STATUS.
000660
000670     SELECT CUSTOMER-MASTER-IN  ASSIGN TO CUSTMSTI
000680         ACCESS IS SEQUENTIAL
000690         FILE STATUS IS WS-CUSTMSTI-STATUS.
000700
000710     SELECT CUSTOMER-MASTER-OUT ASSIGN TO CUSTMSTO
000720         ACCESS IS SEQUENTIAL
000730         FILE STATUS IS WS-CUSTMSTO-STATUS.
000740
000750     SELECT REPORT-FILE         ASSIGN TO DAILYRPT
000760         ACCESS IS SEQUENTIAL
000770         FILE STATUS IS WS-REPORT-STATUS.
000780
000790 DATA DIVISION.
000800 FILE SECTION.
000810
000820 FD  CUSTOMER-TRAN-FILE
000830     RECORDING MODE IS F
000840     BLOCK CONTAINS 0 RECORDS.
000850 01  CUST-TRAN-REC.
000860     05  TRAN-CUST-ID            PIC X(8).
000870     05  TRAN-CODE               PIC X(6).
000880     05  TRAN-CUST-NAME          PIC X(20).
000890     05  TRAN-CUST-POINTS        PIC S9(5).
000900
000910 FD  CUSTOMER-MASTER-IN
000920     RECORDING MODE IS F.
000930 01  CUST-MASTER-IN-REC          PIC X(75).
000940
000950 FD  CUSTOMER-MASTER-OUT
000960     RECORDING MODE IS F.
000970 01  CUST-MASTER-OUT-REC         PIC X(75).
000980
000990 FD  REPORT-FILE
001000     RECORDING MODE IS F.
001010 01  REPORT-RECORD               PIC X(132).
001020
001030*----------------------------------------------------------------
001040 WORKING-STORAGE SECTION.
001045 77  NUM-TRAN-REJECTS        PIC S9(7) COMP-3 VALUE +0.
001050*----------------------------------------------------------------
001060 01  SYSTEM-DATE-AND-TIME.
001070     05  CURRENT-DATE.
001080         10  CURRENT-YEAR        PIC 9(2).
001090         10  CURRENT-MONTH       PIC 9(2).
001100         10  CURRENT-DAY         PIC 9(2).
001110
001120 01  WS-FILE-STATUSES.
001130     05  WS-CUSTTRAN-STATUS      PIC X(2) VALUE SPACES.
001140     05  WS-CUSTMSTI-STATUS      PIC X(2) VALUE SPACES.
001150     05  WS-CUSTMSTO-STATUS      PIC X(2) VALUE SPACES.
001160     05  WS-REPORT-STATUS        PIC X(2) VALUE SPACES.
001170
001180 01  WS-SWITCHES.
001190     05  WS-TRAN-EOF             PIC X    VALUE 'N'.
001200         88  TRAN-AT-EOF         VALUE 'Y'.
001210     05  WS-MASTER-EOF           PIC X    VALUE 'N'.
001220         88  MASTER-AT-EOF       VALUE 'Y'.
001230     05  WS-TRAN-OK              PIC X    VALUE 'N'.
001240         88  TRAN-WAS-OK         VALUE 'Y'.
001250     05  WS-CUST-MATCHED         PIC X    VALUE 'N'.
001260         88  CUST-WAS-MATCHED    VALUE 'Y'.
001270     05  WS-ABEND-SW             PIC X    VALUE 'N'.
001280         88  ABEND-RUN           VALUE 'Y'.
001290
001300 01  WORK-VARIABLES.
001310     05  NUM-TRAN-RECS           PIC S9(7) COMP-3 VALUE +0.
001330     05  TOTAL-CUSTOMERS         PIC S9(7) COMP-3 VALUE +0.
001340     05  ACTIVE-CUSTOMERS        PIC S9(7) COMP-3 VALUE +0.
001350     05  TOTAL-VISITS            PIC S9(9) COMP-3 VALUE +0.
001360
001370*--- CUST-POINTS ALTERNATE NUMERIC VIEW, USED TO VALIDATE A   --
001380*--- REGISTER TRANSACTION'S OPENING-BALANCE FIELD IS ZERO ----
001390 01  WS-TRAN-POINTS-DIAG         PIC S9(5) COMP-3.
001400 01  WS-TRAN-POINTS-ALPHA REDEFINES WS-TRAN-POINTS-DIAG.
001410     05  FILLER                  PIC X(3).
001420
001430*--- AVERAGE-VISITS RESULT, COMPUTED AND THEN SPLIT FOR THE   --
001440*--- TWO-DECIMAL REPORT EDIT -----------------------------------
001450 01  WS-AVG-VISITS               PIC S9(5)V99 COMP-3 VALUE +0.
001460 01  WS-AVG-VISITS-X REDEFINES WS-AVG-VISITS.
001470     05  FILLER                  PIC X(4).
001480
001490*--- PREVIOUS TRANSACTION KEY, SAVED ACROSS THE MASTER ------- *
001500*--- POSITIONING PARAGRAPH --------------------------------- *
001510 01  WS-PREV-TRAN-KEY             PIC X(8) VALUE LOW-VALUES.
001520 01  WS-PREV-TRAN-KEY-NUM REDEFINES WS-PREV-TRAN-KEY PIC 9(8).
001530
001540 COPY CAFCUST.
001550
001560*--- REPORT LINES --------------------------------------------*
001570 01  RPT-HEADER1.
001580     05  FILLER                  PIC X(42)
001590           VALUE 'DATABREW CAFE -- CUSTOMER SUMMARY  DATE: '.
001600     05  RPT-MM                  PIC 99.
001610     05  FILLER                  PIC X VALUE '/'.
001620     05  RPT-DD                  PIC 99.
001630     05  FILLER                  PIC X VALUE '/'.
001640     05  RPT-YY                  PIC 99.
001650     05  FILLER                  PIC X(77) VALUE SPACES.
001660
001670 01  RPT-TOTAL-LINE.
001680     05  FILLER PIC X(20) VALUE 'TOTAL CUSTOMERS:    '.
001690     05  RPT-TOTAL-CUST          PIC ZZZ,ZZ9.
001700     05  FILLER PIC X(102) VALUE SPACES.
001710
001720 01  RPT-ACTIVE-LINE.
001730     05  FILLER PIC X(20) VALUE 'ACTIVE CUSTOMERS:   '.
001740     05  RPT-ACTIVE-CUST         PIC ZZZ,ZZ9.
001750     05  FILLER PIC X(102) VALUE SPACES.
001760
001770 01  RPT-VISITS-LINE.
001780     05  FILLER PIC X(20) VALUE 'TOTAL VISITS:       '.
001790     05  RPT-TOTAL-VISITS        PIC ZZZ,ZZZ,ZZ9.
001800     05  FILLER PIC X(98) VALUE SPACES.
001810
001820 01  RPT-AVG-LINE.
001830     05  FILLER PIC X(24) VALUE 'AVERAGE VISITS/CUST:    '.
001840     05  RPT-AVG-VISITS          PIC ZZZZ9.99.
001850     05  FILLER PIC X(98) VALUE SPACES.
001860
001870 01  RPT-REJECT-LINE.
001880     05  FILLER PIC X(21) VALUE '  ** REJECTED CUS:  '.
001890     05  RPT-REJ-CUST-ID         PIC X(8).
001900     05  FILLER                  PIC X VALUE SPACES.
001910     05  RPT-REJ-REASON          PIC X(40).
001920     05  FILLER                  PIC X(62) VALUE SPACES.
001930
001940*----------------------------------------------------------------
001950 PROCEDURE DIVISION.
001960*----------------------------------------------------------------
001970 0000-MAIN.
001980     ACCEPT CURRENT-DATE FROM DATE.
001990
002000     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.
002010     IF ABEND-RUN
002020         GO TO 0990-ABEND-EXIT
002030     END-IF.
002040     PERFORM 0800-INIT-REPORT.
002050
002060     PERFORM 0730-READ-CUSTOMER-MASTER.
002070     PERFORM 0710-READ-TRAN-FILE.
002080     PERFORM 0100-PROCESS-TRANSACTIONS
002090         UNTIL TRAN-AT-EOF.
002100
002110     PERFORM 0722-COPY-REMAINING-MASTER
002120         UNTIL MASTER-AT-EOF.
002130
002140     PERFORM 0860-REPORT-CUSTOMER-SUMMARY.
002150     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.
002160
002170     GOBACK.
002180
002190 0990-ABEND-EXIT.
002200     DISPLAY 'CAFCUS01 - CUSTOMER FILE OPEN FAILED, RUN ABORTED'.
002210     STOP RUN.
002220
002230 0100-PROCESS-TRANSACTIONS.
002240     ADD +1 TO NUM-TRAN-RECS.
002250     MOVE 'N' TO WS-TRAN-OK.
002260
002270     IF TRAN-CUST-ID < WS-PREV-TRAN-KEY
002280         MOVE 'TRAN OUT OF CUSTOMER-ID SEQUENCE' TO
002290             RPT-REJ-REASON
002300         PERFORM 0299-REJECT-TRAN
002310     ELSE
002320         PERFORM 0720-POSITION-CUSTOMER-MASTER
002330         IF NOT CUST-WAS-MATCHED
002340             PERFORM 0195-REGISTER-CUSTOMER
002350         END-IF
002360         EVALUATE TRAN-CODE
002370             WHEN 'ADDPTS'
002380                 PERFORM 0200-ADD-POINTS
002390             WHEN 'REDEEM'
002400                 PERFORM 0210-REDEEM-POINTS
002410             WHEN 'VISIT '
002420                 PERFORM 0220-RECORD-VISIT
002430             WHEN 'ACTIVT'
002440                 PERFORM 0230-ACTIVATE
002450             WHEN 'DEACTV'
002460                 PERFORM 0240-DEACTIVATE
002470             WHEN OTHER
002480                 MOVE 'UNKNOWN TRANSACTION CODE' TO
002490                     RPT-REJ-REASON
002500                 PERFORM 0299-REJECT-TRAN
002510         END-EVALUATE
002520     END-IF.
002530
002540     MOVE TRAN-CUST-ID TO WS-PREV-TRAN-KEY.
002550     PERFORM 0710-READ-TRAN-FILE.
002560
002570 0195-REGISTER-CUSTOMER.
002580*    BUSINESS RULE CUSTOMER-1: A NEW CUSTOMER STARTS AT 0
002590*    POINTS, 0 VISITS, ACTIVE = Y.
002600     MOVE TRAN-CUST-POINTS TO WS-TRAN-POINTS-DIAG.
002610     MOVE SPACES      TO CUST-REC.
002620     MOVE TRAN-CUST-ID   TO CUST-ID.
002630     MOVE TRAN-CUST-NAME TO CUST-NAME.
002640     MOVE SPACES         TO CUST-EMAIL.
002650     MOVE 0              TO CUST-POINTS.
002660     MOVE 0              TO CUST-VISITS.
002670     SET CUST-IS-ACTIVE  TO TRUE.
002680     ADD 1 TO TOTAL-CUSTOMERS.
002690     ADD 1 TO ACTIVE-CUSTOMERS.
002700     MOVE 'Y' TO WS-CUST-MATCHED.
002710
002720 0200-ADD-POINTS.
002730     IF TRAN-CUST-POINTS NOT > 0
002740         MOVE 'POINTS MUST BE POSITIVE' TO RPT-REJ-REASON
002750         PERFORM 0299-REJECT-TRAN
002760     ELSE
002770         ADD TRAN-CUST-POINTS TO CUST-POINTS
002780         MOVE 'Y' TO WS-TRAN-OK
002790     END-IF.
002800
002810 0210-REDEEM-POINTS.
002820*    BUSINESS RULE CUSTOMER-2: IF BALANCE IS LESS THAN THE
002830*    REQUESTED POINTS, THE REDEMPTION IS REFUSED WITH NO
002840*    CHANGE TO THE BALANCE.
002850     IF TRAN-CUST-POINTS NOT > 0
002860         MOVE 'POINTS MUST BE POSITIVE' TO RPT-REJ-REASON
002870         PERFORM 0299-REJECT-TRAN
002880     ELSE
002890         IF CUST-POINTS < TRAN-CUST-POINTS
002900             MOVE 'INSUFFICIENT POINT BALANCE' TO RPT-REJ-REASON
002910             PERFORM 0299-REJECT-TRAN
002920         ELSE
002930             SUBTRACT TRAN-CUST-POINTS FROM CUST-POINTS
002940             MOVE 'Y' TO WS-TRAN-OK
002950         END-IF
002960     END-IF.
002970
002980 0220-RECORD-VISIT.
002990     ADD 1 TO CUST-VISITS.
003000     ADD 1 TO TOTAL-VISITS.
003010     MOVE 'Y' TO WS-TRAN-OK.
003020
003030 0230-ACTIVATE.
003040     SET CUST-IS-ACTIVE TO TRUE.
003050     MOVE 'Y' TO WS-TRAN-OK.
003060
003070 0240-DEACTIVATE.
003080     SET CUST-IS-INACTIVE TO TRUE.
003090     MOVE 'Y' TO WS-TRAN-OK.
003100
003110 0299-REJECT-TRAN.
003120     ADD 1 TO NUM-TRAN-REJECTS.
003130     MOVE 'N' TO WS-TRAN-OK.
003140     MOVE TRAN-CUST-ID TO RPT-REJ-CUST-ID.
003150     WRITE REPORT-RECORD FROM RPT-REJECT-LINE.
003160
003170 0700-OPEN-FILES.
003180     OPEN INPUT  CUSTOMER-TRAN-FILE
003190                  CUSTOMER-MASTER-IN
003200          OUTPUT CUSTOMER-MASTER-OUT
003210          EXTEND REPORT-FILE.
003220     IF WS-CUSTTRAN-STATUS NOT = '00'
003230         DISPLAY 'CAFCUS01 - ERROR OPENING CUSTTRAN. RC: '
003240                 WS-CUSTTRAN-STATUS
003250         MOVE 'Y' TO WS-ABEND-SW
003260         GO TO 0700-EXIT
003270     END-IF.
003280 0700-EXIT.
003290     EXIT.
003300
003310 0710-READ-TRAN-FILE.
003320     READ CUSTOMER-TRAN-FILE
003330         AT END MOVE 'Y' TO WS-TRAN-EOF.
003340     EVALUATE WS-CUSTTRAN-STATUS
003350         WHEN '00'
003360             CONTINUE
003370         WHEN '10'
003380             MOVE 'Y' TO WS-TRAN-EOF
003390         WHEN OTHER
003400             MOVE 'TRAN FILE READ ERROR' TO RPT-REJ-REASON
003410             ADD 1 TO NUM-TRAN-REJECTS
003420             MOVE 'Y' TO WS-TRAN-EOF
003430     END-EVALUATE.
003440
003450 0720-POSITION-CUSTOMER-MASTER.
003460     PERFORM 0721-COPY-ONE-MASTER
003470         UNTIL CUST-ID NOT < TRAN-CUST-ID
003480            OR MASTER-AT-EOF.
003490     IF CUST-ID = TRAN-CUST-ID AND NOT MASTER-AT-EOF
003500         MOVE 'Y' TO WS-CUST-MATCHED
003510     ELSE
003520         MOVE 'N' TO WS-CUST-MATCHED
003530     END-IF.
003540
003550 0721-COPY-ONE-MASTER.
003560     WRITE CUST-MASTER-OUT-REC FROM CUST-REC.
003570     PERFORM 0730-READ-CUSTOMER-MASTER.
003580
003590 0722-COPY-REMAINING-MASTER.
003600     WRITE CUST-MASTER-OUT-REC FROM CUST-REC.
003610     PERFORM 0730-READ-CUSTOMER-MASTER.
003620
003630 0730-READ-CUSTOMER-MASTER.
003640     READ CUSTOMER-MASTER-IN INTO CUST-REC
003650         AT END MOVE 'Y' TO WS-MASTER-EOF.
003660     EVALUATE WS-CUSTMSTI-STATUS
003670         WHEN '00'
003680         WHEN '04'
003690             CONTINUE
003700         WHEN '10'
003710             MOVE 'Y' TO WS-MASTER-EOF
003720         WHEN OTHER
003730             MOVE 'CUSTOMER MASTER READ ERROR' TO
003740                 RPT-REJ-REASON
003750             PERFORM 0299-REJECT-TRAN
003760     END-EVALUATE.
003770
003780 0790-CLOSE-FILES.
003790     CLOSE CUSTOMER-TRAN-FILE
003800           CUSTOMER-MASTER-IN
003810           CUSTOMER-MASTER-OUT
003820           REPORT-FILE.
003830 0790-EXIT.
003840     EXIT.
003850
003860 0800-INIT-REPORT.
003870     MOVE CURRENT-YEAR  TO RPT-YY.
003880     MOVE CURRENT-MONTH TO RPT-MM.
003890     MOVE CURRENT-DAY   TO RPT-DD.
003900     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
003910
003920 0860-REPORT-CUSTOMER-SUMMARY.
003930*    BUSINESS RULE CUSTOMER-4: AVERAGE VISITS PER CUSTOMER IS
003940*    TOTAL VISITS OVER CUSTOMER COUNT, ROUNDED HALF-UP TO TWO
003950*    DECIMALS, OR ZERO WHEN THERE ARE NO CUSTOMERS.
003960     IF TOTAL-CUSTOMERS > 0
003970         COMPUTE WS-AVG-VISITS ROUNDED =
003980             TOTAL-VISITS / TOTAL-CUSTOMERS
003990     ELSE
004000         MOVE 0 TO WS-AVG-VISITS
004010     END-IF.
004020
004030     MOVE TOTAL-CUSTOMERS  TO RPT-TOTAL-CUST.
004040     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 2.
004050     MOVE ACTIVE-CUSTOMERS TO RPT-ACTIVE-CUST.
004060     WRITE REPORT-RECORD FROM RPT-ACTIVE-LINE.
004070     MOVE TOTAL-VISITS     TO RPT-TOTAL-VISITS.
004080     WRITE REPORT-RECORD FROM RPT-VISITS-LINE.
004090     MOVE WS-AVG-VISITS    TO RPT-AVG-VISITS.
004100     WRITE REPORT-RECORD FROM RPT-AVG-LINE.
