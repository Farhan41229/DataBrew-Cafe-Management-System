000100****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF DATABREW SYSTEMS DIVISION
000120* ALL RIGHTS RESERVED
000130****************************************************************
000140* PROGRAM:  CAFINV01
000150*
000160* AUTHOR :  R. HALVORSEN
000170*
000180* LOADS THE INVENTORY MASTER INTO A SORTED TABLE (THE MASTER IS
000190* MAINTAINED IN ASCENDING PRODUCT-ID SEQUENCE BY THIS PROGRAM'S
000200* OWN REWRITE, SO IT LOADS IN ORDER), LOOKS UP EACH STOCK
000210* MOVEMENT BY SEARCH ALL, AND APPLIES RECEIPT/ISSUE/SET.  ONCE
000220* ALL MOVEMENTS ARE POSTED, THE TABLE IS SCANNED FOR LOW-STOCK
000230* ITEMS, WHICH ARE LISTED AND AUTO-RESTOCKED, THEN THE TABLE IS
000240* REWRITTEN TO THE UPDATED MASTER.
000250*
000260* INVENTORY MASTER RECORD LAYOUT - SEE COPY MEMBER CAFINV.
000270****************************************************************
000280* MAINTENANCE LOG
000290*   03/02/87  RH   CAF-0005  ORIGINAL PROGRAM WRITTEN.
000300*   11/14/90  TDA  CAF-0133  CONVERT LOOKUP FROM SEQUENTIAL SCAN
000310*                            TO SEARCH ALL AGAINST A LOADED
000320*                            TABLE -- MASTER FILE HAD GROWN PAST
000330*                            A SIZE WHERE THE LINEAR SCAN COST
000340*                            WAS SHOWING UP IN THE JOB LOG.
000350*   05/18/94  SJO  CAF-0178  ADD LOW-STOCK SCAN AND AUTO-RESTOCK.
000360*   07/01/98  MPK  CAF-0263  Y2K -- NO DATE FIELDS IN THIS
000370*                            RECORD, REVIEWED AND CLOSED.
000380*   03/08/00  TDA  CAF-0292  MASTER IN/OUT RECORDS NOW COME
000390*                            THROUGH THE SHARED CAFINV COPY
000400*                            MEMBER -- DROPS THE DUPLICATE LOAD
000410*                            AREA AND THE POSITIONAL REWRITE.
000420*   11/19/01  SJO  CAF-0313  MASTER OPEN FAILURE NOW ABENDS THE
000430*                            STEP INSTEAD OF SILENTLY RUNNING
000440*                            TO EOF WITH NOTHING LOADED.
000450****************************************************************
000460 IDENTIFICATION DIVISION.
000470 PROGRAM-ID.    CAFINV01.
000480 AUTHOR.        R. HALVORSEN.
000490 INSTALLATION.  DATABREW SYSTEMS DIVISION.
000500 DATE-WRITTEN.  03/02/87.
000510 DATE-COMPILED.
000520 SECURITY.      NON-CONFIDENTIAL.
000530
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER. IBM-370.
000570 OBJECT-COMPUTER. IBM-370.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT INVENTORY-MASTER-IN  ASSIGN TO INVMSTI
000640         ACCESS IS SEQUENTIAL
000650         FILE STATUS IS WS-INVMI-STATUS.
000660
000670     SELECT INVENTORY-MASTER-OUT ASSIGN TO INVMSTO
000680         ACCESS IS SEQUENTIAL
000690         FILE STATUS IS WS-INVMO-STATUS.
000700
000710     SELECT STOCK-MOVEMENT-FILE  ASSIGN TO STKMOVE
000720         ACCESS IS SEQUENTIAL
000730         FILE STATUS IS WS-STKMOV-STATUS.
000740
000750     SELECT REPORT-FILE          ASSIGN TO DAILYRPT
000760         ACCESS IS SEQUENTIAL
000770         FILE STATUS IS WS-REPORT-STATUS.
000780
000790 DATA DIVISION.
000800 FILE SECTION.
000810*    THE MASTER IN/OUT FD RECORDS ARE RAW BUFFERS; THE REAL
000820*    LAYOUT IS THE CAFINV COPY MEMBER IN WORKING-STORAGE BELOW,
000830*    BRIDGED BY READ...INTO AND WRITE...FROM.
000840 FD  INVENTORY-MASTER-IN
000850     RECORDING MODE IS F.
000860 01  INV-MASTER-IN-REC           PIC X(40).
000870
000880 FD  INVENTORY-MASTER-OUT
000890     RECORDING MODE IS F.
000900 01  INV-MASTER-OUT-REC          PIC X(40).
000910
000920 FD  STOCK-MOVEMENT-FILE
000930     RECORDING MODE IS F.
000940 01  STK-MOVEMENT-REC.
000950     05  STK-PRODUCT-ID          PIC X(8).
000960     05  STK-MOVE-TYPE           PIC X(1).
000970     05  STK-AMOUNT              PIC S9(5).
000980
000990 FD  REPORT-FILE
001000     RECORDING MODE IS F.
001010 01  REPORT-RECORD               PIC X(132).
001020
001030*----------------------------------------------------------------
001040 WORKING-STORAGE SECTION.
001045 77  I                       PIC 9(5) COMP.
001050*----------------------------------------------------------------
001060 01  SYSTEM-DATE-AND-TIME.
001070     05  CURRENT-DATE.
001080         10  CURRENT-YEAR        PIC 9(2).
001090         10  CURRENT-MONTH       PIC 9(2).
001100         10  CURRENT-DAY         PIC 9(2).
001110
001120 01  WS-FILE-STATUSES.
001130     05  WS-INVMI-STATUS         PIC X(2) VALUE SPACES.
001140     05  WS-INVMO-STATUS         PIC X(2) VALUE SPACES.
001150     05  WS-STKMOV-STATUS        PIC X(2) VALUE SPACES.
001160     05  WS-REPORT-STATUS        PIC X(2) VALUE SPACES.
001170
001180 01  WS-SWITCHES.
001190     05  WS-INVM-EOF             PIC X    VALUE 'N'.
001200         88  INVM-AT-EOF         VALUE 'Y'.
001210     05  WS-STK-EOF              PIC X    VALUE 'N'.
001220         88  STK-AT-EOF          VALUE 'Y'.
001230     05  WS-STK-OK               PIC X    VALUE 'N'.
001240         88  STK-WAS-OK          VALUE 'Y'.
001250     05  WS-ITEM-FOUND           PIC X    VALUE 'N'.
001260         88  ITEM-WAS-FOUND      VALUE 'Y'.
001270     05  WS-ABEND-SW             PIC X    VALUE 'N'.
001280         88  ABEND-RUN           VALUE 'Y'.
001290
001300 01  CONTROL-VALUES.
001310     05  LOW-STOCK-THRESHOLD     PIC S9(5) COMP-3 VALUE +10.
001320     05  RESTOCK-AMOUNT          PIC S9(5) COMP-3 VALUE +25.
001330
001340 01  WORK-VARIABLES.
001360     05  NUM-INV-ITEMS           PIC 9(5) COMP.
001370     05  NUM-STK-TRANS           PIC 9(5) COMP.
001380     05  NUM-STK-REJECTS         PIC 9(5) COMP.
001390     05  NUM-LOW-ITEMS           PIC 9(5) COMP.
001400     05  TOTAL-UNITS-IN-STOCK    PIC S9(9) COMP-3 VALUE +0.
001410     05  WS-STOCK-BEFORE         PIC S9(5) COMP-3.
001420     05  WS-STOCK-AFTER          PIC S9(5) COMP-3.
001430
001440*--- DIAGNOSTIC SNAPSHOT OF THE AMOUNT ON A REJECTED MOVEMENT --
001450 01  WS-STK-AMOUNT-DIAG          PIC S9(5) COMP-3.
001460 01  WS-STK-AMOUNT-ALPHA REDEFINES WS-STK-AMOUNT-DIAG.
001470     05  FILLER                  PIC X(3).
001480
001490*--- SNAPSHOT OF THE THRESHOLD IN EFFECT WHEN THE LOW-STOCK   --
001500*--- SCAN RUNS, KEPT FOR THE OPERATOR CONSOLE LOG ------------
001510 01  WS-DIAG-THRESHOLD           PIC S9(5) COMP-3.
001520 01  WS-DIAG-THRESHOLD-X REDEFINES WS-DIAG-THRESHOLD.
001530     05  FILLER                  PIC X(3).
001540
001550*--- SNAPSHOT OF THE RESTOCK AMOUNT APPLIED, FOR THE LOW-STOCK -
001560*--- REPORT LINE AUDIT TRAIL ON THE OPERATOR CONSOLE ----------
001570 01  WS-RESTOCK-DIAG             PIC S9(5) COMP-3.
001580 01  WS-RESTOCK-DIAG-X REDEFINES WS-RESTOCK-DIAG.
001590     05  FILLER                  PIC X(3).
001600
001610*--- INVENTORY MASTER LAYOUT - SHARED COPY MEMBER --------------
001620     COPY CAFINV.
001630
001640*--- THE SORTED IN-MEMORY INVENTORY TABLE ----------------------
001650 01  INV-TABLE.
001660     05  INV-TABLE-ENTRY OCCURS 500 TIMES
001670             ASCENDING KEY IS TBL-PRODUCT-ID
001680             INDEXED BY INV-IDX.
001690         10  TBL-PRODUCT-ID      PIC X(8).
001700         10  TBL-NAME            PIC X(20).
001710         10  TBL-STOCK           PIC S9(5).
001720         10  FILLER              PIC X(7).
001730
001740*--- REPORT LINES --------------------------------------------*
001750 01  RPT-HEADER1.
001760     05  FILLER                  PIC X(42)
001770           VALUE 'DATABREW CAFE -- LOW STOCK REPORT  DATE: '.
001780     05  RPT-MM                  PIC 99.
001790     05  FILLER                  PIC X VALUE '/'.
001800     05  RPT-DD                  PIC 99.
001810     05  FILLER                  PIC X VALUE '/'.
001820     05  RPT-YY                  PIC 99.
001830     05  FILLER                  PIC X(77) VALUE SPACES.
001840
001850 01  RPT-COL-HDR.
001860     05  FILLER PIC X(10) VALUE 'PRODUCT ID'.
001870     05  FILLER PIC X(3)  VALUE SPACES.
001880     05  FILLER PIC X(20) VALUE 'NAME'.
001890     05  FILLER PIC X(3)  VALUE SPACES.
001900     05  FILLER PIC X(12) VALUE 'STOCK BEFORE'.
001910     05  FILLER PIC X(3)  VALUE SPACES.
001920     05  FILLER PIC X(11) VALUE 'STOCK AFTER'.
001930     05  FILLER PIC X(67) VALUE SPACES.
001940
001950 01  RPT-LOW-STOCK-LINE.
001960     05  RPT-LS-ID               PIC X(10).
001970     05  FILLER                  PIC X(3) VALUE SPACES.
001980     05  RPT-LS-NAME             PIC X(20).
001990     05  FILLER                  PIC X(3) VALUE SPACES.
002000     05  RPT-LS-BEFORE           PIC ZZZZ9.
002010     05  FILLER                  PIC X(10) VALUE SPACES.
002020     05  RPT-LS-AFTER            PIC ZZZZ9.
002030     05  FILLER                  PIC X(62) VALUE SPACES.
002040
002050 01  RPT-LOW-COUNT-LINE.
002060     05  FILLER PIC X(23) VALUE 'TOTAL LOW-STOCK ITEMS: '.
002070     05  RPT-LOW-COUNT           PIC ZZZZ9.
002080     05  FILLER PIC X(104) VALUE SPACES.
002090
002100 01  RPT-TOTAL-LINE.
002110     05  FILLER PIC X(23) VALUE 'TOTAL UNITS IN STOCK:  '.
002120     05  RPT-TOTAL-UNITS         PIC Z,ZZZ,ZZ9.
002130     05  FILLER PIC X(101) VALUE SPACES.
002140
002150 01  RPT-REJECT-LINE.
002160     05  FILLER PIC X(21) VALUE '  ** REJECTED STK:  '.
002170     05  RPT-REJ-PRODUCT-ID      PIC X(8).
002180     05  FILLER                  PIC X VALUE SPACES.
002190     05  RPT-REJ-REASON          PIC X(40).
002200     05  FILLER                  PIC X(62) VALUE SPACES.
002210
002220*----------------------------------------------------------------
002230 PROCEDURE DIVISION.
002240*----------------------------------------------------------------
002250 0000-MAIN.
002260     ACCEPT CURRENT-DATE FROM DATE.
002270
002280     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.
002290     IF ABEND-RUN
002300         GO TO 0990-ABEND-EXIT
002310     END-IF.
002320
002330     PERFORM 0710-LOAD-INVENTORY-TABLE
002340         UNTIL INVM-AT-EOF.
002350
002360     PERFORM 0720-READ-STOCK-FILE.
002370     PERFORM 0100-PROCESS-STOCK-MOVEMENTS
002380         UNTIL STK-AT-EOF.
002390
002400     PERFORM 0400-SCAN-LOW-STOCK
002410         VARYING I FROM 1 BY 1
002420         UNTIL I > NUM-INV-ITEMS.
002430
002440     PERFORM 0800-INIT-REPORT.
002450     PERFORM 0850-REPORT-LOW-STOCK.
002460
002470     PERFORM 0900-WRITE-UPDATED-MASTER
002480         VARYING I FROM 1 BY 1
002490         UNTIL I > NUM-INV-ITEMS.
002500
002510     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.
002520
002530     GOBACK.
002540
002550 0990-ABEND-EXIT.
002560     DISPLAY 'CAFINV01 - INVENTORY MASTER OPEN FAILED, RUN ABORTED'.
002570     STOP RUN.
002580*--------------------------------------------------------------
002590 0100-PROCESS-STOCK-MOVEMENTS.
002600     ADD 1 TO NUM-STK-TRANS.
002610     MOVE 'N' TO WS-STK-OK.
002620     MOVE 'N' TO WS-ITEM-FOUND.
002630
002640     SET INV-IDX TO 1.
002650     SEARCH ALL INV-TABLE-ENTRY
002660         WHEN TBL-PRODUCT-ID (INV-IDX) = STK-PRODUCT-ID
002670             MOVE 'Y' TO WS-ITEM-FOUND
002680     END-SEARCH.
002690
002700     IF ITEM-WAS-FOUND
002710         EVALUATE STK-MOVE-TYPE
002720             WHEN 'R'
002730                 PERFORM 0200-RECEIPT
002740             WHEN 'I'
002750                 PERFORM 0210-ISSUE
002760             WHEN 'S'
002770                 PERFORM 0220-SET
002780             WHEN OTHER
002790                 MOVE 'UNKNOWN MOVEMENT TYPE' TO
002800                     RPT-REJ-REASON
002810                 PERFORM 0299-REJECT-STK
002820         END-EVALUATE
002830     ELSE
002840         MOVE 'PRODUCT ID NOT ON INVENTORY MASTER' TO
002850             RPT-REJ-REASON
002860         PERFORM 0299-REJECT-STK
002870     END-IF.
002880
002890     PERFORM 0720-READ-STOCK-FILE.
002900
002910 0200-RECEIPT.
002920     ADD STK-AMOUNT TO TBL-STOCK (INV-IDX).
002930     MOVE 'Y' TO WS-STK-OK.
002940
002950 0210-ISSUE.
002960*    BUSINESS RULE INVENTORY-2: DECREASE IS REJECTED WHEN
002970*    AMOUNT EXCEEDS STOCK ON HAND -- STOCK NEVER GOES NEGATIVE.
002980     IF STK-AMOUNT > TBL-STOCK (INV-IDX)
002990         MOVE 'INSUFFICIENT STOCK FOR ISSUE' TO RPT-REJ-REASON
003000         PERFORM 0299-REJECT-STK
003010     ELSE
003020         SUBTRACT STK-AMOUNT FROM TBL-STOCK (INV-IDX)
003030         MOVE 'Y' TO WS-STK-OK
003040     END-IF.
003050
003060 0220-SET.
003070     MOVE STK-AMOUNT TO TBL-STOCK (INV-IDX).
003080     MOVE 'Y' TO WS-STK-OK.
003090
003100 0299-REJECT-STK.
003110     ADD 1 TO NUM-STK-REJECTS.
003120     MOVE 'N' TO WS-STK-OK.
003130     MOVE STK-AMOUNT TO WS-STK-AMOUNT-DIAG.
003140     MOVE STK-PRODUCT-ID TO RPT-REJ-PRODUCT-ID.
003150     WRITE REPORT-RECORD FROM RPT-REJECT-LINE.
003160
003170 0400-SCAN-LOW-STOCK.
003180*    BUSINESS RULE INVENTORY-3: LOW STOCK MEANS STOCK AT OR
003190*    BELOW THE THRESHOLD.  EVERY LOW ITEM IS AUTO-RESTOCKED BY
003200*    THE RESTOCK AMOUNT.
003210     MOVE LOW-STOCK-THRESHOLD TO WS-DIAG-THRESHOLD.
003220     IF TBL-STOCK (I) NOT > LOW-STOCK-THRESHOLD
003230         MOVE TBL-STOCK (I) TO WS-STOCK-BEFORE
003240         PERFORM 0410-AUTO-RESTOCK
003250         MOVE TBL-STOCK (I) TO WS-STOCK-AFTER
003260         ADD 1 TO NUM-LOW-ITEMS
003270         MOVE TBL-PRODUCT-ID (I) TO RPT-LS-ID
003280         MOVE TBL-NAME (I)       TO RPT-LS-NAME
003290         MOVE WS-STOCK-BEFORE    TO RPT-LS-BEFORE
003300         MOVE WS-STOCK-AFTER     TO RPT-LS-AFTER
003310         WRITE REPORT-RECORD FROM RPT-LOW-STOCK-LINE
003320     END-IF.
003330
003340 0410-AUTO-RESTOCK.
003350     MOVE RESTOCK-AMOUNT TO WS-RESTOCK-DIAG.
003360     ADD RESTOCK-AMOUNT TO TBL-STOCK (I).
003370
003380 0700-OPEN-FILES.
003390     OPEN INPUT  INVENTORY-MASTER-IN
003400                  STOCK-MOVEMENT-FILE
003410          OUTPUT INVENTORY-MASTER-OUT
003420          EXTEND REPORT-FILE.
003430     IF WS-INVMI-STATUS NOT = '00'
003440         DISPLAY 'CAFINV01 - ERROR OPENING INVMSTI. RC: '
003450                 WS-INVMI-STATUS
003460         MOVE 'Y' TO WS-ABEND-SW
003470         GO TO 0700-EXIT
003480     END-IF.
003490 0700-EXIT.
003500     EXIT.
003510*--------------------------------------------------------------
003520 0710-LOAD-INVENTORY-TABLE.
003530*    FILE-PERSISTENCE: A MASTER RECORD WITH A NON-NUMERIC STOCK
003540*    FIELD IS SKIPPED, NOT FATAL.
003550     READ INVENTORY-MASTER-IN INTO INV-REC
003560         AT END MOVE 'Y' TO WS-INVM-EOF.
003570     EVALUATE WS-INVMI-STATUS
003580         WHEN '00'
003590             IF INV-STOCK NOT NUMERIC
003600                 DISPLAY 'CAFINV01 - BAD STOCK FIELD, SKIPPED: '
003610                         INV-PRODUCT-ID
003620                 ADD 1 TO NUM-STK-REJECTS
003630             ELSE
003640                 ADD 1 TO NUM-INV-ITEMS
003650                 MOVE INV-PRODUCT-ID TO
003660                     TBL-PRODUCT-ID (NUM-INV-ITEMS)
003670                 MOVE INV-NAME       TO
003680                     TBL-NAME (NUM-INV-ITEMS)
003690                 MOVE INV-STOCK      TO
003700                     TBL-STOCK (NUM-INV-ITEMS)
003710                 ADD INV-STOCK       TO TOTAL-UNITS-IN-STOCK
003720             END-IF
003730         WHEN '10'
003740             MOVE 'Y' TO WS-INVM-EOF
003750         WHEN OTHER
003760             DISPLAY 'CAFINV01 - INVENTORY MASTER READ ERROR RC: '
003770                     WS-INVMI-STATUS
003780             MOVE 'Y' TO WS-INVM-EOF
003790     END-EVALUATE.
003800
003810 0720-READ-STOCK-FILE.
003820     READ STOCK-MOVEMENT-FILE
003830         AT END MOVE 'Y' TO WS-STK-EOF.
003840     EVALUATE WS-STKMOV-STATUS
003850         WHEN '00'
003860             CONTINUE
003870         WHEN '10'
003880             MOVE 'Y' TO WS-STK-EOF
003890         WHEN OTHER
003900             MOVE 'STOCK MOVEMENT READ ERROR' TO RPT-REJ-REASON
003910             ADD 1 TO NUM-STK-REJECTS
003920             MOVE 'Y' TO WS-STK-EOF
003930     END-EVALUATE.
003940
003950 0790-CLOSE-FILES.
003960     CLOSE INVENTORY-MASTER-IN
003970           INVENTORY-MASTER-OUT
003980           STOCK-MOVEMENT-FILE
003990           REPORT-FILE.
004000 0790-EXIT.
004010     EXIT.
004020*--------------------------------------------------------------
004030 0800-INIT-REPORT.
004040     MOVE CURRENT-YEAR  TO RPT-YY.
004050     MOVE CURRENT-MONTH TO RPT-MM.
004060     MOVE CURRENT-DAY   TO RPT-DD.
004070     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
004080     WRITE REPORT-RECORD FROM RPT-COL-HDR AFTER 2.
004090
004100 0850-REPORT-LOW-STOCK.
004110     MOVE NUM-LOW-ITEMS        TO RPT-LOW-COUNT.
004120     WRITE REPORT-RECORD FROM RPT-LOW-COUNT-LINE AFTER 2.
004130     MOVE TOTAL-UNITS-IN-STOCK TO RPT-TOTAL-UNITS.
004140     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.
004150
004160 0900-WRITE-UPDATED-MASTER.
004170     MOVE SPACES             TO INV-REC.
004180     MOVE TBL-PRODUCT-ID (I) TO INV-PRODUCT-ID.
004190     MOVE TBL-NAME (I)       TO INV-NAME.
004200     MOVE TBL-STOCK (I)      TO INV-STOCK.
004210     WRITE INVENTORY-MASTER-OUT FROM INV-REC.
